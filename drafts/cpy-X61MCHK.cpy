      * **++ CHK-:X:- validation diagnostic detail. Reused the way the
      * shop always reuses a template layout: ==N== for the private
      * working copy X61V001 builds while it scans CLEAN-MESSAGES, and
      * ==C== for the LINKAGE copy handed back to X61DRV01 so the
      * driver can abend with the rule and the offending row.
           05  CHK-:X:-RULE-ID              PIC X(04).
               88  CHK-:X:-RULE-V1              VALUE 'V1'.
               88  CHK-:X:-RULE-V2              VALUE 'V2'.
               88  CHK-:X:-RULE-V3              VALUE 'V3'.
           05  CHK-:X:-RULE-TEXT            PIC X(40).
           05  CHK-:X:-ROW-NUM              PIC 9(07).
           05  FILLER                       PIC X(05).
