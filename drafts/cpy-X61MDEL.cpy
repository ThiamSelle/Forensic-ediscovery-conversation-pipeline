      * **++ DELETED-CONVERSATION-RECORD - one row per conversation
      * holding at least one deleted message, written by X61A001 to
      * DELETED-CONVS after the descending sort on deleted count.
       01  DELETED-CONVERSATION-RECORD.
           05  DC-CONVERSATION-UID          PIC X(24).
           05  DC-DELETED-MSG-COUNT         PIC 9(05).
           05  DC-TOTAL-MESSAGES            PIC 9(05).
           05  FILLER                       PIC X(04).
