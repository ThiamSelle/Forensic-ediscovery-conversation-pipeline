      * **++ BURST-ACTIVITY-RECORD - one row per conversation, written
      * by X61F001 to BURST-ACTIVITY on the block control break.
       01  BURST-ACTIVITY-RECORD.
           05  BA-CONVERSATION-UID          PIC X(24).
           05  BA-BURST-MESSAGE-COUNT       PIC 9(05).
           05  BA-TOTAL-MESSAGES            PIC 9(05).
           05  BA-BURST-RATIO               PIC 9(01)V9(04).
           05  BA-BURST-THRESHOLD-SECS      PIC 9(05).
           05  FILLER                       PIC X(04).
