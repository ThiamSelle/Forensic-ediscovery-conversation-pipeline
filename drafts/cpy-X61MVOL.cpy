      * **++ CONVERSATION-VOLUME-RECORD - one row per conversation,
      * written by X61A001 to CONV-VOLUME after the descending sort
      * on message count.
       01  CONVERSATION-VOLUME-RECORD.
           05  CV-CONVERSATION-UID          PIC X(24).
           05  CV-MESSAGE-COUNT             PIC 9(05).
           05  CV-PARTICIPANT-COUNT         PIC 9(03).
           05  CV-HAS-DELETED               PIC X(01).
               88  CV-HAS-DELETED-YES           VALUE 'Y'.
               88  CV-HAS-DELETED-NO            VALUE 'N'.
           05  FILLER                       PIC X(04).
