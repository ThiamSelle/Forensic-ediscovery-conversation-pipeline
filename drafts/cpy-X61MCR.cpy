      * **++ MR - common result area shared by every X61 module.
      * Each phase (X61T001/X61V001/X61F001/X61A001) sets MR-RESULT
      * before GOBACK; the driver X61DRV01 tests it to decide whether
      * to run the next phase or abend the run.
      *                                            FDS-0304  SR
      * MR-CONV-COUNT/MR-MSG-COUNT are set by X61T001 only (the run
      * totals are known there, and nowhere else) and carried
      * through the other three phases untouched for the driver's
      * recap banner.
       01  MR.
           05  MR-RESULT                   PIC S9(4) COMP.
               88  MR-RESULT-OK                VALUE ZERO.
           05  MR-DESCRIPTION               PIC X(60).
           05  MR-POSITION                  PIC X(50).
           05  MR-CONV-COUNT                PIC 9(07) COMP.
           05  MR-MSG-COUNT                 PIC 9(07) COMP.
           05  FILLER                       PIC X(04).
