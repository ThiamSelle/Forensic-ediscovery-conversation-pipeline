      * **++ CONVERSATION-DURATION-RECORD - one row per conversation,
      * written by X61F001 to CONV-DURATION on the block control break.
       01  CONVERSATION-DURATION-RECORD.
           05  CD-CONVERSATION-UID          PIC X(24).
           05  CD-CONV-START                PIC X(19).
           05  CD-CONV-END                  PIC X(19).
           05  CD-MESSAGE-COUNT             PIC 9(05).
           05  CD-PARTICIPANT-COUNT         PIC 9(03).
           05  CD-HAS-DELETED               PIC X(01).
               88  CD-HAS-DELETED-YES           VALUE 'Y'.
               88  CD-HAS-DELETED-NO            VALUE 'N'.
           05  CD-DURATION-SECONDS          PIC X(09).
           05  FILLER                       PIC X(04).
