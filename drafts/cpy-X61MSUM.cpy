      * **++ CONVERSATION-SUMMARY-RECORD - one row per block that held
      * at least one message, written by X61T001 to CONV-SUMMARY once
      * the block has been completely buffered.
       01  CONVERSATION-SUMMARY-RECORD.
           05  SUM-CONV-SEQ                 PIC 9(07).
           05  SUM-EXTRACTION-GROUP-ID      PIC X(12).
           05  SUM-CONVERSATION-UID         PIC X(24).
           05  SUM-CONVERSATION-ID          PIC X(40).
           05  SUM-PLATFORM-CALL-ID         PIC X(40).
           05  SUM-CONV-DATETIME            PIC X(19).
           05  SUM-MESSAGE-COUNT            PIC 9(05).
           05  SUM-PARTICIPANTS             PIC X(200).
           05  SUM-DELETED-COUNT            PIC 9(05).
           05  SUM-HAS-DELETED              PIC X(01).
               88  SUM-HAS-DELETED-YES          VALUE 'Y'.
               88  SUM-HAS-DELETED-NO           VALUE 'N'.
           05  FILLER                       PIC X(08).
