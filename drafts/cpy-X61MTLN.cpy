      * **++ TIMELINE-ACTIVITY-RECORD - one row per distinct hour,
      * written by X61A001 to TIMELINE after the ascending sort on
      * the truncated hour.
       01  TIMELINE-ACTIVITY-RECORD.
           05  TL-HOUR                      PIC X(19).
           05  TL-MESSAGE-COUNT             PIC 9(07).
           05  FILLER                       PIC X(04).
