       IDENTIFICATION DIVISION.
       PROGRAM-ID. X61DRV01.
       AUTHOR.     R. ALAIMO.
       INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
       DATE-WRITTEN. 1986-07-09.
       DATE-COMPILED.
       SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
      *----------------------------------------------------------------*
      * X61DRV01 - DRIVER FOR THE MESSAGE-EXPORT FORENSICS RUN.
      * **++ CALLs the four X61 phases in the required order - the
      * raw-to-clean transform, the structural validation, the
      * temporal-feature extraction, and the investigation-analysis
      * aggregates - and stops the run cold if VALIDATE reports a
      * bad row.  No file I-O of its own; every FD belongs to the
      * phase that owns it.
      *----------------------------------------------------------------*
      * CHANGE LOG
      *----------------------------------------------------------------*
      * DATE       BY   REQUEST     DESCRIPTION
      * ---------- ---- ----------- ------------------------------
      * 1986-07-09 RA   FDS-0004    Original version - TRANSFORM and
      *                             VALIDATE only.
      * 1986-08-01 RA   FDS-0006    TEMPORAL-FEATURES added to the
      *                             chain.
      * 1987-02-18 MC   FDS-0011    INVESTIGATION-ANALYSIS added.
      * 1991-04-02 RA   FDS-0061    Burst-threshold override moved
      *                             here from a hard-coded value in
      *                             X61F001, per Legal's request that
      *                             the figure be changeable without
      *                             a recompile of the temporal
      *                             module.
      * 1998-12-01 PB   FDS-0144    Year-2000 sweep - no date logic
      *                             in this module, no change made.
      * 2009-08-03 SR   FDS-0261    Completion banner reworded to
      *                             match the wording Legal quotes
      *                             back to us in discovery requests.
      * 2016-09-08 SR   FDS-0304    Recap banner now shows the actual
      *                             conversation and message counts
      *                             from the run (MR-CONV-COUNT and
      *                             MR-MSG-COUNT, set by X61T001),
      *                             not just the phase-completed tally.
      * 2016-11-14 SR   FDS-0306    Dropped the WS-DIGITS-ONLY class
      *                             test carried over from the other
      *                             X61 modules - this driver has no
      *                             field of its own worth scanning
      *                             a digit at a time.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
      *
       DATA DIVISION.
       WORKING-STORAGE SECTION.
       01  WS-PHASE-NAMES.
           05  WS-PHASE-TRANSFORM      PIC X(08) VALUE 'X61T001'.
           05  WS-PHASE-TRANSFORM-PARTS REDEFINES
                   WS-PHASE-TRANSFORM.
               10  WS-PHASE-TRANSFORM-PFX   PIC X(05).
               10  WS-PHASE-TRANSFORM-SFX   PIC X(03).
           05  WS-PHASE-VALIDATE       PIC X(08) VALUE 'X61V001'.
           05  WS-PHASE-TEMPORAL       PIC X(08) VALUE 'X61F001'.
           05  WS-PHASE-INVEST         PIC X(08) VALUE 'X61A001'.
           05  FILLER                  PIC X(04).
       
      * MR-RESULT redefined two ways for the abend banner - as an
      * unsigned display view (no minus sign to confuse an operator
      * reading the console log) and as a two-digit/one-digit split
      * should a future release need to test them separately.
       01  WS-RESULT-VIEW.
           05  WS-RESULT-X             PIC 9(04).
           05  WS-RESULT-N REDEFINES WS-RESULT-X PIC 9(04).
           05  WS-RESULT-PARTS REDEFINES WS-RESULT-X.
               10  WS-RESULT-HI                PIC 9(02).
               10  WS-RESULT-LO                PIC 9(02).
       
       01  WS-SWITCHES.
           05  WS-ABEND-SW             PIC X(01) VALUE 'N'.
               88  WS-ABEND-REQUESTED      VALUE 'Y'.
           05  FILLER                  PIC X(03).
       
       01  WS-COUNTERS.
           05  WS-PHASES-RUN           PIC 9(01) COMP VALUE ZERO.
           05  FILLER                  PIC X(03).
       
      * edited views of MR-CONV-COUNT/MR-MSG-COUNT for the recap
      * banner - zero-suppressed so a small run does not print a
      * string of leading zeroes on the operator's console.
       01  WS-RECAP-AREA.
           05  WS-RECAP-CONV-ED        PIC ZZZ,ZZ9.
           05  WS-RECAP-MSG-ED         PIC ZZZ,ZZ9.
           05  FILLER                  PIC X(04).
       
       COPY X61MCR.
       
      * private working copy of the validation diagnostic - X61V001
      * fills the LINKAGE half of this shape; the driver keeps its
      * own so the abend message survives after X61V001 returns.
       01  CHK-D-AREA.
           COPY X61MCHK REPLACING ==:X:== BY ==D==.
       
      * burst-activity threshold override, passed down to X61F001.
      * defaults to 60 seconds until an override is coded here.
       COPY X61MPRM.
      *
       PROCEDURE DIVISION.
      *
       BEGIN.
           DISPLAY '*** X61DRV01 - MESSAGE EXPORT FORENSICS RUN ***'.
           PERFORM 100-RUN-TRANSFORM     THRU 100-EXIT.
           PERFORM 200-RUN-VALIDATE      THRU 200-EXIT.
           PERFORM 300-RUN-TEMPORAL      THRU 300-EXIT.
           PERFORM 400-RUN-INVESTIGATION THRU 400-EXIT.
           PERFORM 800-SHOW-COMPLETION-BANNER THRU 800-EXIT.
           GOBACK.
      *
       100-RUN-TRANSFORM.
           MOVE ZERO TO MR-RESULT.
           CALL WS-PHASE-TRANSFORM USING MR
               ON EXCEPTION
                   MOVE 16                        TO MR-RESULT
                   MOVE 'X61T001 CALL EXCEPTION'   TO MR-DESCRIPTION
           END-CALL.
           IF MR-RESULT-OK
               ADD 1 TO WS-PHASES-RUN
           ELSE
               PERFORM 900-RAISE-ERROR THRU 900-EXIT
           END-IF.
       100-EXIT.
           EXIT.
      *
       200-RUN-VALIDATE.
           MOVE ZERO   TO MR-RESULT.
           MOVE SPACES TO CHK-D-RULE-ID CHK-D-RULE-TEXT.
           MOVE ZERO   TO CHK-D-ROW-NUM.
           CALL WS-PHASE-VALIDATE USING MR CHK-D-AREA
               ON EXCEPTION
                   MOVE 16                        TO MR-RESULT
                   MOVE 'X61V001 CALL EXCEPTION'   TO MR-DESCRIPTION
           END-CALL.
           IF MR-RESULT-OK
               ADD 1 TO WS-PHASES-RUN
           ELSE
               PERFORM 900-RAISE-ERROR THRU 900-EXIT
           END-IF.
       200-EXIT.
           EXIT.
      *
       300-RUN-TEMPORAL.
           MOVE ZERO TO MR-RESULT.
           CALL WS-PHASE-TEMPORAL USING MR PRM-AREA
               ON EXCEPTION
                   MOVE 16                        TO MR-RESULT
                   MOVE 'X61F001 CALL EXCEPTION'   TO MR-DESCRIPTION
           END-CALL.
           IF MR-RESULT-OK
               ADD 1 TO WS-PHASES-RUN
           ELSE
               PERFORM 900-RAISE-ERROR THRU 900-EXIT
           END-IF.
       300-EXIT.
           EXIT.
      *
       400-RUN-INVESTIGATION.
           MOVE ZERO TO MR-RESULT.
           CALL WS-PHASE-INVEST USING MR
               ON EXCEPTION
                   MOVE 16                        TO MR-RESULT
                   MOVE 'X61A001 CALL EXCEPTION'   TO MR-DESCRIPTION
           END-CALL.
           IF MR-RESULT-OK
               ADD 1 TO WS-PHASES-RUN
           ELSE
               PERFORM 900-RAISE-ERROR THRU 900-EXIT
           END-IF.
       400-EXIT.
           EXIT.
      *
       800-SHOW-COMPLETION-BANNER.
           MOVE MR-CONV-COUNT TO WS-RECAP-CONV-ED.
           MOVE MR-MSG-COUNT  TO WS-RECAP-MSG-ED.
           DISPLAY ' '.
           DISPLAY '************* FORENSICS RUN RECAP *************'.
           DISPLAY '* PHASES COMPLETED : ' WS-PHASES-RUN ' OF 4'.
           DISPLAY '* CONVERSATIONS PROCESSED : ' WS-RECAP-CONV-ED.
           DISPLAY '* MESSAGES PROCESSED ..... : ' WS-RECAP-MSG-ED.
           DISPLAY '* CLEAN-MESSAGES, CONV-SUMMARY ..... TRANSFORM *'.
           DISPLAY '* MSG-TIME-GAPS, CONV-DURATION,      TEMPORAL  *'.
           DISPLAY '*   BURST-ACTIVITY                             '.
           DISPLAY '* DELETED-CONVS, PARTICIPANT-ACT,    ANALYSIS  *'.
           DISPLAY '*   CONV-VOLUME, TIMELINE                      '.
           DISPLAY '* ALL FOUR PHASES COMPLETED - RUN OK.          *'.
           DISPLAY '************************************************'.
           DISPLAY ' '.
       800-EXIT.
           EXIT.
      *
      * a phase reported a non-zero MR-RESULT - stop the run cold
      * and hand the operator the same description/position the
      * failing phase built.
       900-RAISE-ERROR.
           MOVE MR-RESULT TO WS-RESULT-X.
           DISPLAY '*** X61DRV01 - RUN ABENDED ***'.
           DISPLAY 'MR-RESULT      : ' WS-RESULT-X.
           DISPLAY 'MR-DESCRIPTION : ' MR-DESCRIPTION.
           DISPLAY 'MR-POSITION    : ' MR-POSITION.
           MOVE MR-RESULT TO RETURN-CODE.
           GOBACK.
       900-EXIT.
           EXIT.
