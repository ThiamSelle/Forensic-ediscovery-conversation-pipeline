      * **++ PARTICIPANT-ACTIVITY-RECORD - one row per distinct sender,
      * written by X61A001 to PARTICIPANT-ACT after the descending
      * sort on message count.
       01  PARTICIPANT-ACTIVITY-RECORD.
           05  PA-SENDER-EMAIL              PIC X(40).
           05  PA-MESSAGE-COUNT             PIC 9(05).
           05  PA-CONVERSATIONS-INVOLVED    PIC 9(05).
           05  FILLER                       PIC X(04).
