       IDENTIFICATION DIVISION.
       PROGRAM-ID. X61F001.
       AUTHOR.     R. ALAIMO.
       INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
       DATE-WRITTEN. 1986-06-18.
       DATE-COMPILED.
       SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
      *----------------------------------------------------------------*
      * X61F001 - TEMPORAL FEATURES MODULE.
      * **++ CLEAN-MESSAGES already arrives grouped by conversation
      * (X61T001 numbers each block once, in ascending order, and the
      * conversation uid carries that number) so this module runs a
      * plain control break on MSG-CONVERSATION-UID rather than a
      * sort. Produces per-message time gaps, per-conversation
      * duration, and the burst-activity summary in one pass.
      *----------------------------------------------------------------*
      * CHANGE LOG
      *----------------------------------------------------------------*
      * DATE       BY   REQUEST     DESCRIPTION
      * ---------- ---- ----------- ------------------------------
      * 1986-06-18 RA   FDS-0003    Original version.
      * 1990-11-09 MC   FDS-0057    Day-number routine reworked to
      *                             the civil-calendar formula after
      *                             the old table-driven version
      *                             mishandled the 1990 leap check.
      * 1994-04-21 GF   FDS-0096    Burst threshold made a run
      *                             parameter (was a hardcoded 60).
      * 1998-12-01 PB   FDS-0142    Year-2000 sweep. Four-digit year
      *                             already carried since FDS-0057;
      *                             no change needed to this module.
      * 2009-08-03 SR   FDS-0260    Distinct-participant count kept
      *                             as a plain running total - this
      *                             module never needs the joined
      *                             text X61T001 builds for SUM.
      * 2015-03-11 SR   FDS-0300    900-TIMESTAMP-TO-SECONDS now
      *                             checks each date/time part is
      *                             digits before the COMPUTE chain
      *                             runs - a corrupted normalized
      *                             timestamp was abending the run
      *                             instead of just skipping the row.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGITS-ONLY IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS CLNMSGS-STATUS.
           SELECT MSG-TIME-GAPS ASSIGN TO MSGTGAPS
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS MSGTGAPS-STATUS.
           SELECT CONV-DURATION ASSIGN TO CONVDURN
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS CONVDURN-STATUS.
           SELECT BURST-ACTIVITY ASSIGN TO BURSTACT
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS BURSTACT-STATUS.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  CLEAN-MESSAGES
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MMSG.
      *
       FD  MSG-TIME-GAPS
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MTGP.
      *
       FD  CONV-DURATION
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MDUR.
      *
       FD  BURST-ACTIVITY
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MBRS.
      *
       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  CLNMSGS-STATUS            PIC X(02).
               88  CLNMSGS-OK                VALUE '00'.
               88  CLNMSGS-EOF               VALUE '10'.
           05  MSGTGAPS-STATUS           PIC X(02).
               88  MSGTGAPS-OK               VALUE '00'.
           05  CONVDURN-STATUS           PIC X(02).
               88  CONVDURN-OK               VALUE '00'.
           05  BURSTACT-STATUS           PIC X(02).
               88  BURSTACT-OK               VALUE '00'.
       
       01  WS-COUNTERS.
           05  WS-GRP-MSG-COUNT          PIC 9(05) COMP.
           05  WS-GRP-DEL-COUNT          PIC 9(05) COMP.
           05  WS-GRP-BURST-COUNT        PIC 9(05) COMP.
           05  PART2-TOT                 PIC 9(03) COMP.
       
       01  WS-SWITCHES.
           05  WS-FIRST-ROW-SW           PIC X(01) VALUE 'Y'.
               88  WS-FIRST-ROW              VALUE 'Y'.
               88  WS-NOT-FIRST-ROW          VALUE 'N'.
           05  WS-ANY-ROW-SW             PIC X(01) VALUE 'N'.
               88  WS-ANY-ROW-SEEN           VALUE 'Y'.
           05  WS-GRP-MINMAX-SW          PIC X(01) VALUE 'N'.
               88  WS-GRP-MINMAX-SET         VALUE 'Y'.
               88  WS-GRP-MINMAX-NOT-SET     VALUE 'N'.
           05  WS-PREV-SECS-SW           PIC X(01) VALUE 'N'.
               88  WS-PREV-SECS-VALID        VALUE 'Y'.
               88  WS-PREV-SECS-INVALID      VALUE 'N'.
           05  WS-DC-VALID-SW            PIC X(01) VALUE 'N'.
               88  WS-DC-VALID               VALUE 'Y'.
               88  WS-DC-INVALID             VALUE 'N'.
           05  FILLER                    PIC X(02).
       
      * distinct-sender scratch list, rebuilt fresh for every
      * conversation group - this module needs only the count.
       01  PART2-LIST-AREA.
           05  PART2-LIST-ROW OCCURS 1 TO 500 TIMES
                   DEPENDING ON PART2-TOT
                   INDEXED BY PART2-IDX.
               10  PART2-EMAIL           PIC X(40).
       
      * the current group's uid and its min/max timestamp text, both
      * as found and as seconds for the min/max comparisons.
       01  WS-GRP-AREA.
           05  WS-GRP-UID                PIC X(24).
           05  WS-GRP-MIN-TS             PIC X(19).
           05  WS-GRP-MAX-TS             PIC X(19).
           05  WS-GRP-MIN-SECS           PIC S9(11) COMP.
           05  WS-GRP-MAX-SECS           PIC S9(11) COMP.
           05  WS-PREV-SECS              PIC S9(11) COMP.
           05  WS-GAP-SECS               PIC S9(09) COMP.
           05  WS-GAP-DISPLAY            PIC S9(09)
                                          SIGN LEADING SEPARATE.
       
      * civil-calendar day-number scratch, redefined six ways so a
      * fixed 19-byte timestamp can be split into numeric parts with
      * no UNSTRING and no intrinsic FUNCTION.
       01  WS-TS-SCAN.
           05  WS-TS-TEXT                PIC X(19).
           05  WS-TS-YEAR-X               PIC X(04).
           05  WS-TS-YEAR-N REDEFINES WS-TS-YEAR-X  PIC 9(04).
           05  WS-TS-MONTH-X              PIC X(02).
           05  WS-TS-MONTH-N REDEFINES WS-TS-MONTH-X PIC 9(02).
           05  WS-TS-DAY-X                PIC X(02).
           05  WS-TS-DAY-N REDEFINES WS-TS-DAY-X    PIC 9(02).
           05  WS-TS-HOUR-X               PIC X(02).
           05  WS-TS-HOUR-N REDEFINES WS-TS-HOUR-X  PIC 9(02).
           05  WS-TS-MIN-X                PIC X(02).
           05  WS-TS-MIN-N REDEFINES WS-TS-MIN-X    PIC 9(02).
           05  WS-TS-SEC-X                PIC X(02).
           05  WS-TS-SEC-N REDEFINES WS-TS-SEC-X    PIC 9(02).
       
       01  WS-DATE-CALC.
           05  WS-DC-Y                   PIC S9(06) COMP.
           05  WS-DC-M                   PIC S9(04) COMP.
           05  WS-DC-ERA                 PIC S9(06) COMP.
           05  WS-DC-YOE                 PIC S9(06) COMP.
           05  WS-DC-DOY                 PIC S9(06) COMP.
           05  WS-DC-DOE                 PIC S9(09) COMP.
           05  WS-DC-DAYNUM              PIC S9(09) COMP.
           05  WS-DC-TOTAL-SECS          PIC S9(11) COMP.
           05  FILLER                    PIC X(04).
       
       01  WS-DURATION-CALC.
           05  WS-DUR-N                  PIC 9(09).
           05  FILLER                    PIC X(04).
      *
       LINKAGE SECTION.
       COPY X61MCR.
       COPY X61MPRM.
      *
       PROCEDURE DIVISION USING MR PRM-AREA.
      *
       BEGIN.
           MOVE ZERO   TO MR-RESULT.
           PERFORM 100-OPEN-FILES THRU 100-EXIT.
           PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
           PERFORM 300-PROCESS-ONE-ROW THRU 300-EXIT
               UNTIL CLNMSGS-EOF.
           IF WS-ANY-ROW-SEEN
               PERFORM 360-WRITE-DURATION-ROW THRU 360-EXIT
               PERFORM 370-WRITE-BURST-ROW THRU 370-EXIT
           END-IF.
           PERFORM 150-CLOSE-FILES THRU 150-EXIT.
           GOBACK.
      *
       100-OPEN-FILES.
           OPEN INPUT  CLEAN-MESSAGES.
           IF NOT CLNMSGS-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'CLEAN-MESSAGES OPEN ERROR'   TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT MSG-TIME-GAPS.
           IF NOT MSGTGAPS-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'MSG-TIME-GAPS OPEN ERROR'    TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT CONV-DURATION.
           IF NOT CONVDURN-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'CONV-DURATION OPEN ERROR'    TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT BURST-ACTIVITY.
           IF NOT BURSTACT-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'BURST-ACTIVITY OPEN ERROR'   TO MR-DESCRIPTION
               GOBACK
           END-IF.
       100-EXIT.
           EXIT.
      *
       150-CLOSE-FILES.
           CLOSE CLEAN-MESSAGES MSG-TIME-GAPS
                 CONV-DURATION  BURST-ACTIVITY.
       150-EXIT.
           EXIT.
      *
       200-READ-CLEAN-MESSAGE.
           READ CLEAN-MESSAGES.
           IF NOT CLNMSGS-OK AND NOT CLNMSGS-EOF
               MOVE 8                          TO MR-RESULT
               MOVE 'CLEAN-MESSAGES READ ERROR' TO MR-DESCRIPTION
               PERFORM 150-CLOSE-FILES THRU 150-EXIT
               GOBACK
           END-IF.
       200-EXIT.
           EXIT.
      *
      * control break on MSG-CONVERSATION-UID - the file is already
      * in that order, so a key change (or the very first row) is
      * all that is needed to start a new conversation group.
       300-PROCESS-ONE-ROW.
           IF WS-FIRST-ROW
               PERFORM 305-START-GROUP THRU 305-EXIT
           ELSE
               IF MSG-CONVERSATION-UID NOT = WS-GRP-UID
                   PERFORM 360-WRITE-DURATION-ROW THRU 360-EXIT
                   PERFORM 370-WRITE-BURST-ROW THRU 370-EXIT
                   PERFORM 305-START-GROUP THRU 305-EXIT
               END-IF
           END-IF.
           PERFORM 325-PROCESS-GROUP-MESSAGE THRU 325-EXIT.
           PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
       300-EXIT.
           EXIT.
      *
       305-START-GROUP.
           MOVE MSG-CONVERSATION-UID TO WS-GRP-UID.
           MOVE ZERO TO WS-GRP-MSG-COUNT WS-GRP-DEL-COUNT
                        WS-GRP-BURST-COUNT PART2-TOT.
           SET WS-GRP-MINMAX-NOT-SET TO TRUE.
           SET WS-PREV-SECS-INVALID  TO TRUE.
           MOVE SPACES TO WS-GRP-MIN-TS WS-GRP-MAX-TS.
           SET WS-NOT-FIRST-ROW TO TRUE.
           SET WS-ANY-ROW-SEEN  TO TRUE.
       305-EXIT.
           EXIT.
      *
       325-PROCESS-GROUP-MESSAGE.
           ADD 1 TO WS-GRP-MSG-COUNT.
           IF MSG-STATUS-DELETED
               ADD 1 TO WS-GRP-DEL-COUNT
           END-IF.
           PERFORM 340-ADD-PARTICIPANT2 THRU 340-EXIT.
           MOVE MSG-CONV-DATETIME TO WS-TS-TEXT.
           PERFORM 900-TIMESTAMP-TO-SECONDS THRU 900-EXIT.
           IF WS-DC-VALID
               PERFORM 328-TRACK-GROUP-MINMAX THRU 328-EXIT
           END-IF.
           IF WS-DC-VALID AND WS-PREV-SECS-VALID
               COMPUTE WS-GAP-SECS = WS-DC-TOTAL-SECS - WS-PREV-SECS
               IF WS-GAP-SECS <= PRM-BURST-THRESHOLD-SECS
                   ADD 1 TO WS-GRP-BURST-COUNT
               END-IF
           END-IF.
           PERFORM 350-WRITE-TIME-GAP-ROW THRU 350-EXIT.
           IF WS-DC-VALID
               MOVE WS-DC-TOTAL-SECS TO WS-PREV-SECS
               SET WS-PREV-SECS-VALID TO TRUE
           ELSE
               SET WS-PREV-SECS-INVALID TO TRUE
           END-IF.
       325-EXIT.
           EXIT.
      *
       328-TRACK-GROUP-MINMAX.
           IF WS-GRP-MINMAX-NOT-SET
               MOVE WS-DC-TOTAL-SECS TO WS-GRP-MIN-SECS
                                         WS-GRP-MAX-SECS
               MOVE MSG-CONV-DATETIME TO WS-GRP-MIN-TS
                                         WS-GRP-MAX-TS
               SET WS-GRP-MINMAX-SET TO TRUE
           ELSE
               IF WS-DC-TOTAL-SECS < WS-GRP-MIN-SECS
                   MOVE WS-DC-TOTAL-SECS   TO WS-GRP-MIN-SECS
                   MOVE MSG-CONV-DATETIME  TO WS-GRP-MIN-TS
               END-IF
               IF WS-DC-TOTAL-SECS > WS-GRP-MAX-SECS
                   MOVE WS-DC-TOTAL-SECS   TO WS-GRP-MAX-SECS
                   MOVE MSG-CONV-DATETIME  TO WS-GRP-MAX-TS
               END-IF
           END-IF.
       328-EXIT.
           EXIT.
      *
       340-ADD-PARTICIPANT2.
           SET PART2-IDX TO 1.
           SEARCH PART2-LIST-ROW
               AT END
                   ADD 1 TO PART2-TOT
                   MOVE MSG-SENDER-EMAIL
                                TO PART2-EMAIL (PART2-TOT)
               WHEN PART2-EMAIL (PART2-IDX) = MSG-SENDER-EMAIL
                   CONTINUE
           END-SEARCH.
       340-EXIT.
           EXIT.
      *
       350-WRITE-TIME-GAP-ROW.
           MOVE MSG-CONVERSATION-UID TO TG-CONVERSATION-UID.
           MOVE MSG-SENDER-EMAIL     TO TG-SENDER-EMAIL.
           MOVE MSG-CONV-DATETIME    TO TG-CONV-DATETIME.
           MOVE MSG-SEQUENCE         TO TG-MESSAGE-SEQUENCE.
           MOVE MSG-STATUS           TO TG-MESSAGE-STATUS.
           IF WS-DC-VALID AND WS-PREV-SECS-VALID
               MOVE WS-GAP-SECS      TO WS-GAP-DISPLAY
               MOVE WS-GAP-DISPLAY   TO TG-TIME-GAP-SECONDS
           ELSE
               MOVE SPACES           TO TG-TIME-GAP-SECONDS
           END-IF.
           WRITE TIME-GAP-RECORD.
       350-EXIT.
           EXIT.
      *
       360-WRITE-DURATION-ROW.
           MOVE WS-GRP-UID           TO CD-CONVERSATION-UID.
           MOVE WS-GRP-MSG-COUNT     TO CD-MESSAGE-COUNT.
           MOVE PART2-TOT            TO CD-PARTICIPANT-COUNT.
           IF WS-GRP-DEL-COUNT > ZERO
               SET CD-HAS-DELETED-YES TO TRUE
           ELSE
               SET CD-HAS-DELETED-NO  TO TRUE
           END-IF.
           IF WS-GRP-MINMAX-SET
               MOVE WS-GRP-MIN-TS   TO CD-CONV-START
               MOVE WS-GRP-MAX-TS   TO CD-CONV-END
               COMPUTE WS-DUR-N = WS-GRP-MAX-SECS - WS-GRP-MIN-SECS
               MOVE WS-DUR-N        TO CD-DURATION-SECONDS
           ELSE
               MOVE SPACES          TO CD-CONV-START CD-CONV-END
                                       CD-DURATION-SECONDS
           END-IF.
           WRITE CONVERSATION-DURATION-RECORD.
       360-EXIT.
           EXIT.
      *
       370-WRITE-BURST-ROW.
           MOVE WS-GRP-UID             TO BA-CONVERSATION-UID.
           MOVE WS-GRP-BURST-COUNT     TO BA-BURST-MESSAGE-COUNT.
           MOVE WS-GRP-MSG-COUNT       TO BA-TOTAL-MESSAGES.
           MOVE PRM-BURST-THRESHOLD-SECS
                                       TO BA-BURST-THRESHOLD-SECS.
           COMPUTE BA-BURST-RATIO ROUNDED =
               WS-GRP-BURST-COUNT / WS-GRP-MSG-COUNT.
           WRITE BURST-ACTIVITY-RECORD.
       370-EXIT.
           EXIT.
      *
      * civil-calendar day-number formula (Hinnant), carried by this
      * shop since the 1990 leap-year fix - see the change log. No
      * intrinsic FUNCTION is used; every step is a plain COMPUTE.
       900-TIMESTAMP-TO-SECONDS.
           IF WS-TS-TEXT = SPACES
               SET WS-DC-INVALID TO TRUE
           ELSE
               MOVE WS-TS-TEXT (1:4)  TO WS-TS-YEAR-X
               MOVE WS-TS-TEXT (6:2)  TO WS-TS-MONTH-X
               MOVE WS-TS-TEXT (9:2)  TO WS-TS-DAY-X
               MOVE WS-TS-TEXT (12:2) TO WS-TS-HOUR-X
               MOVE WS-TS-TEXT (15:2) TO WS-TS-MIN-X
               MOVE WS-TS-TEXT (18:2) TO WS-TS-SEC-X
               IF WS-TS-YEAR-X  IS NOT WS-DIGITS-ONLY
                  OR WS-TS-MONTH-X IS NOT WS-DIGITS-ONLY
                  OR WS-TS-DAY-X   IS NOT WS-DIGITS-ONLY
                  OR WS-TS-HOUR-X  IS NOT WS-DIGITS-ONLY
                  OR WS-TS-MIN-X   IS NOT WS-DIGITS-ONLY
                  OR WS-TS-SEC-X   IS NOT WS-DIGITS-ONLY
                   SET WS-DC-INVALID TO TRUE
               ELSE
               COMPUTE WS-DC-Y = WS-TS-YEAR-N
               COMPUTE WS-DC-M = WS-TS-MONTH-N
               IF WS-DC-M <= 2
                   SUBTRACT 1 FROM WS-DC-Y
                   ADD 12 TO WS-DC-M
               END-IF
               COMPUTE WS-DC-ERA = WS-DC-Y / 400
               COMPUTE WS-DC-YOE = WS-DC-Y - WS-DC-ERA * 400
               COMPUTE WS-DC-DOY =
                   (153 * (WS-DC-M - 3) + 2) / 5
                       + WS-TS-DAY-N - 1
               COMPUTE WS-DC-DOE =
                   WS-DC-YOE * 365 + WS-DC-YOE / 4
                       - WS-DC-YOE / 100 + WS-DC-DOY
               COMPUTE WS-DC-DAYNUM =
                   WS-DC-ERA * 146097 + WS-DC-DOE - 719468
               COMPUTE WS-DC-TOTAL-SECS =
                   WS-DC-DAYNUM * 86400 + WS-TS-HOUR-N * 3600
                       + WS-TS-MIN-N * 60 + WS-TS-SEC-N
               SET WS-DC-VALID TO TRUE
               END-IF
           END-IF.
       900-EXIT.
           EXIT.
