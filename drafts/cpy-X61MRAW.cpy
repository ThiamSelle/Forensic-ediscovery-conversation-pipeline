      * **++ RAW-EXPORT-RECORD - one row of the corrupted extraction.
      * Column 1 is a block marker, a metadata key label, or a sender
      * e-mail address; column 2 is the matching value or message
      * text. Delivered as fixed columns 1-40 / 41-240, no header row.
       01  RAW-EXPORT-RECORD.
           05  RAW-KEY                      PIC X(40).
           05  RAW-KEY-BLOCK-VIEW REDEFINES RAW-KEY.
               10  RAW-KEY-BLOCK-LIT        PIC X(03).
               10  RAW-KEY-BLOCK-DIGITS     PIC X(37).
           05  RAW-VALUE                    PIC X(200).
           05  FILLER                       PIC X(10).
