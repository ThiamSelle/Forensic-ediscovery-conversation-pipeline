       IDENTIFICATION DIVISION.
       PROGRAM-ID. X61A001.
       AUTHOR.     M. CORTESE.
       INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
       DATE-WRITTEN. 1987-02-11.
       DATE-COMPILED.
       SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
      *----------------------------------------------------------------*
      * X61A001 - INVESTIGATION ANALYSIS MODULE.
      * **++ Reads CLEAN-MESSAGES once and builds three whole-file
      * tables (one row per conversation, one per distinct sender,
      * one per distinct hour), then produces the four investigation
      * reports from those tables - deleted-conversation ranking,
      * participant activity ranking, conversation-volume ranking,
      * and the hourly activity timeline.  No SORT verb; each table
      * is put in its report order with the shop's own hand-rolled
      * insertion sort.
      *----------------------------------------------------------------*
      * CHANGE LOG
      *----------------------------------------------------------------*
      * DATE       BY   REQUEST     DESCRIPTION
      * ---------- ---- ----------- ------------------------------
      * 1987-02-11 MC   FDS-0009    Original version.
      * 1991-07-24 RA   FDS-0064    Participant table split off the
      *                             conversation table - a sender in
      *                             40 conversations was being
      *                             counted 40 times in PA-MESSAGE-
      *                             COUNT under the old combined
      *                             layout.
      * 1996-02-05 GF   FDS-0112    Timeline hour bucket built with
      *                             a REDEFINES instead of the old
      *                             UNSTRING - one fewer working
      *                             field to keep track of.
      * 1998-12-01 PB   FDS-0143    Year-2000 sweep. Hour bucket
      *                             already carries a four-digit
      *                             year from X61T001; no change.
      * 2012-05-17 SR   FDS-0301    Insertion sort on the deleted-
      *                             conversation table made stable
      *                             (shift only on strictly-less)
      *                             after Legal asked why two tied
      *                             conversations kept swapping
      *                             position between runs.
      * 2015-04-22 SR   FDS-0302    226-ADD-TIMELINE-HOUR now checks
      *                             the hour digits before using them
      *                             as a table key - a corrupted
      *                             datetime was building a bogus
      *                             timeline bucket instead of being
      *                             skipped.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGITS-ONLY IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS CLNMSGS-STATUS.
           SELECT DELETED-CONVS ASSIGN TO DELCONVS
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS DELCONVS-STATUS.
           SELECT PARTICIPANT-ACT ASSIGN TO PARTACT
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS PARTACT-STATUS.
           SELECT CONV-VOLUME ASSIGN TO CONVVOL
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS CONVVOL-STATUS.
           SELECT TIMELINE ASSIGN TO TIMELINE
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS TIMELN-STATUS.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  CLEAN-MESSAGES
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MMSG.
      *
       FD  DELETED-CONVS
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MDEL.
      *
       FD  PARTICIPANT-ACT
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MPAC.
      *
       FD  CONV-VOLUME
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MVOL.
      *
       FD  TIMELINE
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MTLN.
      *
       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  CLNMSGS-STATUS            PIC X(02).
               88  CLNMSGS-OK                VALUE '00'.
               88  CLNMSGS-EOF               VALUE '10'.
           05  DELCONVS-STATUS           PIC X(02).
               88  DELCONVS-OK               VALUE '00'.
           05  PARTACT-STATUS            PIC X(02).
               88  PARTACT-OK                VALUE '00'.
           05  CONVVOL-STATUS            PIC X(02).
               88  CONVVOL-OK                VALUE '00'.
           05  TIMELN-STATUS             PIC X(02).
               88  TIMELN-OK                 VALUE '00'.
       
       01  WS-COUNTERS.
           05  WS-CNV-TOT                PIC 9(05) COMP.
           05  WS-DEL-TOT                PIC 9(05) COMP.
           05  WS-SEN-TOT                PIC 9(05) COMP.
           05  WS-TLN-TOT                PIC 9(05) COMP.
           05  PART2-TOT                 PIC 9(03) COMP.
           05  WS-GRP-MSG-COUNT          PIC 9(05) COMP.
           05  WS-GRP-DEL-COUNT          PIC 9(05) COMP.
           05  WS-SORT-I                 PIC 9(05) COMP.
           05  WS-SORT-J                 PIC 9(05) COMP.
       
       01  WS-SWITCHES.
           05  WS-FIRST-ROW-SW           PIC X(01) VALUE 'Y'.
               88  WS-FIRST-ROW              VALUE 'Y'.
               88  WS-NOT-FIRST-ROW          VALUE 'N'.
           05  WS-ANY-ROW-SW             PIC X(01) VALUE 'N'.
               88  WS-ANY-ROW-SEEN           VALUE 'Y'.
           05  FILLER                    PIC X(02).
       
       01  WS-GRP-AREA.
           05  WS-GRP-UID                PIC X(24).
           05  FILLER                    PIC X(04).
       
      * distinct-sender scratch list, rebuilt fresh for every
      * conversation group.
       01  PART2-LIST-AREA.
           05  PART2-LIST-ROW OCCURS 1 TO 500 TIMES
                   DEPENDING ON PART2-TOT
                   INDEXED BY PART2-IDX.
               10  PART2-EMAIL           PIC X(40).
       
      * one row per conversation, built as the file is read and
      * put in CV report order (descending message count) after
      * the deleted-conversation table has been copied out of it.
       01  CNV-TABLE-AREA.
           05  CNV-TB-ROW OCCURS 1 TO 5000 TIMES
                   DEPENDING ON WS-CNV-TOT
                   INDEXED BY CNV-TB-IDX.
               10  CNV-TB-UID            PIC X(24).
               10  CNV-TB-MSG-COUNT      PIC 9(05) COMP.
               10  CNV-TB-PART-COUNT     PIC 9(03) COMP.
               10  CNV-TB-DEL-COUNT      PIC 9(05) COMP.
               10  CNV-TB-HAS-DELETED    PIC X(01).
                   88  CNV-TB-HAS-DELETED-YES  VALUE 'Y'.
                   88  CNV-TB-HAS-DELETED-NO   VALUE 'N'.
       
      * conversations copied out of CNV-TABLE-AREA that had at
      * least one deleted message, in DC report order.
       01  DEL-TABLE-AREA.
           05  DEL-TB-ROW OCCURS 1 TO 5000 TIMES
                   DEPENDING ON WS-DEL-TOT
                   INDEXED BY DEL-TB-IDX.
               10  DEL-TB-UID            PIC X(24).
               10  DEL-TB-DEL-COUNT      PIC 9(05) COMP.
       
      * one row per distinct sender seen anywhere in the file, in
      * PA report order (descending message count).
       01  SEN-TABLE-AREA.
           05  SEN-TB-ROW OCCURS 1 TO 2000 TIMES
                   DEPENDING ON WS-SEN-TOT
                   INDEXED BY SEN-TB-IDX.
               10  SEN-TB-EMAIL          PIC X(40).
               10  SEN-TB-MSG-COUNT      PIC 9(05) COMP.
               10  SEN-TB-CONV-COUNT     PIC 9(05) COMP.
       
      * one row per distinct hour bucket, in TL report order
      * (ascending hour).
       01  TLN-TABLE-AREA.
           05  TLN-TB-ROW OCCURS 1 TO 9000 TIMES
                   DEPENDING ON WS-TLN-TOT
                   INDEXED BY TLN-TB-IDX.
               10  TLN-TB-HOUR           PIC X(19).
               10  TLN-TB-MSG-COUNT      PIC 9(07) COMP.
       
      * a normalised timestamp redefined two ways - once split into
      * date/time halves, once truncated to the hour prefix - so the
      * TL-HOUR bucket can be built without an UNSTRING.
       01  WS-DATETIME-VIEW.
           05  WS-DATETIME-TEXT          PIC X(19).
           05  WS-DATETIME-PARTS REDEFINES WS-DATETIME-TEXT.
               10  WS-DATETIME-DATE      PIC X(10).
               10  FILLER                PIC X(01).
               10  WS-DATETIME-TIME      PIC X(08).
           05  WS-DATETIME-HOUR-VIEW REDEFINES WS-DATETIME-TEXT.
               10  WS-DATETIME-HR-PREFIX PIC X(13).
               10  FILLER                PIC X(06).
       
       01  WS-HOUR-AREA.
           05  WS-HOUR-TEXT              PIC X(19).
           05  FILLER                    PIC X(04).
       
      * insertion-sort scratch, one save area per table - the shop's
      * own shift-and-insert idiom (see X61T001's participant list).
       01  WS-DEL-SAVE-AREA.
           05  WS-DEL-SAVE-UID           PIC X(24).
           05  WS-DEL-SAVE-CNT           PIC 9(05) COMP.
       
       01  WS-SEN-SAVE-AREA.
           05  WS-SEN-SAVE-EMAIL         PIC X(40).
           05  WS-SEN-SAVE-MSG           PIC 9(05) COMP.
           05  WS-SEN-SAVE-CONV          PIC 9(05) COMP.
       
       01  WS-CNV-SAVE-AREA.
           05  WS-CNV-SAVE-UID           PIC X(24).
           05  WS-CNV-SAVE-MSG           PIC 9(05) COMP.
           05  WS-CNV-SAVE-PART          PIC 9(03) COMP.
           05  WS-CNV-SAVE-DEL           PIC 9(05) COMP.
           05  WS-CNV-SAVE-HASDEL        PIC X(01).
       
      * timeline save area, redefined into date/time halves as well
      * so a future report can split on the date part without a
      * new working field - the same convention kept above.
       01  WS-TLN-SAVE-AREA.
           05  WS-TLN-SAVE-HOUR          PIC X(19).
           05  WS-TLN-SAVE-HR-PARTS REDEFINES WS-TLN-SAVE-HOUR.
               10  WS-TLN-SAVE-DATE      PIC X(10).
               10  FILLER                PIC X(01).
               10  WS-TLN-SAVE-TIME      PIC X(08).
           05  WS-TLN-SAVE-CNT           PIC 9(07) COMP.
      *
       LINKAGE SECTION.
       COPY X61MCR.
      *
       PROCEDURE DIVISION USING MR.
      *
       BEGIN.
           MOVE ZERO   TO MR-RESULT WS-CNV-TOT WS-DEL-TOT
                          WS-SEN-TOT WS-TLN-TOT.
           PERFORM 100-OPEN-FILES THRU 100-EXIT.
           PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
           PERFORM 205-PROCESS-ONE-ROW THRU 205-EXIT
               UNTIL CLNMSGS-EOF.
           IF WS-ANY-ROW-SEEN
               PERFORM 230-FLUSH-CONV-GROUP THRU 230-EXIT
           END-IF.
           PERFORM 300-BUILD-DELETED-TABLE THRU 300-EXIT.
           PERFORM 310-SORT-DELETED-TABLE  THRU 310-EXIT.
           PERFORM 320-WRITE-DELETED-RECORDS THRU 320-EXIT.
           PERFORM 400-SORT-PARTICIPANT-TABLE THRU 400-EXIT.
           PERFORM 420-WRITE-PARTICIPANT-RECORDS THRU 420-EXIT.
           PERFORM 500-SORT-VOLUME-TABLE THRU 500-EXIT.
           PERFORM 520-WRITE-VOLUME-RECORDS THRU 520-EXIT.
           PERFORM 600-SORT-TIMELINE-TABLE THRU 600-EXIT.
           PERFORM 620-WRITE-TIMELINE-RECORDS THRU 620-EXIT.
           PERFORM 150-CLOSE-FILES THRU 150-EXIT.
           GOBACK.
      *
       100-OPEN-FILES.
           OPEN INPUT  CLEAN-MESSAGES.
           IF NOT CLNMSGS-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'CLEAN-MESSAGES OPEN ERROR'   TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT DELETED-CONVS.
           IF NOT DELCONVS-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'DELETED-CONVS OPEN ERROR'    TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT PARTICIPANT-ACT.
           IF NOT PARTACT-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'PARTICIPANT-ACT OPEN ERROR'  TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT CONV-VOLUME.
           IF NOT CONVVOL-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'CONV-VOLUME OPEN ERROR'      TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT TIMELINE.
           IF NOT TIMELN-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'TIMELINE OPEN ERROR'         TO MR-DESCRIPTION
               GOBACK
           END-IF.
       100-EXIT.
           EXIT.
      *
       150-CLOSE-FILES.
           CLOSE CLEAN-MESSAGES DELETED-CONVS PARTICIPANT-ACT
                 CONV-VOLUME    TIMELINE.
       150-EXIT.
           EXIT.
      *
       200-READ-CLEAN-MESSAGE.
           READ CLEAN-MESSAGES.
           IF NOT CLNMSGS-OK AND NOT CLNMSGS-EOF
               MOVE 8                          TO MR-RESULT
               MOVE 'CLEAN-MESSAGES READ ERROR' TO MR-DESCRIPTION
               PERFORM 150-CLOSE-FILES THRU 150-EXIT
               GOBACK
           END-IF.
       200-EXIT.
           EXIT.
      *
      * control break on MSG-CONVERSATION-UID, exactly as in
      * X61F001 - CLEAN-MESSAGES is already grouped that way.
       205-PROCESS-ONE-ROW.
           IF WS-FIRST-ROW
               PERFORM 210-START-GROUP THRU 210-EXIT
           ELSE
               IF MSG-CONVERSATION-UID NOT = WS-GRP-UID
                   PERFORM 230-FLUSH-CONV-GROUP THRU 230-EXIT
                   PERFORM 210-START-GROUP THRU 210-EXIT
               END-IF
           END-IF.
           PERFORM 220-ACCUM-ONE-MESSAGE THRU 220-EXIT.
           PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
       205-EXIT.
           EXIT.
      *
       210-START-GROUP.
           MOVE MSG-CONVERSATION-UID TO WS-GRP-UID.
           MOVE ZERO TO WS-GRP-MSG-COUNT WS-GRP-DEL-COUNT PART2-TOT.
           SET WS-NOT-FIRST-ROW TO TRUE.
           SET WS-ANY-ROW-SEEN  TO TRUE.
       210-EXIT.
           EXIT.
      *
       220-ACCUM-ONE-MESSAGE.
           ADD 1 TO WS-GRP-MSG-COUNT.
           IF MSG-STATUS-DELETED
               ADD 1 TO WS-GRP-DEL-COUNT
           END-IF.
           PERFORM 222-ADD-PARTICIPANT2 THRU 222-EXIT.
           PERFORM 224-ADD-SENDER-MESSAGE THRU 224-EXIT.
           PERFORM 226-ADD-TIMELINE-HOUR THRU 226-EXIT.
       220-EXIT.
           EXIT.
      *
       222-ADD-PARTICIPANT2.
           SET PART2-IDX TO 1.
           SEARCH PART2-LIST-ROW
               AT END
                   ADD 1 TO PART2-TOT
                   MOVE MSG-SENDER-EMAIL
                                TO PART2-EMAIL (PART2-TOT)
               WHEN PART2-EMAIL (PART2-IDX) = MSG-SENDER-EMAIL
                   CONTINUE
           END-SEARCH.
       222-EXIT.
           EXIT.
      *
       224-ADD-SENDER-MESSAGE.
           SET SEN-TB-IDX TO 1.
           SEARCH SEN-TB-ROW
               AT END
                   ADD 1 TO WS-SEN-TOT
                   MOVE MSG-SENDER-EMAIL TO SEN-TB-EMAIL (WS-SEN-TOT)
                   MOVE ZERO             TO SEN-TB-MSG-COUNT
                                                        (WS-SEN-TOT)
                                            SEN-TB-CONV-COUNT
                                                        (WS-SEN-TOT)
                   SET SEN-TB-IDX TO WS-SEN-TOT
               WHEN SEN-TB-EMAIL (SEN-TB-IDX) = MSG-SENDER-EMAIL
                   CONTINUE
           END-SEARCH.
           ADD 1 TO SEN-TB-MSG-COUNT (SEN-TB-IDX).
       224-EXIT.
           EXIT.
      *
       226-ADD-TIMELINE-HOUR.
           IF MSG-CONV-DATETIME NOT = SPACES
               MOVE MSG-CONV-DATETIME    TO WS-DATETIME-TEXT
               IF WS-DATETIME-HR-PREFIX (12:2) IS WS-DIGITS-ONLY
                   MOVE SPACES               TO WS-HOUR-TEXT
                   MOVE WS-DATETIME-HR-PREFIX
                                             TO WS-HOUR-TEXT (1:13)
                   MOVE ':00:00'             TO WS-HOUR-TEXT (14:6)
                   SET TLN-TB-IDX TO 1
                   SEARCH TLN-TB-ROW
                       AT END
                           ADD 1 TO WS-TLN-TOT
                           MOVE WS-HOUR-TEXT
                                             TO TLN-TB-HOUR (WS-TLN-TOT)
                           MOVE ZERO         TO TLN-TB-MSG-COUNT
                                                        (WS-TLN-TOT)
                           SET TLN-TB-IDX TO WS-TLN-TOT
                       WHEN TLN-TB-HOUR (TLN-TB-IDX) = WS-HOUR-TEXT
                           CONTINUE
                   END-SEARCH
                   ADD 1 TO TLN-TB-MSG-COUNT (TLN-TB-IDX)
               END-IF
           END-IF.
       226-EXIT.
           EXIT.
      *
       230-FLUSH-CONV-GROUP.
           ADD 1 TO WS-CNV-TOT.
           MOVE WS-GRP-UID       TO CNV-TB-UID       (WS-CNV-TOT).
           MOVE WS-GRP-MSG-COUNT TO CNV-TB-MSG-COUNT  (WS-CNV-TOT).
           MOVE PART2-TOT        TO CNV-TB-PART-COUNT (WS-CNV-TOT).
           MOVE WS-GRP-DEL-COUNT TO CNV-TB-DEL-COUNT  (WS-CNV-TOT).
           IF WS-GRP-DEL-COUNT > ZERO
               SET CNV-TB-HAS-DELETED-YES (WS-CNV-TOT) TO TRUE
           ELSE
               SET CNV-TB-HAS-DELETED-NO  (WS-CNV-TOT) TO TRUE
           END-IF.
           PERFORM 232-BUMP-SENDER-CONV-COUNT
               VARYING PART2-IDX FROM 1 BY 1
               UNTIL PART2-IDX > PART2-TOT.
       230-EXIT.
           EXIT.
      *
       232-BUMP-SENDER-CONV-COUNT.
           SET SEN-TB-IDX TO 1.
           SEARCH SEN-TB-ROW
               AT END
                   CONTINUE
               WHEN SEN-TB-EMAIL (SEN-TB-IDX) = PART2-EMAIL
                                                      (PART2-IDX)
                   ADD 1 TO SEN-TB-CONV-COUNT (SEN-TB-IDX)
           END-SEARCH.
       232-EXIT.
           EXIT.
      *
      * copy every conversation with at least one deleted message
      * out of CNV-TABLE-AREA before that table is re-ordered for
      * the volume report.
       300-BUILD-DELETED-TABLE.
           PERFORM 305-COPY-ONE-DELETED-ROW
               VARYING CNV-TB-IDX FROM 1 BY 1
               UNTIL CNV-TB-IDX > WS-CNV-TOT.
       300-EXIT.
           EXIT.
      *
       305-COPY-ONE-DELETED-ROW.
           IF CNV-TB-DEL-COUNT (CNV-TB-IDX) > ZERO
               ADD 1 TO WS-DEL-TOT
               MOVE CNV-TB-UID (CNV-TB-IDX)
                                     TO DEL-TB-UID (WS-DEL-TOT)
               MOVE CNV-TB-DEL-COUNT (CNV-TB-IDX)
                                     TO DEL-TB-DEL-COUNT (WS-DEL-TOT)
           END-IF.
       305-EXIT.
           EXIT.
      *
      * insertion sort, descending on deleted count. The shift test
      * uses NOT < (not strictly greater) so equal counts never
      * trade places - kept stable per FDS-0301.
       310-SORT-DELETED-TABLE.
           PERFORM 312-INSERT-ONE-DELETED-ROW
               VARYING WS-SORT-I FROM 2 BY 1
               UNTIL WS-SORT-I > WS-DEL-TOT.
       310-EXIT.
           EXIT.
      *
       312-INSERT-ONE-DELETED-ROW.
           MOVE DEL-TB-UID      (WS-SORT-I) TO WS-DEL-SAVE-UID.
           MOVE DEL-TB-DEL-COUNT (WS-SORT-I) TO WS-DEL-SAVE-CNT.
           MOVE WS-SORT-I TO WS-SORT-J.
           PERFORM 314-SHIFT-ONE-DELETED-ROW
               UNTIL WS-SORT-J < 2
                  OR DEL-TB-DEL-COUNT (WS-SORT-J - 1)
                         NOT < WS-DEL-SAVE-CNT.
           MOVE WS-DEL-SAVE-UID TO DEL-TB-UID      (WS-SORT-J).
           MOVE WS-DEL-SAVE-CNT TO DEL-TB-DEL-COUNT (WS-SORT-J).
       312-EXIT.
           EXIT.
      *
       314-SHIFT-ONE-DELETED-ROW.
           MOVE DEL-TB-UID       (WS-SORT-J - 1)
                                       TO DEL-TB-UID (WS-SORT-J).
           MOVE DEL-TB-DEL-COUNT (WS-SORT-J - 1)
                                 TO DEL-TB-DEL-COUNT (WS-SORT-J).
           SUBTRACT 1 FROM WS-SORT-J.
       314-EXIT.
           EXIT.
      *
       320-WRITE-DELETED-RECORDS.
           PERFORM 322-WRITE-ONE-DELETED-RECORD
               VARYING DEL-TB-IDX FROM 1 BY 1
               UNTIL DEL-TB-IDX > WS-DEL-TOT.
       320-EXIT.
           EXIT.
      *
       322-WRITE-ONE-DELETED-RECORD.
           MOVE DEL-TB-UID (DEL-TB-IDX) TO DC-CONVERSATION-UID.
           MOVE DEL-TB-DEL-COUNT (DEL-TB-IDX)
                                        TO DC-DELETED-MSG-COUNT.
           MOVE DEL-TB-DEL-COUNT (DEL-TB-IDX)
                                        TO DC-TOTAL-MESSAGES.
           WRITE DELETED-CONVERSATION-RECORD.
       322-EXIT.
           EXIT.
      *
      * insertion sort, descending on message count.
       400-SORT-PARTICIPANT-TABLE.
           PERFORM 410-INSERT-ONE-SENDER-ROW
               VARYING WS-SORT-I FROM 2 BY 1
               UNTIL WS-SORT-I > WS-SEN-TOT.
       400-EXIT.
           EXIT.
      *
       410-INSERT-ONE-SENDER-ROW.
           MOVE SEN-TB-EMAIL      (WS-SORT-I) TO WS-SEN-SAVE-EMAIL.
           MOVE SEN-TB-MSG-COUNT  (WS-SORT-I) TO WS-SEN-SAVE-MSG.
           MOVE SEN-TB-CONV-COUNT (WS-SORT-I) TO WS-SEN-SAVE-CONV.
           MOVE WS-SORT-I TO WS-SORT-J.
           PERFORM 412-SHIFT-ONE-SENDER-ROW
               UNTIL WS-SORT-J < 2
                  OR SEN-TB-MSG-COUNT (WS-SORT-J - 1)
                         NOT < WS-SEN-SAVE-MSG.
           MOVE WS-SEN-SAVE-EMAIL TO SEN-TB-EMAIL      (WS-SORT-J).
           MOVE WS-SEN-SAVE-MSG   TO SEN-TB-MSG-COUNT  (WS-SORT-J).
           MOVE WS-SEN-SAVE-CONV  TO SEN-TB-CONV-COUNT (WS-SORT-J).
       410-EXIT.
           EXIT.
      *
       412-SHIFT-ONE-SENDER-ROW.
           MOVE SEN-TB-EMAIL      (WS-SORT-J - 1)
                                     TO SEN-TB-EMAIL (WS-SORT-J).
           MOVE SEN-TB-MSG-COUNT  (WS-SORT-J - 1)
                                 TO SEN-TB-MSG-COUNT (WS-SORT-J).
           MOVE SEN-TB-CONV-COUNT (WS-SORT-J - 1)
                                TO SEN-TB-CONV-COUNT (WS-SORT-J).
           SUBTRACT 1 FROM WS-SORT-J.
       412-EXIT.
           EXIT.
      *
       420-WRITE-PARTICIPANT-RECORDS.
           PERFORM 422-WRITE-ONE-PARTICIPANT-ROW
               VARYING SEN-TB-IDX FROM 1 BY 1
               UNTIL SEN-TB-IDX > WS-SEN-TOT.
       420-EXIT.
           EXIT.
      *
       422-WRITE-ONE-PARTICIPANT-ROW.
           MOVE SEN-TB-EMAIL (SEN-TB-IDX)     TO PA-SENDER-EMAIL.
           MOVE SEN-TB-MSG-COUNT (SEN-TB-IDX) TO PA-MESSAGE-COUNT.
           MOVE SEN-TB-CONV-COUNT (SEN-TB-IDX)
                                   TO PA-CONVERSATIONS-INVOLVED.
           WRITE PARTICIPANT-ACTIVITY-RECORD.
       422-EXIT.
           EXIT.
      *
      * insertion sort, descending on message count - the same
      * table used for the deleted-conversation copy, now put in
      * its own report order.
       500-SORT-VOLUME-TABLE.
           PERFORM 510-INSERT-ONE-VOLUME-ROW
               VARYING WS-SORT-I FROM 2 BY 1
               UNTIL WS-SORT-I > WS-CNV-TOT.
       500-EXIT.
           EXIT.
      *
       510-INSERT-ONE-VOLUME-ROW.
           MOVE CNV-TB-UID        (WS-SORT-I) TO WS-CNV-SAVE-UID.
           MOVE CNV-TB-MSG-COUNT  (WS-SORT-I) TO WS-CNV-SAVE-MSG.
           MOVE CNV-TB-PART-COUNT (WS-SORT-I) TO WS-CNV-SAVE-PART.
           MOVE CNV-TB-DEL-COUNT  (WS-SORT-I) TO WS-CNV-SAVE-DEL.
           MOVE CNV-TB-HAS-DELETED (WS-SORT-I)
                                        TO WS-CNV-SAVE-HASDEL.
           MOVE WS-SORT-I TO WS-SORT-J.
           PERFORM 512-SHIFT-ONE-VOLUME-ROW
               UNTIL WS-SORT-J < 2
                  OR CNV-TB-MSG-COUNT (WS-SORT-J - 1)
                         NOT < WS-CNV-SAVE-MSG.
           MOVE WS-CNV-SAVE-UID  TO CNV-TB-UID       (WS-SORT-J).
           MOVE WS-CNV-SAVE-MSG  TO CNV-TB-MSG-COUNT  (WS-SORT-J).
           MOVE WS-CNV-SAVE-PART TO CNV-TB-PART-COUNT (WS-SORT-J).
           MOVE WS-CNV-SAVE-DEL  TO CNV-TB-DEL-COUNT  (WS-SORT-J).
           MOVE WS-CNV-SAVE-HASDEL
                                 TO CNV-TB-HAS-DELETED (WS-SORT-J).
       510-EXIT.
           EXIT.
      *
       512-SHIFT-ONE-VOLUME-ROW.
           MOVE CNV-TB-UID        (WS-SORT-J - 1)
                                     TO CNV-TB-UID (WS-SORT-J).
           MOVE CNV-TB-MSG-COUNT  (WS-SORT-J - 1)
                                 TO CNV-TB-MSG-COUNT (WS-SORT-J).
           MOVE CNV-TB-PART-COUNT (WS-SORT-J - 1)
                                TO CNV-TB-PART-COUNT (WS-SORT-J).
           MOVE CNV-TB-DEL-COUNT  (WS-SORT-J - 1)
                                 TO CNV-TB-DEL-COUNT (WS-SORT-J).
           MOVE CNV-TB-HAS-DELETED (WS-SORT-J - 1)
                               TO CNV-TB-HAS-DELETED (WS-SORT-J).
           SUBTRACT 1 FROM WS-SORT-J.
       512-EXIT.
           EXIT.
      *
       520-WRITE-VOLUME-RECORDS.
           PERFORM 522-WRITE-ONE-VOLUME-ROW
               VARYING CNV-TB-IDX FROM 1 BY 1
               UNTIL CNV-TB-IDX > WS-CNV-TOT.
       520-EXIT.
           EXIT.
      *
       522-WRITE-ONE-VOLUME-ROW.
           MOVE CNV-TB-UID (CNV-TB-IDX)  TO CV-CONVERSATION-UID.
           MOVE CNV-TB-MSG-COUNT (CNV-TB-IDX)
                                         TO CV-MESSAGE-COUNT.
           MOVE CNV-TB-PART-COUNT (CNV-TB-IDX)
                                         TO CV-PARTICIPANT-COUNT.
           IF CNV-TB-HAS-DELETED-YES (CNV-TB-IDX)
               SET CV-HAS-DELETED-YES TO TRUE
           ELSE
               SET CV-HAS-DELETED-NO  TO TRUE
           END-IF.
           WRITE CONVERSATION-VOLUME-RECORD.
       522-EXIT.
           EXIT.
      *
      * insertion sort, ascending on the hour text.
       600-SORT-TIMELINE-TABLE.
           PERFORM 610-INSERT-ONE-TIMELINE-ROW
               VARYING WS-SORT-I FROM 2 BY 1
               UNTIL WS-SORT-I > WS-TLN-TOT.
       600-EXIT.
           EXIT.
      *
       610-INSERT-ONE-TIMELINE-ROW.
           MOVE TLN-TB-HOUR      (WS-SORT-I) TO WS-TLN-SAVE-HOUR.
           MOVE TLN-TB-MSG-COUNT (WS-SORT-I) TO WS-TLN-SAVE-CNT.
           MOVE WS-SORT-I TO WS-SORT-J.
           PERFORM 612-SHIFT-ONE-TIMELINE-ROW
               UNTIL WS-SORT-J < 2
                  OR TLN-TB-HOUR (WS-SORT-J - 1)
                         NOT > WS-TLN-SAVE-HOUR.
           MOVE WS-TLN-SAVE-HOUR TO TLN-TB-HOUR      (WS-SORT-J).
           MOVE WS-TLN-SAVE-CNT  TO TLN-TB-MSG-COUNT (WS-SORT-J).
       610-EXIT.
           EXIT.
      *
       612-SHIFT-ONE-TIMELINE-ROW.
           MOVE TLN-TB-HOUR      (WS-SORT-J - 1)
                                     TO TLN-TB-HOUR (WS-SORT-J).
           MOVE TLN-TB-MSG-COUNT (WS-SORT-J - 1)
                                TO TLN-TB-MSG-COUNT (WS-SORT-J).
           SUBTRACT 1 FROM WS-SORT-J.
       612-EXIT.
           EXIT.
      *
       620-WRITE-TIMELINE-RECORDS.
           PERFORM 622-WRITE-ONE-TIMELINE-ROW
               VARYING TLN-TB-IDX FROM 1 BY 1
               UNTIL TLN-TB-IDX > WS-TLN-TOT.
       620-EXIT.
           EXIT.
      *
       622-WRITE-ONE-TIMELINE-ROW.
           MOVE TLN-TB-HOUR (TLN-TB-IDX)      TO TL-HOUR.
           MOVE TLN-TB-MSG-COUNT (TLN-TB-IDX) TO TL-MESSAGE-COUNT.
           WRITE TIMELINE-ACTIVITY-RECORD.
       622-EXIT.
           EXIT.
