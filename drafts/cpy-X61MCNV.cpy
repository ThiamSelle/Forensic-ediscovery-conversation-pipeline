      * **++ CNV-:X:- running totals for one conversation (block).
      * Shape only - the caller supplies the enclosing 01 level, and,
      * where a whole-file table of conversations is needed, the
      * OCCURS clause. Reused as a scalar (the block X61T001 is
      * currently buffering) and as one row of an OCCURS table (the
      * whole-file conversation totals X61A001 accumulates before it
      * sorts and writes DELETED-CONVS/CONV-VOLUME).
           05  CNV-:X:-UID                  PIC X(24).
           05  CNV-:X:-MSG-COUNT            PIC 9(05) COMP.
           05  CNV-:X:-PART-COUNT           PIC 9(03) COMP.
           05  CNV-:X:-DEL-COUNT            PIC 9(05) COMP.
           05  CNV-:X:-HAS-DELETED          PIC X(01).
               88  CNV-:X:-HAS-DELETED-YES      VALUE 'Y'.
               88  CNV-:X:-HAS-DELETED-NO       VALUE 'N'.
           05  CNV-:X:-START-TS             PIC X(19).
           05  CNV-:X:-END-TS               PIC X(19).
           05  FILLER                       PIC X(04).
