      * **++ PRM - run parameters passed LINKAGE from X61DRV01 into
      * X61F001. Only override in the shop today is the burst-activity
      * gap threshold (SPEC calls it "parameterisable, default 60").
       01  PRM-AREA.
           05  PRM-BURST-THRESHOLD-SECS     PIC 9(05) COMP VALUE 60.
           05  PRM-BURST-THRESHOLD-OVERRIDE PIC X(01) VALUE 'N'.
               88  PRM-THRESHOLD-IS-OVERRIDDEN  VALUE 'Y'.
           05  FILLER                       PIC X(04).
