       IDENTIFICATION DIVISION.
       PROGRAM-ID. X61T001.
       AUTHOR.     R. ALAIMO.
       INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
       DATE-WRITTEN. 1986-04-14.
       DATE-COMPILED.
       SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
      *----------------------------------------------------------------*
      * X61T001 - TRANSFORM MODULE FOR THE CORRUPTED CONVERSATION
      * EXPORT.
      * **++ Reads RAW-EXPORT row by row and recognizes a block
      * marker, a metadata key or a message row (sender e-mail).
      * The metadata of a block applies to every row of the block
      * regardless of its position within the block, so the block
      * is buffered and only flushed - CLEAN-MESSAGES and
      * CONV-SUMMARY written - when the block is complete (next
      * marker seen, or end of file).
      *----------------------------------------------------------------*
      * CHANGE LOG
      *----------------------------------------------------------------*
      * DATE       BY   REQUEST     DESCRIPTION
      * ---------- ---- ----------- ------------------------------
      * 1986-04-14 RA   FDS-0001    Original version.
      * 1988-11-02 RA   FDS-0034    Fixed truncation of platform
      *                             call id when marker had no pad.
      * 1991-02-19 MC   FDS-0071    Added distinct-participant list
      *                             to the conversation summary rec.
      * 1994-07-08 GF   FDS-0098    Corrected has-deleted flag when
      *                             delete marker follows the msgs.
      * 1998-12-01 PB   FDS-0140    Year-2000 two-digit year pivot
      *                             fix (00-68=>20xx, 69-99=>19xx).
      * 2001-05-22 MC   FDS-0177    UUID quality flag added for the
      *                             investigation reports.
      * 2004-09-30 SR   FDS-0209    Widened message text field to
      *                             200 bytes for longer exports.
      * 2011-06-27 SR   FDS-0288    Rows before the first marker
      *                             now flattened too (block zero).
      * 2015-03-11 SR   FDS-0299    MSG-LEN was scanning only the first
      *                             40 bytes and stopping at the first
      *                             embedded blank - every multi-word
      *                             message came out short.  Rewritten
      *                             to scan the full message buffer.
      * 2016-09-08 SR   FDS-0304    Run totals (conversation count,
      *                             message count) now passed back to
      *                             the driver in MR for the recap.
      * 2016-11-14 SR   FDS-0306    520-VALIDATE-DATE-PARTS now uses
      *                             the WS-DIGITS-ONLY class test in
      *                             place of NOT NUMERIC - same check,
      *                             consistent with the rest of the
      *                             field-scanning logic in this
      *                             module.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGITS-ONLY   IS '0' THRU '9'
           CLASS WS-LOCAL-CHARS   IS 'A' THRU 'Z', 'a' THRU 'z',
                                     '0' THRU '9', '.', '_', '%',
                                     '+', '-'
           CLASS WS-DOMAIN-CHARS  IS 'A' THRU 'Z', 'a' THRU 'z',
                                     '0' THRU '9', '.', '-'
           CLASS WS-ALPHA-CHARS   IS 'A' THRU 'Z', 'a' THRU 'z'
           CLASS WS-HEX-CHARS     IS '0' THRU '9', 'A' THRU 'F',
                                     'a' THRU 'f'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT RAW-EXPORT     ASSIGN TO RAWEXPRT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS  IS RAWEXPRT-STATUS.
       
           SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS CLNMSGS-STATUS.
       
           SELECT CONV-SUMMARY   ASSIGN TO CONVSUMM
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS CONVSUMM-STATUS.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  RAW-EXPORT
           LABEL RECORDS ARE STANDARD.
           COPY X61MRAW.
       
       FD  CLEAN-MESSAGES
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MMSG.
       
       FD  CONV-SUMMARY
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MSUM.
      *
       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  RAWEXPRT-STATUS          PIC X(02).
               88  RAWEXPRT-OK              VALUE '00'.
               88  RAWEXPRT-EOF             VALUE '10'.
           05  CLNMSGS-STATUS            PIC X(02).
               88  CLNMSGS-OK               VALUE '00'.
           05  CONVSUMM-STATUS           PIC X(02).
               88  CONVSUMM-OK              VALUE '00'.
       
       01  WS-COUNTERS.
           05  WS-ROW-NUM                PIC 9(07) COMP.
           05  WS-CONV-SEQ               PIC 9(07) COMP.
           05  WS-CONV-SEQ-ED            PIC Z(06)9.
           05  WS-BLOCK-MSG-TOT          PIC 9(05) COMP.
           05  WS-PART-TOT               PIC 9(03) COMP.
           05  WS-IDX                    PIC 9(05) COMP.
           05  WS-IDX2                   PIC 9(05) COMP.
           05  WS-MSG-WRITTEN-TOT        PIC 9(07) COMP.
           05  WS-CONV-WRITTEN-TOT       PIC 9(07) COMP.
       
       01  WS-SWITCHES.
           05  WS-IS-BLOCK-MARKER-SW     PIC X(01) VALUE 'N'.
               88  WS-IS-BLOCK-MARKER        VALUE 'Y'.
           05  WS-IS-EMAIL-SW            PIC X(01) VALUE 'N'.
               88  WS-IS-EMAIL               VALUE 'Y'.
           05  WS-METADATA-KEY-SW        PIC X(02) VALUE '00'.
               88  WS-METADATA-IS-CONV-ID    VALUE '01'.
               88  WS-METADATA-IS-CALL-ID    VALUE '02'.
               88  WS-METADATA-IS-DATETIME   VALUE '03'.
               88  WS-METADATA-NONE          VALUE '00'.
           05  WS-CONV-ID-SEEN-SW        PIC X(01) VALUE 'N'.
               88  WS-CONV-ID-SEEN           VALUE 'Y'.
           05  WS-CALL-ID-SEEN-SW        PIC X(01) VALUE 'N'.
               88  WS-CALL-ID-SEEN           VALUE 'Y'.
           05  WS-DATETIME-SEEN-SW       PIC X(01) VALUE 'N'.
               88  WS-DATETIME-SEEN          VALUE 'Y'.
           05  BLOCK-CONV-ID-IS-UUID-SW  PIC X(01) VALUE 'N'.
       
      * current block header, buffered until the block is complete -
      * reuses the shop-wide CNV-:X:- shape (scalar instance here).
       01  CURR-BLOCK-TOTALS.
           COPY X61MCNV REPLACING ==:X:== BY ==BLK==.
       01  BLOCK-EXTRACTION-GROUP-ID     PIC X(12) VALUE SPACES.
       01  BLOCK-CONVERSATION-ID         PIC X(40) VALUE SPACES.
       01  BLOCK-PLATFORM-CALL-ID        PIC X(40) VALUE SPACES.
       01  BLOCK-DATETIME-RAW            PIC X(19) VALUE SPACES.
       01  BLOCK-DATETIME-NORM           PIC X(19) VALUE SPACES.
       
      * messages of the current block, buffered so the block-wide
      * metadata (captured above) can be stamped onto every row when
      * the block is flushed - see FDS-0098 in the change log.
       01  BUF-MSG-AREA.
           05  BUF-MSG-ROW OCCURS 1 TO 5000 TIMES
                            DEPENDING ON WS-BLOCK-MSG-TOT
                            INDEXED BY BUF-MSG-I.
               10  BUF-MSG-SENDER        PIC X(40).
               10  BUF-MSG-TEXT          PIC X(200).
               10  BUF-MSG-LEN           PIC 9(04) COMP.
               10  BUF-MSG-STATUS        PIC X(08).
                   88  BUF-MSG-IS-DELETED    VALUE 'deleted '.
               10  BUF-MSG-ROW-NUM       PIC 9(07) COMP.
       
      * distinct senders of the current block, kept in ascending order
      * as each message row is buffered (insertion sort on the fly).
       01  PART-LIST-AREA.
           05  PART-LIST-ROW OCCURS 1 TO 500 TIMES
                              DEPENDING ON WS-PART-TOT
                              INDEXED BY PART-I.
               10  PART-LIST-EMAIL       PIC X(40).
       
      * generic field-length scanner - shared scratch, one field at a
      * time is moved in, the length up to the first trailing space (or
      * end of field) comes back in WS-SCAN-LEN.
       01  WS-SCAN-AREA.
           05  WS-SCAN-FIELD             PIC X(40).
           05  WS-SCAN-LEN               PIC 9(02) COMP.
       
      * last-dot scanner, splits a domain into "before" and "tld".
       01  WS-DOT-AREA.
           05  WS-DOT-FIELD              PIC X(40).
           05  WS-DOT-LEN                PIC 9(02) COMP.
           05  WS-DOT-POS                PIC 9(02) COMP.
       
      * message-text length scanner - unlike WS-SCAN-AREA (40 bytes,
      * stops at the first space) this one walks the whole 200-byte
      * message buffer and keeps the highest non-space position seen,
      * so a message with more than one word does not get truncated
      * to the length of its first word.               FDS-0299  SR
       01  WS-MSGLEN-AREA.
           05  WS-MSGLEN-POS             PIC 9(03) COMP.
           05  FILLER                    PIC X(01).

      * leading-blank counter, used to strip the leading spaces a
      * zero-suppressed numeric-edited field leaves behind.
       01  WS-LEAD-AREA.
           05  WS-LEAD-FIELD             PIC X(07).
           05  WS-LEAD-COUNT             PIC 9(02) COMP.
       
      * block-marker digit scanner working fields.
       01  WS-BLOCK-SCAN-AREA.
           05  WS-BLOCK-DIGIT-LEN        PIC 9(02) COMP.
           05  WS-BLOCK-BAD-SW           PIC X(01).
               88  WS-BLOCK-BAD              VALUE 'Y'.
           05  WS-BLOCK-DONE-SW          PIC X(01).
               88  WS-BLOCK-DONE             VALUE 'Y'.
       
      * e-mail pattern working fields.
       01  WS-EMAIL-AREA.
           05  WS-EMAIL-LOCAL            PIC X(40).
           05  WS-EMAIL-DOMAIN           PIC X(40).
           05  WS-EMAIL-AT-COUNT         PIC 9(02) COMP.
           05  WS-EMAIL-LOCAL-LEN        PIC 9(02) COMP.
           05  WS-EMAIL-TLD-LEN          PIC 9(02) COMP.
           05  WS-EMAIL-DOMAIN-PRE-LEN   PIC 9(02) COMP.
       
      * Date and time: parsing working fields - M/D/YY h:MM:SS AM/PM.
       01  WS-DT-PARSE.
           05  WS-DT-MONTH-TXT           PIC X(02) JUSTIFIED RIGHT.
           05  WS-DT-MONTH-N REDEFINES WS-DT-MONTH-TXT PIC 99.
           05  WS-DT-DAY-TXT             PIC X(02) JUSTIFIED RIGHT.
           05  WS-DT-DAY-N REDEFINES WS-DT-DAY-TXT PIC 99.
           05  WS-DT-REST-TXT            PIC X(17).
           05  WS-DT-YEAR-TXT            PIC X(02) JUSTIFIED RIGHT.
           05  WS-DT-YEAR-N REDEFINES WS-DT-YEAR-TXT PIC 99.
           05  WS-DT-TIME-TXT            PIC X(08).
           05  WS-DT-AMPM-TXT            PIC X(02).
           05  WS-DT-HOUR-TXT            PIC X(02) JUSTIFIED RIGHT.
           05  WS-DT-HOUR-N REDEFINES WS-DT-HOUR-TXT PIC 99.
           05  WS-DT-MIN-TXT             PIC X(02) JUSTIFIED RIGHT.
           05  WS-DT-MIN-N REDEFINES WS-DT-MIN-TXT PIC 99.
           05  WS-DT-SEC-TXT             PIC X(02) JUSTIFIED RIGHT.
           05  WS-DT-SEC-N REDEFINES WS-DT-SEC-TXT PIC 99.
           05  WS-DT-YEAR-FULL           PIC 9(04) COMP.
           05  WS-DT-YEAR-DISP           PIC 9(04).
           05  WS-DT-HOUR-24             PIC 99.
           05  WS-DT-BAD-SW              PIC X(01).
               88  WS-DT-BAD                 VALUE 'Y'.
               88  WS-DT-OK                  VALUE 'N'.
       
      * UUID check working field.
       01  WS-UUID-LEN                   PIC 9(02) COMP.
      *
       LINKAGE SECTION.
       COPY X61MCR.
      *
       PROCEDURE DIVISION USING MR.
      *
       BEGIN.
           MOVE ZERO                          TO MR-RESULT.
           PERFORM 000-INITIALIZE THRU 000-EXIT.
           PERFORM 100-OPEN-FILES  THRU 100-EXIT.
           PERFORM 200-READ-RAW-EXPORT THRU 200-EXIT.
           PERFORM 300-PROCESS-RAW-ROW THRU 300-EXIT
               UNTIL RAWEXPRT-EOF.
           PERFORM 400-FLUSH-BLOCK THRU 400-EXIT.
           MOVE WS-CONV-WRITTEN-TOT           TO MR-CONV-COUNT.
           MOVE WS-MSG-WRITTEN-TOT            TO MR-MSG-COUNT.
           PERFORM 150-CLOSE-FILES THRU 150-EXIT.
           GOBACK.
      *
       000-INITIALIZE.
           MOVE ZERO   TO WS-ROW-NUM WS-CONV-SEQ WS-BLOCK-MSG-TOT
                           WS-PART-TOT WS-MSG-WRITTEN-TOT
                           WS-CONV-WRITTEN-TOT.
           INITIALIZE     CURR-BLOCK-TOTALS.
           MOVE SPACES TO BLOCK-EXTRACTION-GROUP-ID
                           BLOCK-CONVERSATION-ID
                           BLOCK-PLATFORM-CALL-ID
                           BLOCK-DATETIME-RAW
                           BLOCK-DATETIME-NORM.
           MOVE 'N'    TO WS-CONV-ID-SEEN-SW WS-CALL-ID-SEEN-SW
                           WS-DATETIME-SEEN-SW.
       000-EXIT.
           EXIT.
      *
       100-OPEN-FILES.
           OPEN INPUT  RAW-EXPORT.
           IF NOT RAWEXPRT-OK
               MOVE 4                          TO MR-RESULT
               STRING 'RAW-EXPORT OPEN ERROR - STATUS '
                       DELIMITED BY SIZE
                       RAWEXPRT-STATUS         DELIMITED BY SIZE
                   INTO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT CLEAN-MESSAGES.
           IF NOT CLNMSGS-OK
               MOVE 4                          TO MR-RESULT
               MOVE 'CLEAN-MESSAGES OPEN ERROR' TO MR-DESCRIPTION
               GOBACK
           END-IF.
           OPEN OUTPUT CONV-SUMMARY.
           IF NOT CONVSUMM-OK
               MOVE 4                          TO MR-RESULT
               MOVE 'CONV-SUMMARY OPEN ERROR'   TO MR-DESCRIPTION
               GOBACK
           END-IF.
       100-EXIT.
           EXIT.
      *
       150-CLOSE-FILES.
           CLOSE RAW-EXPORT CLEAN-MESSAGES CONV-SUMMARY.
       150-EXIT.
           EXIT.
      *
       200-READ-RAW-EXPORT.
           READ RAW-EXPORT.
           IF RAWEXPRT-OK
               ADD 1 TO WS-ROW-NUM
           ELSE
               IF NOT RAWEXPRT-EOF
                   MOVE 8                        TO MR-RESULT
                   MOVE 'RAW-EXPORT READ ERROR'   TO MR-DESCRIPTION
                   PERFORM 150-CLOSE-FILES THRU 150-EXIT
                   GOBACK
               END-IF
           END-IF.
       200-EXIT.
           EXIT.
      *
       300-PROCESS-RAW-ROW.
           PERFORM 310-CHECK-BLOCK-MARKER  THRU 310-EXIT.
           IF WS-IS-BLOCK-MARKER
               PERFORM 340-HANDLE-BLOCK-START THRU 340-EXIT
           ELSE
               PERFORM 320-CHECK-METADATA-KEY THRU 320-EXIT
               IF NOT WS-METADATA-NONE
                   PERFORM 350-HANDLE-METADATA-ROW THRU 350-EXIT
               ELSE
                   PERFORM 330-CHECK-EMAIL-PATTERN THRU 330-EXIT
                   IF WS-IS-EMAIL
                       PERFORM 360-HANDLE-MESSAGE-ROW THRU 360-EXIT
                   END-IF
               END-IF
           END-IF.
           PERFORM 200-READ-RAW-EXPORT THRU 200-EXIT.
       300-EXIT.
           EXIT.
      *
      * R1 - block start = 'APD' followed by 1 or more digits, exact.
       310-CHECK-BLOCK-MARKER.
           MOVE 'N' TO WS-IS-BLOCK-MARKER-SW.
           IF RAW-KEY-BLOCK-LIT = 'APD'
               MOVE 0   TO WS-BLOCK-DIGIT-LEN
               MOVE 'N' TO WS-BLOCK-BAD-SW
               MOVE 'N' TO WS-BLOCK-DONE-SW
               PERFORM 950-SCAN-ONE-BLOCK-CHAR
                   VARYING WS-IDX FROM 1 BY 1
                   UNTIL WS-IDX > 37 OR WS-BLOCK-DONE
               IF WS-BLOCK-DIGIT-LEN > 0 AND NOT WS-BLOCK-BAD
                   SET WS-IS-BLOCK-MARKER TO TRUE
               END-IF
           END-IF.
       310-EXIT.
           EXIT.
      *
       950-SCAN-ONE-BLOCK-CHAR.
           IF RAW-KEY-BLOCK-DIGITS (WS-IDX:1) = SPACE
               SET WS-BLOCK-DONE TO TRUE
           ELSE
               IF RAW-KEY-BLOCK-DIGITS (WS-IDX:1) NOT NUMERIC
                   SET WS-BLOCK-BAD  TO TRUE
                   SET WS-BLOCK-DONE TO TRUE
               ELSE
                   ADD 1 TO WS-BLOCK-DIGIT-LEN
               END-IF
           END-IF.
      *
      * R3 - metadata key labels, exact text match.
       320-CHECK-METADATA-KEY.
           MOVE '00' TO WS-METADATA-KEY-SW.
           EVALUATE RAW-KEY
               WHEN 'Conversation Identifier:'
                   MOVE '01' TO WS-METADATA-KEY-SW
               WHEN 'Platform Call ID:'
                   MOVE '02' TO WS-METADATA-KEY-SW
               WHEN 'Date and time:'
                   MOVE '03' TO WS-METADATA-KEY-SW
           END-EVALUATE.
       320-EXIT.
           EXIT.
      *
      * R2 - strict e-mail address match on the whole 40-byte field.
       330-CHECK-EMAIL-PATTERN.
           MOVE 'N' TO WS-IS-EMAIL-SW.
           MOVE 0   TO WS-EMAIL-AT-COUNT.
           INSPECT RAW-KEY TALLYING WS-EMAIL-AT-COUNT FOR ALL '@'.
           IF WS-EMAIL-AT-COUNT = 1
               UNSTRING RAW-KEY DELIMITED BY '@'
                   INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN
               MOVE WS-EMAIL-LOCAL  TO WS-SCAN-FIELD
               PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT
               MOVE WS-SCAN-LEN     TO WS-EMAIL-LOCAL-LEN
               MOVE WS-EMAIL-DOMAIN TO WS-SCAN-FIELD
               PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT
               MOVE WS-EMAIL-DOMAIN TO WS-DOT-FIELD
               MOVE WS-SCAN-LEN     TO WS-DOT-LEN
               PERFORM 920-FIND-LAST-DOT THRU 920-EXIT
               IF WS-EMAIL-LOCAL-LEN > 0 AND WS-DOT-POS > 1
                   COMPUTE WS-EMAIL-DOMAIN-PRE-LEN = WS-DOT-POS - 1
                   COMPUTE WS-EMAIL-TLD-LEN = WS-DOT-LEN - WS-DOT-POS
                   IF WS-EMAIL-TLD-LEN >= 2
                       IF WS-EMAIL-LOCAL (1:WS-EMAIL-LOCAL-LEN)
                                  IS WS-LOCAL-CHARS
                          AND WS-EMAIL-DOMAIN
                                 (1:WS-EMAIL-DOMAIN-PRE-LEN)
                                  IS WS-DOMAIN-CHARS
                          AND WS-EMAIL-DOMAIN (WS-DOT-POS + 1:
                                               WS-EMAIL-TLD-LEN)
                                  IS WS-ALPHA-CHARS
                           SET WS-IS-EMAIL TO TRUE
                       END-IF
                   END-IF
               END-IF
           END-IF.
       330-EXIT.
           EXIT.
      *
      * R1/R7 - a new block marker starts a new conversation block; the
      * block just completed (if any) is flushed first.
       340-HANDLE-BLOCK-START.
           PERFORM 400-FLUSH-BLOCK THRU 400-EXIT.
           ADD 1 TO WS-CONV-SEQ.
           MOVE RAW-KEY TO BLOCK-EXTRACTION-GROUP-ID.
           MOVE 'N' TO WS-CONV-ID-SEEN-SW WS-CALL-ID-SEEN-SW
                       WS-DATETIME-SEEN-SW.
           MOVE SPACES TO BLOCK-CONVERSATION-ID BLOCK-PLATFORM-CALL-ID
                           BLOCK-DATETIME-RAW BLOCK-DATETIME-NORM.
       340-EXIT.
           EXIT.
      *
      * R3 - first value per key per block wins; later dups ignored.
       350-HANDLE-METADATA-ROW.
           EVALUATE TRUE
               WHEN WS-METADATA-IS-CONV-ID
                   IF NOT WS-CONV-ID-SEEN
                       MOVE RAW-VALUE TO BLOCK-CONVERSATION-ID
                       SET WS-CONV-ID-SEEN TO TRUE
                   END-IF
               WHEN WS-METADATA-IS-CALL-ID
                   IF NOT WS-CALL-ID-SEEN
                       MOVE RAW-VALUE TO BLOCK-PLATFORM-CALL-ID
                       SET WS-CALL-ID-SEEN TO TRUE
                   END-IF
               WHEN WS-METADATA-IS-DATETIME
                   IF NOT WS-DATETIME-SEEN
                       MOVE RAW-VALUE (1:19) TO BLOCK-DATETIME-RAW
                       SET WS-DATETIME-SEEN TO TRUE
                       PERFORM 500-PARSE-CONV-DATETIME THRU 500-EXIT
                   END-IF
           END-EVALUATE.
       350-EXIT.
           EXIT.
      *
      * buffer this message row; block-wide facts are stamped on later.
       360-HANDLE-MESSAGE-ROW.
           ADD 1 TO WS-BLOCK-MSG-TOT.
           MOVE RAW-KEY   TO BUF-MSG-SENDER (WS-BLOCK-MSG-TOT).
           MOVE RAW-VALUE TO BUF-MSG-TEXT   (WS-BLOCK-MSG-TOT).
           PERFORM 905-FIND-MESSAGE-LENGTH THRU 905-EXIT.
           MOVE WS-MSGLEN-POS TO BUF-MSG-LEN (WS-BLOCK-MSG-TOT).
           MOVE WS-ROW-NUM  TO BUF-MSG-ROW-NUM (WS-BLOCK-MSG-TOT).
           IF RAW-VALUE (1:17) = '[Deleted Message]'
              AND RAW-VALUE (18:1) = SPACE
               MOVE 'deleted ' TO BUF-MSG-STATUS (WS-BLOCK-MSG-TOT)
               ADD 1 TO CNV-BLK-DEL-COUNT
           ELSE
               MOVE 'normal  ' TO BUF-MSG-STATUS (WS-BLOCK-MSG-TOT)
           END-IF.
           PERFORM 430-ADD-PARTICIPANT THRU 430-EXIT.
       360-EXIT.
           EXIT.
      *
      * write the buffered block: apply the block-wide metadata to every
      * message row, then the conversation summary row.
       400-FLUSH-BLOCK.
           IF WS-BLOCK-MSG-TOT > 0
               PERFORM 600-CHECK-CONVERSATION-UUID THRU 600-EXIT
               PERFORM 410-APPLY-METADATA-AND-WRITE
                   VARYING BUF-MSG-I FROM 1 BY 1
                   UNTIL BUF-MSG-I > WS-BLOCK-MSG-TOT
               IF WS-CONV-SEQ > 0
                   PERFORM 440-WRITE-SUMMARY-RECORD THRU 440-EXIT
               END-IF
           END-IF.
           MOVE ZERO   TO WS-BLOCK-MSG-TOT WS-PART-TOT.
           INITIALIZE     CURR-BLOCK-TOTALS.
       400-EXIT.
           EXIT.
      *
       410-APPLY-METADATA-AND-WRITE.
           MOVE BLOCK-EXTRACTION-GROUP-ID    TO MSG-EXTRACTION-GROUP-ID.
           PERFORM 420-BUILD-CONVERSATION-UID THRU 420-EXIT.
           MOVE WS-CONV-SEQ                  TO MSG-CONV-BLOCK-ID.
           MOVE BLOCK-CONVERSATION-ID        TO MSG-CONVERSATION-ID.
           MOVE BLOCK-CONV-ID-IS-UUID-SW     TO MSG-CONV-ID-IS-UUID.
           MOVE BLOCK-PLATFORM-CALL-ID       TO MSG-PLATFORM-CALL-ID.
           MOVE BLOCK-DATETIME-NORM          TO MSG-CONV-DATETIME.
           MOVE BUF-MSG-SENDER (BUF-MSG-I)   TO MSG-SENDER-EMAIL.
           MOVE BUF-MSG-TEXT   (BUF-MSG-I)   TO MSG-TEXT.
           MOVE BUF-MSG-LEN    (BUF-MSG-I)   TO MSG-LEN.
           MOVE BUF-MSG-STATUS (BUF-MSG-I)   TO MSG-STATUS.
           IF CNV-BLK-DEL-COUNT > 0
               MOVE 'Y' TO MSG-HAS-DELETED-IN-CONV
           ELSE
               MOVE 'N' TO MSG-HAS-DELETED-IN-CONV
           END-IF.
           MOVE BUF-MSG-I                    TO MSG-SEQUENCE.
           MOVE BUF-MSG-ROW-NUM (BUF-MSG-I)  TO MSG-ROW-NUM.
           MOVE WS-CONV-SEQ                  TO MSG-CONV-SEQ.
           WRITE MESSAGE-RECORD.
           ADD 1 TO WS-MSG-WRITTEN-TOT.
      *
       420-BUILD-CONVERSATION-UID.
           MOVE WS-CONV-SEQ TO WS-CONV-SEQ-ED.
           MOVE WS-CONV-SEQ-ED TO WS-LEAD-FIELD.
           MOVE 0 TO WS-LEAD-COUNT.
           PERFORM 940-COUNT-LEADING-BLANK
               VARYING WS-IDX2 FROM 1 BY 1
               UNTIL WS-IDX2 > 7
                  OR WS-LEAD-FIELD (WS-IDX2:1) NOT = SPACE.
           MOVE SPACES TO MSG-CONVERSATION-UID.
           STRING BLOCK-EXTRACTION-GROUP-ID   DELIMITED BY SPACE
                  '-'                        DELIMITED BY SIZE
                  WS-CONV-SEQ-ED (WS-LEAD-COUNT + 1:)
                                              DELIMITED BY SIZE
               INTO MSG-CONVERSATION-UID.
       420-EXIT.
           EXIT.
      *
       940-COUNT-LEADING-BLANK.
           ADD 1 TO WS-LEAD-COUNT.
      *
      * insert the sender into the block's distinct-senders list,
      * kept in ascending order (SUM-PARTICIPANTS needs it sorted).
       430-ADD-PARTICIPANT.
           SET PART-I TO 1.
           SEARCH PART-LIST-ROW
               AT END
                   PERFORM 435-APPEND-PARTICIPANT THRU 435-EXIT
               WHEN PART-LIST-EMAIL (PART-I) = RAW-KEY
                   CONTINUE
           END-SEARCH.
       430-EXIT.
           EXIT.
      *
       435-APPEND-PARTICIPANT.
           ADD 1 TO WS-PART-TOT.
           MOVE RAW-KEY TO PART-LIST-EMAIL (WS-PART-TOT).
           PERFORM 436-BUBBLE-PARTICIPANT
               VARYING WS-IDX FROM WS-PART-TOT BY -1
               UNTIL WS-IDX < 2
                  OR PART-LIST-EMAIL (WS-IDX - 1) NOT > PART-LIST-EMAIL
                                                          (WS-IDX).
       435-EXIT.
           EXIT.
      *
       436-BUBBLE-PARTICIPANT.
           MOVE PART-LIST-EMAIL (WS-IDX)     TO WS-SCAN-FIELD.
           MOVE PART-LIST-EMAIL (WS-IDX - 1)
                                       TO PART-LIST-EMAIL (WS-IDX).
           MOVE WS-SCAN-FIELD
                                 TO PART-LIST-EMAIL (WS-IDX - 1).
      *
       440-WRITE-SUMMARY-RECORD.
           ADD 1 TO WS-CONV-WRITTEN-TOT.
           MOVE WS-CONV-SEQ                TO SUM-CONV-SEQ.
           MOVE BLOCK-EXTRACTION-GROUP-ID  TO SUM-EXTRACTION-GROUP-ID.
           MOVE MSG-CONVERSATION-UID       TO SUM-CONVERSATION-UID.
           MOVE BLOCK-CONVERSATION-ID      TO SUM-CONVERSATION-ID.
           MOVE BLOCK-PLATFORM-CALL-ID     TO SUM-PLATFORM-CALL-ID.
           MOVE BLOCK-DATETIME-NORM        TO SUM-CONV-DATETIME.
           MOVE WS-BLOCK-MSG-TOT           TO SUM-MESSAGE-COUNT.
           MOVE CNV-BLK-DEL-COUNT          TO SUM-DELETED-COUNT.
           IF CNV-BLK-DEL-COUNT > 0
               MOVE 'Y' TO SUM-HAS-DELETED
           ELSE
               MOVE 'N' TO SUM-HAS-DELETED
           END-IF.
           MOVE SPACES TO SUM-PARTICIPANTS.
           SET PART-I TO 1.
           PERFORM 445-APPEND-ONE-PARTICIPANT
               VARYING PART-I FROM 1 BY 1
               UNTIL PART-I > WS-PART-TOT.
           WRITE CONVERSATION-SUMMARY-RECORD.
       440-EXIT.
           EXIT.
      *
       445-APPEND-ONE-PARTICIPANT.
           MOVE PART-LIST-EMAIL (PART-I) TO WS-SCAN-FIELD.
           PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT.
           IF PART-I = 1
               STRING SUM-PARTICIPANTS     DELIMITED BY SPACE
                      WS-SCAN-FIELD (1:WS-SCAN-LEN) DELIMITED BY SIZE
                   INTO SUM-PARTICIPANTS
           ELSE
               STRING SUM-PARTICIPANTS     DELIMITED BY SPACE
                      ';'                  DELIMITED BY SIZE
                      WS-SCAN-FIELD (1:WS-SCAN-LEN) DELIMITED BY SIZE
                   INTO SUM-PARTICIPANTS
           END-IF.
      *
      * R4 - "M/D/YY h:MM:SS AM|PM" parsed into YYYY-MM-DD HH:MM:SS.
       500-PARSE-CONV-DATETIME.
           SET WS-DT-OK TO TRUE.
           MOVE SPACES TO BLOCK-DATETIME-NORM.
           IF BLOCK-DATETIME-RAW = SPACES
               SET WS-DT-BAD TO TRUE
           ELSE
               PERFORM 510-SPLIT-DATE-TIME-TEXT THRU 510-EXIT
               IF WS-DT-OK
                   PERFORM 520-VALIDATE-DATE-PARTS THRU 520-EXIT
               END-IF
               IF WS-DT-OK
                   PERFORM 530-CONVERT-DATE-PARTS THRU 530-EXIT
               END-IF
           END-IF.
       500-EXIT.
           EXIT.
      *
       510-SPLIT-DATE-TIME-TEXT.
           UNSTRING BLOCK-DATETIME-RAW DELIMITED BY '/'
               INTO WS-DT-MONTH-TXT WS-DT-DAY-TXT WS-DT-REST-TXT
               ON OVERFLOW SET WS-DT-BAD TO TRUE
           END-UNSTRING.
           IF WS-DT-OK
               UNSTRING WS-DT-REST-TXT DELIMITED BY SPACE
                   INTO WS-DT-YEAR-TXT WS-DT-TIME-TXT WS-DT-AMPM-TXT
                   ON OVERFLOW SET WS-DT-BAD TO TRUE
               END-UNSTRING
           END-IF.
           IF WS-DT-OK
               UNSTRING WS-DT-TIME-TXT DELIMITED BY ':'
                   INTO WS-DT-HOUR-TXT WS-DT-MIN-TXT WS-DT-SEC-TXT
                   ON OVERFLOW SET WS-DT-BAD TO TRUE
               END-UNSTRING
           END-IF.
       510-EXIT.
           EXIT.
      *
       520-VALIDATE-DATE-PARTS.
           IF WS-DT-MONTH-TXT IS NOT WS-DIGITS-ONLY
              OR WS-DT-DAY-TXT   IS NOT WS-DIGITS-ONLY
              OR WS-DT-YEAR-TXT  IS NOT WS-DIGITS-ONLY
              OR WS-DT-HOUR-TXT  IS NOT WS-DIGITS-ONLY
              OR WS-DT-MIN-TXT   IS NOT WS-DIGITS-ONLY
              OR WS-DT-SEC-TXT   IS NOT WS-DIGITS-ONLY
               SET WS-DT-BAD TO TRUE
           ELSE
               IF WS-DT-MONTH-N < 1 OR WS-DT-MONTH-N > 12
                  OR WS-DT-DAY-N < 1 OR WS-DT-DAY-N > 31
                  OR WS-DT-HOUR-N < 1 OR WS-DT-HOUR-N > 12
                  OR WS-DT-MIN-N > 59 OR WS-DT-SEC-N > 59
                  OR (WS-DT-AMPM-TXT NOT = 'AM' AND WS-DT-AMPM-TXT
                                                NOT = 'PM')
                   SET WS-DT-BAD TO TRUE
               END-IF
           END-IF.
       520-EXIT.
           EXIT.
      *
      * two-digit year pivot - see the Y2K fix in the change log
      * (FDS-0140).
       530-CONVERT-DATE-PARTS.
           IF WS-DT-YEAR-N <= 68
               COMPUTE WS-DT-YEAR-FULL = 2000 + WS-DT-YEAR-N
           ELSE
               COMPUTE WS-DT-YEAR-FULL = 1900 + WS-DT-YEAR-N
           END-IF.
           MOVE WS-DT-YEAR-FULL TO WS-DT-YEAR-DISP.
           EVALUATE TRUE
               WHEN WS-DT-AMPM-TXT = 'AM' AND WS-DT-HOUR-N = 12
                   MOVE 0 TO WS-DT-HOUR-24
               WHEN WS-DT-AMPM-TXT = 'AM'
                   MOVE WS-DT-HOUR-N TO WS-DT-HOUR-24
               WHEN WS-DT-AMPM-TXT = 'PM' AND WS-DT-HOUR-N = 12
                   MOVE 12 TO WS-DT-HOUR-24
               WHEN OTHER
                   COMPUTE WS-DT-HOUR-24 = WS-DT-HOUR-N + 12
           END-EVALUATE.
           STRING WS-DT-YEAR-DISP DELIMITED BY SIZE
                  '-'             DELIMITED BY SIZE
                  WS-DT-MONTH-N   DELIMITED BY SIZE
                  '-'             DELIMITED BY SIZE
                  WS-DT-DAY-N     DELIMITED BY SIZE
                  ' '             DELIMITED BY SIZE
                  WS-DT-HOUR-24   DELIMITED BY SIZE
                  ':'             DELIMITED BY SIZE
                  WS-DT-MIN-N     DELIMITED BY SIZE
                  ':'             DELIMITED BY SIZE
                  WS-DT-SEC-N     DELIMITED BY SIZE
               INTO BLOCK-DATETIME-NORM.
       530-EXIT.
           EXIT.
      *
      * R6 - strict 8-4-4-4-12 hex-with-hyphens shape, case-insensitive.
       600-CHECK-CONVERSATION-UUID.
           MOVE 'N' TO BLOCK-CONV-ID-IS-UUID-SW.
           MOVE BLOCK-CONVERSATION-ID TO WS-SCAN-FIELD.
           PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT.
           MOVE WS-SCAN-LEN TO WS-UUID-LEN.
           IF WS-UUID-LEN = 36
               IF BLOCK-CONVERSATION-ID (9:1)  = '-'
                  AND BLOCK-CONVERSATION-ID (14:1) = '-'
                  AND BLOCK-CONVERSATION-ID (19:1) = '-'
                  AND BLOCK-CONVERSATION-ID (24:1) = '-'
                  AND BLOCK-CONVERSATION-ID (1:8)   IS WS-HEX-CHARS
                  AND BLOCK-CONVERSATION-ID (10:4)  IS WS-HEX-CHARS
                  AND BLOCK-CONVERSATION-ID (15:4)  IS WS-HEX-CHARS
                  AND BLOCK-CONVERSATION-ID (20:4)  IS WS-HEX-CHARS
                  AND BLOCK-CONVERSATION-ID (25:12) IS WS-HEX-CHARS
                   MOVE 'Y' TO BLOCK-CONV-ID-IS-UUID-SW
               END-IF
           END-IF.
       600-EXIT.
           EXIT.
      *
      * generic length-of-significant-text scanner (up to first space).
       900-FIND-FIELD-LENGTH.
           MOVE 0 TO WS-SCAN-LEN.
           PERFORM 910-SCAN-ONE-POSITION
               VARYING WS-IDX FROM 1 BY 1
               UNTIL WS-IDX > 40 OR WS-SCAN-FIELD (WS-IDX:1) = SPACE.
       900-EXIT.
           EXIT.
      *
       910-SCAN-ONE-POSITION.
           ADD 1 TO WS-SCAN-LEN.
      *
      * MSG-LEN scanner - FDS-0299.  Walks the full 200-byte message
      * text and remembers the highest column that was not a space, so a
      * message of ordinary chat text (several words, one or more
      * embedded blanks) gets its real length instead of the length of
      * its first word.  WS-SCAN-FIELD/900-FIND-FIELD-LENGTH above stay
      * as they were - they are still right for the 40-byte e-mail and
      * UUID tokens that have no embedded spaces to worry about.
       905-FIND-MESSAGE-LENGTH.
           MOVE 0 TO WS-MSGLEN-POS.
           PERFORM 906-CHECK-ONE-MSG-POSITION
               VARYING WS-IDX FROM 1 BY 1
               UNTIL WS-IDX > 200.
       905-EXIT.
           EXIT.
      *
       906-CHECK-ONE-MSG-POSITION.
           IF RAW-VALUE (WS-IDX:1) NOT = SPACE
               MOVE WS-IDX TO WS-MSGLEN-POS
           END-IF.
       906-EXIT.
           EXIT.
      *
      * last '.' position within the first WS-DOT-LEN bytes.
       920-FIND-LAST-DOT.
           MOVE 0 TO WS-DOT-POS.
           PERFORM 930-CHECK-ONE-DOT
               VARYING WS-IDX FROM 1 BY 1
               UNTIL WS-IDX > WS-DOT-LEN.
       920-EXIT.
           EXIT.
      *
       930-CHECK-ONE-DOT.
           IF WS-DOT-FIELD (WS-IDX:1) = '.'
               MOVE WS-IDX TO WS-DOT-POS
           END-IF.
