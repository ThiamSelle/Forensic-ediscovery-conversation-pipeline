      * **++ TIME-GAP-RECORD - one row per message, written by
      * X61F001 to MSG-TIME-GAPS. TG-TIME-GAP-SECONDS is carried as
      * signed display text so the first message of a conversation
      * (no previous timestamp) can be left blank instead of zero.
       01  TIME-GAP-RECORD.
           05  TG-CONVERSATION-UID          PIC X(24).
           05  TG-SENDER-EMAIL              PIC X(40).
           05  TG-CONV-DATETIME             PIC X(19).
           05  TG-MESSAGE-SEQUENCE          PIC 9(05).
           05  TG-TIME-GAP-SECONDS          PIC X(10).
           05  TG-MESSAGE-STATUS            PIC X(08).
               88  TG-MESSAGE-STATUS-DELETED    VALUE 'deleted '.
               88  TG-MESSAGE-STATUS-NORMAL     VALUE 'normal  '.
           05  FILLER                       PIC X(04).
