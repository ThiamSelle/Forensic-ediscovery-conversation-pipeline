      * **++ MESSAGE-RECORD - one flattened message row, written by
      * X61T001 to CLEAN-MESSAGES and read back by X61V001, X61F001
      * and X61A001. Batch artefacts (extraction group, row number)
      * are carried alongside the business fields for traceability.
       01  MESSAGE-RECORD.
           05  MSG-EXTRACTION-GROUP-ID      PIC X(12).
           05  MSG-CONVERSATION-UID         PIC X(24).
           05  MSG-CONV-BLOCK-ID            PIC 9(07).
           05  MSG-CONVERSATION-ID          PIC X(40).
           05  MSG-CONV-ID-IS-UUID          PIC X(01).
               88  MSG-CONV-ID-IS-UUID-YES      VALUE 'Y'.
               88  MSG-CONV-ID-IS-UUID-NO       VALUE 'N'.
           05  MSG-PLATFORM-CALL-ID         PIC X(40).
           05  MSG-CONV-DATETIME            PIC X(19).
           05  MSG-CONV-DATETIME-VIEW REDEFINES MSG-CONV-DATETIME.
               10  MSG-CONV-DT-DATE-PART    PIC X(10).
               10  FILLER                   PIC X(01).
               10  MSG-CONV-DT-TIME-PART    PIC X(08).
           05  MSG-SENDER-EMAIL             PIC X(40).
           05  MSG-TEXT                     PIC X(200).
           05  MSG-LEN                      PIC 9(04).
           05  MSG-STATUS                   PIC X(08).
               88  MSG-STATUS-DELETED           VALUE 'deleted '.
               88  MSG-STATUS-NORMAL            VALUE 'normal  '.
           05  MSG-HAS-DELETED-IN-CONV      PIC X(01).
               88  MSG-HAS-DELETED-IN-CONV-YES  VALUE 'Y'.
               88  MSG-HAS-DELETED-IN-CONV-NO   VALUE 'N'.
           05  MSG-SEQUENCE                 PIC 9(05).
           05  MSG-ROW-NUM                  PIC 9(07).
           05  MSG-CONV-SEQ                 PIC 9(07).
           05  FILLER                       PIC X(01).
