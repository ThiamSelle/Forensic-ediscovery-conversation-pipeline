       IDENTIFICATION DIVISION.
       PROGRAM-ID. X61V001.
       AUTHOR.     R. ALAIMO.
       INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
       DATE-WRITTEN. 1986-05-02.
       DATE-COMPILED.
       SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
      *----------------------------------------------------------------*
      * X61V001 - VALIDATE MODULE FOR THE FLATTENED MESSAGE FILE.
      * **++ Reads CLEAN-MESSAGES sequentially and checks every row
      * against the three structural rules (V1 sender present, V2
      * sequence positive, V3 status/length sane). The first row
      * that fails a rule is reported back to X61DRV01 through the
      * LINKAGE diagnostic area and the run stops; a clean pass
      * returns MR-RESULT zero.
      *----------------------------------------------------------------*
      * CHANGE LOG
      *----------------------------------------------------------------*
      * DATE       BY   REQUEST     DESCRIPTION
      * ---------- ---- ----------- ------------------------------
      * 1986-05-02 RA   FDS-0002    Original version.
      * 1989-03-30 RA   FDS-0041    Added V3 length/status check -
      *                             a bad transform run had been
      *                             slipping through undetected.
      * 1993-10-06 MC   FDS-0083    Row number now carried in the
      *                             diagnostic area for the abend
      *                             message.
      * 1998-12-01 PB   FDS-0141    Year-2000 sweep - no date logic
      *                             in this module, no change made.
      * 2006-02-14 GF   FDS-0225    Rule text made a bit more
      *                             specific for the operators.
      * 2015-06-30 SR   FDS-0303    330-CHECK-RECORD-LENGTH now tests
      *                             MSG-LEN is digits before comparing
      *                             it against 200 - a corrupted
      *                             MSG-LEN was passing the exceeds
      *                             check by accident instead of
      *                             failing the row outright.
      *----------------------------------------------------------------*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-370.
       OBJECT-COMPUTER. IBM-370.
       SPECIAL-NAMES.
           CLASS WS-DIGITS-ONLY IS '0' THRU '9'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS  IS CLNMSGS-STATUS.
      *
       DATA DIVISION.
       FILE SECTION.
       FD  CLEAN-MESSAGES
           LABEL RECORDS ARE STANDARD
           RECORDING MODE IS F
           BLOCK CONTAINS 0 RECORDS.
           COPY X61MMSG.
      *
       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  CLNMSGS-STATUS            PIC X(02).
               88  CLNMSGS-OK                VALUE '00'.
               88  CLNMSGS-EOF               VALUE '10'.
           05  FILLER                    PIC X(02).
       
       01  WS-COUNTERS.
           05  WS-ROWS-CHECKED           PIC 9(07) COMP.
           05  WS-IDX                    PIC 9(02) COMP.
           05  FILLER                    PIC X(02).
       
       01  WS-SWITCHES.
           05  WS-FAIL-SW                PIC X(01) VALUE 'N'.
               88  WS-FAILED                 VALUE 'Y'.
           05  FILLER                    PIC X(03).
       
      * private working copy of the diagnostic shape - filled in as
      * soon as a rule fails, then copied to LINKAGE for the driver.
       01  CHK-N-AREA.
           COPY X61MCHK REPLACING ==:X:== BY ==N==.
       
      * MSG-SEQUENCE redefined as a signed view so a corrupted
      * (negative) sequence number can be detected by V2, and again
      * as separate century/rest digits should the width ever grow.
       01  WS-SEQUENCE-VIEW.
           05  WS-SEQUENCE-X             PIC X(05).
           05  WS-SEQUENCE-N REDEFINES WS-SEQUENCE-X PIC 9(05).
           05  WS-SEQUENCE-PARTS REDEFINES WS-SEQUENCE-X.
               10  WS-SEQ-HI-DIGITS      PIC X(02).
               10  WS-SEQ-LO-DIGITS      PIC X(03).
           05  FILLER                    PIC X(01).
       
      * MSG-LEN redefined as text so 330-CHECK-RECORD-LENGTH can
      * confirm it is digits before comparing it against 200 - no
      * risk of a SIZE ERROR abend on a corrupted transform record.
       01  WS-LEN-VIEW.
           05  WS-LEN-X                  PIC X(04).
           05  WS-LEN-N REDEFINES WS-LEN-X PIC 9(04).
           05  FILLER                    PIC X(01).
      *
       LINKAGE SECTION.
       COPY X61MCR.
       01  CHK-C-AREA.
           COPY X61MCHK REPLACING ==:X:== BY ==C==.
      *
       PROCEDURE DIVISION USING MR CHK-C-AREA.
      *
       BEGIN.
           MOVE ZERO   TO MR-RESULT WS-ROWS-CHECKED.
           MOVE SPACES TO CHK-C-RULE-ID CHK-C-RULE-TEXT.
           MOVE ZERO   TO CHK-C-ROW-NUM.
           PERFORM 100-OPEN-FILES  THRU 100-EXIT.
           PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
           PERFORM 300-CHECK-ONE-ROW THRU 300-EXIT
               UNTIL CLNMSGS-EOF OR WS-FAILED.
           PERFORM 150-CLOSE-FILES THRU 150-EXIT.
           IF WS-FAILED
               MOVE 8               TO MR-RESULT
               MOVE CHK-N-RULE-ID   TO CHK-C-RULE-ID
               MOVE CHK-N-RULE-TEXT TO CHK-C-RULE-TEXT
               MOVE CHK-N-ROW-NUM   TO CHK-C-ROW-NUM
               STRING 'X61V001 - VALIDATION FAILED RULE '
                       DELIMITED BY SIZE
                       CHK-N-RULE-ID DELIMITED BY SIZE
                   INTO MR-DESCRIPTION
               MOVE CHK-N-RULE-TEXT TO MR-POSITION
           END-IF.
           GOBACK.
      *
       100-OPEN-FILES.
           OPEN INPUT CLEAN-MESSAGES.
           IF NOT CLNMSGS-OK
               MOVE 4                            TO MR-RESULT
               MOVE 'CLEAN-MESSAGES OPEN ERROR'   TO MR-DESCRIPTION
               GOBACK
           END-IF.
       100-EXIT.
           EXIT.
      *
       150-CLOSE-FILES.
           CLOSE CLEAN-MESSAGES.
       150-EXIT.
           EXIT.
      *
       200-READ-CLEAN-MESSAGE.
           READ CLEAN-MESSAGES.
           IF CLNMSGS-OK
               ADD 1 TO WS-ROWS-CHECKED
           ELSE
               IF NOT CLNMSGS-EOF
                   MOVE 8                          TO MR-RESULT
                   MOVE 'CLEAN-MESSAGES READ ERROR' TO MR-DESCRIPTION
                   PERFORM 150-CLOSE-FILES THRU 150-EXIT
                   GOBACK
               END-IF
           END-IF.
       200-EXIT.
           EXIT.
      *
       300-CHECK-ONE-ROW.
           PERFORM 310-CHECK-SENDER-PRESENT THRU 310-EXIT.
           IF NOT WS-FAILED
               PERFORM 320-CHECK-SEQUENCE-POSITIVE THRU 320-EXIT
           END-IF.
           IF NOT WS-FAILED
               PERFORM 330-CHECK-RECORD-LENGTH THRU 330-EXIT
           END-IF.
           IF NOT WS-FAILED
               PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT
           END-IF.
       300-EXIT.
           EXIT.
      *
      * V1 - the sender e-mail may not be blank.
       310-CHECK-SENDER-PRESENT.
           IF MSG-SENDER-EMAIL = SPACES
               MOVE 'V1'                        TO CHK-N-RULE-ID
               MOVE 'SENDER E-MAIL IS BLANK'     TO CHK-N-RULE-TEXT
               MOVE WS-ROWS-CHECKED              TO CHK-N-ROW-NUM
               SET WS-FAILED TO TRUE
           END-IF.
       310-EXIT.
           EXIT.
      *
      * V2 - the per-block sequence number must be a positive integer.
       320-CHECK-SEQUENCE-POSITIVE.
           MOVE MSG-SEQUENCE TO WS-SEQUENCE-N.
           IF WS-SEQUENCE-N NOT NUMERIC OR WS-SEQUENCE-N = ZERO
               MOVE 'V2'                        TO CHK-N-RULE-ID
               MOVE 'MSG-SEQUENCE NOT POSITIVE'  TO CHK-N-RULE-TEXT
               MOVE WS-ROWS-CHECKED              TO CHK-N-ROW-NUM
               SET WS-FAILED TO TRUE
           END-IF.
       320-EXIT.
           EXIT.
      *
      * V3 - status must be one of the two known values and the
      * reported length may not exceed the text field width.
       330-CHECK-RECORD-LENGTH.
           IF NOT MSG-STATUS-DELETED AND NOT MSG-STATUS-NORMAL
               MOVE 'V3'                        TO CHK-N-RULE-ID
               MOVE 'MSG-STATUS NOT RECOGNIZED'  TO CHK-N-RULE-TEXT
               MOVE WS-ROWS-CHECKED              TO CHK-N-ROW-NUM
               SET WS-FAILED TO TRUE
           ELSE
               MOVE MSG-LEN TO WS-LEN-X
               IF WS-LEN-X IS NOT WS-DIGITS-ONLY
                   MOVE 'V3'                       TO CHK-N-RULE-ID
                   MOVE 'MSG-LEN NOT NUMERIC'       TO CHK-N-RULE-TEXT
                   MOVE WS-ROWS-CHECKED             TO CHK-N-ROW-NUM
                   SET WS-FAILED TO TRUE
               ELSE
                   IF WS-LEN-N > 200
                       MOVE 'V3'                    TO CHK-N-RULE-ID
                       MOVE 'MSG-LEN EXCEEDS MSG-TEXT'
                                                     TO CHK-N-RULE-TEXT
                       MOVE WS-ROWS-CHECKED          TO CHK-N-ROW-NUM
                       SET WS-FAILED TO TRUE
                   END-IF
               END-IF
           END-IF.
       330-EXIT.
           EXIT.
