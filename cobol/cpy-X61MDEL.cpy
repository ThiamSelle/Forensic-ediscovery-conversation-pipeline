000100* **++ DELETED-CONVERSATION-RECORD - one row per conversation
000200* holding at least one deleted message, written by X61A001 to
000300* DELETED-CONVS after the descending sort on deleted count.
000400 01  DELETED-CONVERSATION-RECORD.
000500     05  DC-CONVERSATION-UID          PIC X(24).
000600     05  DC-DELETED-MSG-COUNT         PIC 9(05).
000700     05  DC-TOTAL-MESSAGES            PIC 9(05).
000800     05  FILLER                       PIC X(04).
