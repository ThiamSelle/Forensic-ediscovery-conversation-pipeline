000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61DRV01.
000300 AUTHOR.     R. ALAIMO.
000400 INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
000500 DATE-WRITTEN. 1986-07-09.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
000800*----------------------------------------------------------------*
000900* X61DRV01 - DRIVER FOR THE MESSAGE-EXPORT FORENSICS RUN.
001000* **++ CALLs the four X61 phases in the required order - the
001100* raw-to-clean transform, the structural validation, the
001200* temporal-feature extraction, and the investigation-analysis
001300* aggregates - and stops the run cold if VALIDATE reports a
001400* bad row.  No file I-O of its own; every FD belongs to the
001500* phase that owns it.
001600*----------------------------------------------------------------*
001700* CHANGE LOG
001800*----------------------------------------------------------------*
001900* DATE       BY   REQUEST     DESCRIPTION
002000* ---------- ---- ----------- ------------------------------
002100* 1986-07-09 RA   FDS-0004    Original version - TRANSFORM and
002200*                             VALIDATE only.
002300* 1986-08-01 RA   FDS-0006    TEMPORAL-FEATURES added to the
002400*                             chain.
002500* 1987-02-18 MC   FDS-0011    INVESTIGATION-ANALYSIS added.
002600* 1991-04-02 RA   FDS-0061    Burst-threshold override moved
002700*                             here from a hard-coded value in
002800*                             X61F001, per Legal's request that
002900*                             the figure be changeable without
003000*                             a recompile of the temporal
003100*                             module.
003200* 1998-12-01 PB   FDS-0144    Year-2000 sweep - no date logic
003300*                             in this module, no change made.
003400* 2009-08-03 SR   FDS-0261    Completion banner reworded to
003500*                             match the wording Legal quotes
003600*                             back to us in discovery requests.
003700* 2016-09-08 SR   FDS-0304    Recap banner now shows the actual
003800*                             conversation and message counts
003900*                             from the run (MR-CONV-COUNT and
004000*                             MR-MSG-COUNT, set by X61T001),
004100*                             not just the phase-completed tally.
004200* 2016-11-14 SR   FDS-0306    Dropped the WS-DIGITS-ONLY class
004300*                             test carried over from the other
004400*                             X61 modules - this driver has no
004500*                             field of its own worth scanning
004600*                             a digit at a time.
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-370.
005100 OBJECT-COMPUTER. IBM-370.
005200*
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500 01  WS-PHASE-NAMES.
005600     05  WS-PHASE-TRANSFORM      PIC X(08) VALUE 'X61T001'.
005700     05  WS-PHASE-TRANSFORM-PARTS REDEFINES
005800             WS-PHASE-TRANSFORM.
005900         10  WS-PHASE-TRANSFORM-PFX   PIC X(05).
006000         10  WS-PHASE-TRANSFORM-SFX   PIC X(03).
006100     05  WS-PHASE-VALIDATE       PIC X(08) VALUE 'X61V001'.
006200     05  WS-PHASE-TEMPORAL       PIC X(08) VALUE 'X61F001'.
006300     05  WS-PHASE-INVEST         PIC X(08) VALUE 'X61A001'.
006400     05  FILLER                  PIC X(04).
006500 
006600* MR-RESULT redefined two ways for the abend banner - as an
006700* unsigned display view (no minus sign to confuse an operator
006800* reading the console log) and as a two-digit/one-digit split
006900* should a future release need to test them separately.
007000 01  WS-RESULT-VIEW.
007100     05  WS-RESULT-X             PIC 9(04).
007200     05  WS-RESULT-N REDEFINES WS-RESULT-X PIC 9(04).
007300     05  WS-RESULT-PARTS REDEFINES WS-RESULT-X.
007400         10  WS-RESULT-HI                PIC 9(02).
007500         10  WS-RESULT-LO                PIC 9(02).
007600 
007700 01  WS-SWITCHES.
007800     05  WS-ABEND-SW             PIC X(01) VALUE 'N'.
007900         88  WS-ABEND-REQUESTED      VALUE 'Y'.
008000     05  FILLER                  PIC X(03).
008100 
008200 01  WS-COUNTERS.
008300     05  WS-PHASES-RUN           PIC 9(01) COMP VALUE ZERO.
008400     05  FILLER                  PIC X(03).
008500 
008600* edited views of MR-CONV-COUNT/MR-MSG-COUNT for the recap
008700* banner - zero-suppressed so a small run does not print a
008800* string of leading zeroes on the operator's console.
008900 01  WS-RECAP-AREA.
009000     05  WS-RECAP-CONV-ED        PIC ZZZ,ZZ9.
009100     05  WS-RECAP-MSG-ED         PIC ZZZ,ZZ9.
009200     05  FILLER                  PIC X(04).
009300 
009400 COPY X61MCR.
009500 
009600* private working copy of the validation diagnostic - X61V001
009700* fills the LINKAGE half of this shape; the driver keeps its
009800* own so the abend message survives after X61V001 returns.
009900 01  CHK-D-AREA.
010000     COPY X61MCHK REPLACING ==:X:== BY ==D==.
010100 
010200* burst-activity threshold override, passed down to X61F001.
010300* defaults to 60 seconds until an override is coded here.
010400 COPY X61MPRM.
010500*
010600 PROCEDURE DIVISION.
010700*
010800 BEGIN.
010900     DISPLAY '*** X61DRV01 - MESSAGE EXPORT FORENSICS RUN ***'.
011000     PERFORM 100-RUN-TRANSFORM     THRU 100-EXIT.
011100     PERFORM 200-RUN-VALIDATE      THRU 200-EXIT.
011200     PERFORM 300-RUN-TEMPORAL      THRU 300-EXIT.
011300     PERFORM 400-RUN-INVESTIGATION THRU 400-EXIT.
011400     PERFORM 800-SHOW-COMPLETION-BANNER THRU 800-EXIT.
011500     GOBACK.
011600*
011700 100-RUN-TRANSFORM.
011800     MOVE ZERO TO MR-RESULT.
011900     CALL WS-PHASE-TRANSFORM USING MR
012000         ON EXCEPTION
012100             MOVE 16                        TO MR-RESULT
012200             MOVE 'X61T001 CALL EXCEPTION'   TO MR-DESCRIPTION
012300     END-CALL.
012400     IF MR-RESULT-OK
012500         ADD 1 TO WS-PHASES-RUN
012600     ELSE
012700         PERFORM 900-RAISE-ERROR THRU 900-EXIT
012800     END-IF.
012900 100-EXIT.
013000     EXIT.
013100*
013200 200-RUN-VALIDATE.
013300     MOVE ZERO   TO MR-RESULT.
013400     MOVE SPACES TO CHK-D-RULE-ID CHK-D-RULE-TEXT.
013500     MOVE ZERO   TO CHK-D-ROW-NUM.
013600     CALL WS-PHASE-VALIDATE USING MR CHK-D-AREA
013700         ON EXCEPTION
013800             MOVE 16                        TO MR-RESULT
013900             MOVE 'X61V001 CALL EXCEPTION'   TO MR-DESCRIPTION
014000     END-CALL.
014100     IF MR-RESULT-OK
014200         ADD 1 TO WS-PHASES-RUN
014300     ELSE
014400         PERFORM 900-RAISE-ERROR THRU 900-EXIT
014500     END-IF.
014600 200-EXIT.
014700     EXIT.
014800*
014900 300-RUN-TEMPORAL.
015000     MOVE ZERO TO MR-RESULT.
015100     CALL WS-PHASE-TEMPORAL USING MR PRM-AREA
015200         ON EXCEPTION
015300             MOVE 16                        TO MR-RESULT
015400             MOVE 'X61F001 CALL EXCEPTION'   TO MR-DESCRIPTION
015500     END-CALL.
015600     IF MR-RESULT-OK
015700         ADD 1 TO WS-PHASES-RUN
015800     ELSE
015900         PERFORM 900-RAISE-ERROR THRU 900-EXIT
016000     END-IF.
016100 300-EXIT.
016200     EXIT.
016300*
016400 400-RUN-INVESTIGATION.
016500     MOVE ZERO TO MR-RESULT.
016600     CALL WS-PHASE-INVEST USING MR
016700         ON EXCEPTION
016800             MOVE 16                        TO MR-RESULT
016900             MOVE 'X61A001 CALL EXCEPTION'   TO MR-DESCRIPTION
017000     END-CALL.
017100     IF MR-RESULT-OK
017200         ADD 1 TO WS-PHASES-RUN
017300     ELSE
017400         PERFORM 900-RAISE-ERROR THRU 900-EXIT
017500     END-IF.
017600 400-EXIT.
017700     EXIT.
017800*
017900 800-SHOW-COMPLETION-BANNER.
018000     MOVE MR-CONV-COUNT TO WS-RECAP-CONV-ED.
018100     MOVE MR-MSG-COUNT  TO WS-RECAP-MSG-ED.
018200     DISPLAY ' '.
018300     DISPLAY '************* FORENSICS RUN RECAP *************'.
018400     DISPLAY '* PHASES COMPLETED : ' WS-PHASES-RUN ' OF 4'.
018500     DISPLAY '* CONVERSATIONS PROCESSED : ' WS-RECAP-CONV-ED.
018600     DISPLAY '* MESSAGES PROCESSED ..... : ' WS-RECAP-MSG-ED.
018700     DISPLAY '* CLEAN-MESSAGES, CONV-SUMMARY ..... TRANSFORM *'.
018800     DISPLAY '* MSG-TIME-GAPS, CONV-DURATION,      TEMPORAL  *'.
018900     DISPLAY '*   BURST-ACTIVITY                             '.
019000     DISPLAY '* DELETED-CONVS, PARTICIPANT-ACT,    ANALYSIS  *'.
019100     DISPLAY '*   CONV-VOLUME, TIMELINE                      '.
019200     DISPLAY '* ALL FOUR PHASES COMPLETED - RUN OK.          *'.
019300     DISPLAY '************************************************'.
019400     DISPLAY ' '.
019500 800-EXIT.
019600     EXIT.
019700*
019800* a phase reported a non-zero MR-RESULT - stop the run cold
019900* and hand the operator the same description/position the
020000* failing phase built.
020100 900-RAISE-ERROR.
020200     MOVE MR-RESULT TO WS-RESULT-X.
020300     DISPLAY '*** X61DRV01 - RUN ABENDED ***'.
020400     DISPLAY 'MR-RESULT      : ' WS-RESULT-X.
020500     DISPLAY 'MR-DESCRIPTION : ' MR-DESCRIPTION.
020600     DISPLAY 'MR-POSITION    : ' MR-POSITION.
020700     MOVE MR-RESULT TO RETURN-CODE.
020800     GOBACK.
020900 900-EXIT.
021000     EXIT.
