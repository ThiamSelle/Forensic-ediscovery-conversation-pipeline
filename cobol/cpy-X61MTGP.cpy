000100* **++ TIME-GAP-RECORD - one row per message, written by
000200* X61F001 to MSG-TIME-GAPS. TG-TIME-GAP-SECONDS is carried as
000300* signed display text so the first message of a conversation
000400* (no previous timestamp) can be left blank instead of zero.
000500 01  TIME-GAP-RECORD.
000600     05  TG-CONVERSATION-UID          PIC X(24).
000700     05  TG-SENDER-EMAIL              PIC X(40).
000800     05  TG-CONV-DATETIME             PIC X(19).
000900     05  TG-MESSAGE-SEQUENCE          PIC 9(05).
001000     05  TG-TIME-GAP-SECONDS          PIC X(10).
001100     05  TG-MESSAGE-STATUS            PIC X(08).
001200         88  TG-MESSAGE-STATUS-DELETED    VALUE 'deleted '.
001300         88  TG-MESSAGE-STATUS-NORMAL     VALUE 'normal  '.
001400     05  FILLER                       PIC X(04).
