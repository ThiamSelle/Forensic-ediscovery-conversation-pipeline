000100* **++ CONVERSATION-SUMMARY-RECORD - one row per block that held
000200* at least one message, written by X61T001 to CONV-SUMMARY once
000300* the block has been completely buffered.
000400 01  CONVERSATION-SUMMARY-RECORD.
000500     05  SUM-CONV-SEQ                 PIC 9(07).
000600     05  SUM-EXTRACTION-GROUP-ID      PIC X(12).
000700     05  SUM-CONVERSATION-UID         PIC X(24).
000800     05  SUM-CONVERSATION-ID          PIC X(40).
000900     05  SUM-PLATFORM-CALL-ID         PIC X(40).
001000     05  SUM-CONV-DATETIME            PIC X(19).
001100     05  SUM-MESSAGE-COUNT            PIC 9(05).
001200     05  SUM-PARTICIPANTS             PIC X(200).
001300     05  SUM-DELETED-COUNT            PIC 9(05).
001400     05  SUM-HAS-DELETED              PIC X(01).
001500         88  SUM-HAS-DELETED-YES          VALUE 'Y'.
001600         88  SUM-HAS-DELETED-NO           VALUE 'N'.
001700     05  FILLER                       PIC X(08).
