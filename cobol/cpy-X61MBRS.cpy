000100* **++ BURST-ACTIVITY-RECORD - one row per conversation, written
000200* by X61F001 to BURST-ACTIVITY on the block control break.
000300 01  BURST-ACTIVITY-RECORD.
000400     05  BA-CONVERSATION-UID          PIC X(24).
000500     05  BA-BURST-MESSAGE-COUNT       PIC 9(05).
000600     05  BA-TOTAL-MESSAGES            PIC 9(05).
000700     05  BA-BURST-RATIO               PIC 9(01)V9(04).
000800     05  BA-BURST-THRESHOLD-SECS      PIC 9(05).
000900     05  FILLER                       PIC X(04).
