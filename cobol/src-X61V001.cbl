000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61V001.
000300 AUTHOR.     R. ALAIMO.
000400 INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
000500 DATE-WRITTEN. 1986-05-02.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
000800*----------------------------------------------------------------*
000900* X61V001 - VALIDATE MODULE FOR THE FLATTENED MESSAGE FILE.
001000* **++ Reads CLEAN-MESSAGES sequentially and checks every row
001100* against the three structural rules (V1 sender present, V2
001200* sequence positive, V3 status/length sane). The first row
001300* that fails a rule is reported back to X61DRV01 through the
001400* LINKAGE diagnostic area and the run stops; a clean pass
001500* returns MR-RESULT zero.
001600*----------------------------------------------------------------*
001700* CHANGE LOG
001800*----------------------------------------------------------------*
001900* DATE       BY   REQUEST     DESCRIPTION
002000* ---------- ---- ----------- ------------------------------
002100* 1986-05-02 RA   FDS-0002    Original version.
002200* 1989-03-30 RA   FDS-0041    Added V3 length/status check -
002300*                             a bad transform run had been
002400*                             slipping through undetected.
002500* 1993-10-06 MC   FDS-0083    Row number now carried in the
002600*                             diagnostic area for the abend
002700*                             message.
002800* 1998-12-01 PB   FDS-0141    Year-2000 sweep - no date logic
002900*                             in this module, no change made.
003000* 2006-02-14 GF   FDS-0225    Rule text made a bit more
003100*                             specific for the operators.
003200* 2015-06-30 SR   FDS-0303    330-CHECK-RECORD-LENGTH now tests
003300*                             MSG-LEN is digits before comparing
003400*                             it against 200 - a corrupted
003500*                             MSG-LEN was passing the exceeds
003600*                             check by accident instead of
003700*                             failing the row outright.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS WS-DIGITS-ONLY IS '0' THRU '9'.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS CLNMSGS-STATUS.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CLEAN-MESSAGES
005500     LABEL RECORDS ARE STANDARD
005600     RECORDING MODE IS F
005700     BLOCK CONTAINS 0 RECORDS.
005800     COPY X61MMSG.
005900*
006000 WORKING-STORAGE SECTION.
006100 01  FILE-STATUS-CODES.
006200     05  CLNMSGS-STATUS            PIC X(02).
006300         88  CLNMSGS-OK                VALUE '00'.
006400         88  CLNMSGS-EOF               VALUE '10'.
006500     05  FILLER                    PIC X(02).
006600 
006700 01  WS-COUNTERS.
006800     05  WS-ROWS-CHECKED           PIC 9(07) COMP.
006900     05  WS-IDX                    PIC 9(02) COMP.
007000     05  FILLER                    PIC X(02).
007100 
007200 01  WS-SWITCHES.
007300     05  WS-FAIL-SW                PIC X(01) VALUE 'N'.
007400         88  WS-FAILED                 VALUE 'Y'.
007500     05  FILLER                    PIC X(03).
007600 
007700* private working copy of the diagnostic shape - filled in as
007800* soon as a rule fails, then copied to LINKAGE for the driver.
007900 01  CHK-N-AREA.
008000     COPY X61MCHK REPLACING ==:X:== BY ==N==.
008100 
008200* MSG-SEQUENCE redefined as a signed view so a corrupted
008300* (negative) sequence number can be detected by V2, and again
008400* as separate century/rest digits should the width ever grow.
008500 01  WS-SEQUENCE-VIEW.
008600     05  WS-SEQUENCE-X             PIC X(05).
008700     05  WS-SEQUENCE-N REDEFINES WS-SEQUENCE-X PIC 9(05).
008800     05  WS-SEQUENCE-PARTS REDEFINES WS-SEQUENCE-X.
008900         10  WS-SEQ-HI-DIGITS      PIC X(02).
009000         10  WS-SEQ-LO-DIGITS      PIC X(03).
009100     05  FILLER                    PIC X(01).
009200 
009300* MSG-LEN redefined as text so 330-CHECK-RECORD-LENGTH can
009400* confirm it is digits before comparing it against 200 - no
009500* risk of a SIZE ERROR abend on a corrupted transform record.
009600 01  WS-LEN-VIEW.
009700     05  WS-LEN-X                  PIC X(04).
009800     05  WS-LEN-N REDEFINES WS-LEN-X PIC 9(04).
009900     05  FILLER                    PIC X(01).
010000*
010100 LINKAGE SECTION.
010200 COPY X61MCR.
010300 01  CHK-C-AREA.
010400     COPY X61MCHK REPLACING ==:X:== BY ==C==.
010500*
010600 PROCEDURE DIVISION USING MR CHK-C-AREA.
010700*
010800 BEGIN.
010900     MOVE ZERO   TO MR-RESULT WS-ROWS-CHECKED.
011000     MOVE SPACES TO CHK-C-RULE-ID CHK-C-RULE-TEXT.
011100     MOVE ZERO   TO CHK-C-ROW-NUM.
011200     PERFORM 100-OPEN-FILES  THRU 100-EXIT.
011300     PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
011400     PERFORM 300-CHECK-ONE-ROW THRU 300-EXIT
011500         UNTIL CLNMSGS-EOF OR WS-FAILED.
011600     PERFORM 150-CLOSE-FILES THRU 150-EXIT.
011700     IF WS-FAILED
011800         MOVE 8               TO MR-RESULT
011900         MOVE CHK-N-RULE-ID   TO CHK-C-RULE-ID
012000         MOVE CHK-N-RULE-TEXT TO CHK-C-RULE-TEXT
012100         MOVE CHK-N-ROW-NUM   TO CHK-C-ROW-NUM
012200         STRING 'X61V001 - VALIDATION FAILED RULE '
012300                 DELIMITED BY SIZE
012400                 CHK-N-RULE-ID DELIMITED BY SIZE
012500             INTO MR-DESCRIPTION
012600         MOVE CHK-N-RULE-TEXT TO MR-POSITION
012700     END-IF.
012800     GOBACK.
012900*
013000 100-OPEN-FILES.
013100     OPEN INPUT CLEAN-MESSAGES.
013200     IF NOT CLNMSGS-OK
013300         MOVE 4                            TO MR-RESULT
013400         MOVE 'CLEAN-MESSAGES OPEN ERROR'   TO MR-DESCRIPTION
013500         GOBACK
013600     END-IF.
013700 100-EXIT.
013800     EXIT.
013900*
014000 150-CLOSE-FILES.
014100     CLOSE CLEAN-MESSAGES.
014200 150-EXIT.
014300     EXIT.
014400*
014500 200-READ-CLEAN-MESSAGE.
014600     READ CLEAN-MESSAGES.
014700     IF CLNMSGS-OK
014800         ADD 1 TO WS-ROWS-CHECKED
014900     ELSE
015000         IF NOT CLNMSGS-EOF
015100             MOVE 8                          TO MR-RESULT
015200             MOVE 'CLEAN-MESSAGES READ ERROR' TO MR-DESCRIPTION
015300             PERFORM 150-CLOSE-FILES THRU 150-EXIT
015400             GOBACK
015500         END-IF
015600     END-IF.
015700 200-EXIT.
015800     EXIT.
015900*
016000 300-CHECK-ONE-ROW.
016100     PERFORM 310-CHECK-SENDER-PRESENT THRU 310-EXIT.
016200     IF NOT WS-FAILED
016300         PERFORM 320-CHECK-SEQUENCE-POSITIVE THRU 320-EXIT
016400     END-IF.
016500     IF NOT WS-FAILED
016600         PERFORM 330-CHECK-RECORD-LENGTH THRU 330-EXIT
016700     END-IF.
016800     IF NOT WS-FAILED
016900         PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT
017000     END-IF.
017100 300-EXIT.
017200     EXIT.
017300*
017400* V1 - the sender e-mail may not be blank.
017500 310-CHECK-SENDER-PRESENT.
017600     IF MSG-SENDER-EMAIL = SPACES
017700         MOVE 'V1'                        TO CHK-N-RULE-ID
017800         MOVE 'SENDER E-MAIL IS BLANK'     TO CHK-N-RULE-TEXT
017900         MOVE WS-ROWS-CHECKED              TO CHK-N-ROW-NUM
018000         SET WS-FAILED TO TRUE
018100     END-IF.
018200 310-EXIT.
018300     EXIT.
018400*
018500* V2 - the per-block sequence number must be a positive integer.
018600 320-CHECK-SEQUENCE-POSITIVE.
018700     MOVE MSG-SEQUENCE TO WS-SEQUENCE-N.
018800     IF WS-SEQUENCE-N NOT NUMERIC OR WS-SEQUENCE-N = ZERO
018900         MOVE 'V2'                        TO CHK-N-RULE-ID
019000         MOVE 'MSG-SEQUENCE NOT POSITIVE'  TO CHK-N-RULE-TEXT
019100         MOVE WS-ROWS-CHECKED              TO CHK-N-ROW-NUM
019200         SET WS-FAILED TO TRUE
019300     END-IF.
019400 320-EXIT.
019500     EXIT.
019600*
019700* V3 - status must be one of the two known values and the
019800* reported length may not exceed the text field width.
019900 330-CHECK-RECORD-LENGTH.
020000     IF NOT MSG-STATUS-DELETED AND NOT MSG-STATUS-NORMAL
020100         MOVE 'V3'                        TO CHK-N-RULE-ID
020200         MOVE 'MSG-STATUS NOT RECOGNIZED'  TO CHK-N-RULE-TEXT
020300         MOVE WS-ROWS-CHECKED              TO CHK-N-ROW-NUM
020400         SET WS-FAILED TO TRUE
020500     ELSE
020600         MOVE MSG-LEN TO WS-LEN-X
020700         IF WS-LEN-X IS NOT WS-DIGITS-ONLY
020800             MOVE 'V3'                       TO CHK-N-RULE-ID
020900             MOVE 'MSG-LEN NOT NUMERIC'       TO CHK-N-RULE-TEXT
021000             MOVE WS-ROWS-CHECKED             TO CHK-N-ROW-NUM
021100             SET WS-FAILED TO TRUE
021200         ELSE
021300             IF WS-LEN-N > 200
021400                 MOVE 'V3'                    TO CHK-N-RULE-ID
021500                 MOVE 'MSG-LEN EXCEEDS MSG-TEXT'
021600                                               TO CHK-N-RULE-TEXT
021700                 MOVE WS-ROWS-CHECKED          TO CHK-N-ROW-NUM
021800                 SET WS-FAILED TO TRUE
021900             END-IF
022000         END-IF
022100     END-IF.
022200 330-EXIT.
022300     EXIT.
