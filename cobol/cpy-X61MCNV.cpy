000100* **++ CNV-:X:- running totals for one conversation (block).
000200* Shape only - the caller supplies the enclosing 01 level, and,
000300* where a whole-file table of conversations is needed, the
000400* OCCURS clause. Reused as a scalar (the block X61T001 is
000500* currently buffering) and as one row of an OCCURS table (the
000600* whole-file conversation totals X61A001 accumulates before it
000700* sorts and writes DELETED-CONVS/CONV-VOLUME).
000800     05  CNV-:X:-UID                  PIC X(24).
000900     05  CNV-:X:-MSG-COUNT            PIC 9(05) COMP.
001000     05  CNV-:X:-PART-COUNT           PIC 9(03) COMP.
001100     05  CNV-:X:-DEL-COUNT            PIC 9(05) COMP.
001200     05  CNV-:X:-HAS-DELETED          PIC X(01).
001300         88  CNV-:X:-HAS-DELETED-YES      VALUE 'Y'.
001400         88  CNV-:X:-HAS-DELETED-NO       VALUE 'N'.
001500     05  CNV-:X:-START-TS             PIC X(19).
001600     05  CNV-:X:-END-TS               PIC X(19).
001700     05  FILLER                       PIC X(04).
