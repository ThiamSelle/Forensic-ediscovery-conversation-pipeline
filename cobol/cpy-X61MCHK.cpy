000100* **++ CHK-:X:- validation diagnostic detail. Reused the way the
000200* shop always reuses a template layout: ==N== for the private
000300* working copy X61V001 builds while it scans CLEAN-MESSAGES, and
000400* ==C== for the LINKAGE copy handed back to X61DRV01 so the
000500* driver can abend with the rule and the offending row.
000600     05  CHK-:X:-RULE-ID              PIC X(04).
000700         88  CHK-:X:-RULE-V1              VALUE 'V1'.
000800         88  CHK-:X:-RULE-V2              VALUE 'V2'.
000900         88  CHK-:X:-RULE-V3              VALUE 'V3'.
001000     05  CHK-:X:-RULE-TEXT            PIC X(40).
001100     05  CHK-:X:-ROW-NUM              PIC 9(07).
001200     05  FILLER                       PIC X(05).
