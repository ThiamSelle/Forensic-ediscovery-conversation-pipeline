000100* **++ TIMELINE-ACTIVITY-RECORD - one row per distinct hour,
000200* written by X61A001 to TIMELINE after the ascending sort on
000300* the truncated hour.
000400 01  TIMELINE-ACTIVITY-RECORD.
000500     05  TL-HOUR                      PIC X(19).
000600     05  TL-MESSAGE-COUNT             PIC 9(07).
000700     05  FILLER                       PIC X(04).
