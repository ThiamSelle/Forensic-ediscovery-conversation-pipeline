000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61A001.
000300 AUTHOR.     M. CORTESE.
000400 INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
000500 DATE-WRITTEN. 1987-02-11.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
000800*----------------------------------------------------------------*
000900* X61A001 - INVESTIGATION ANALYSIS MODULE.
001000* **++ Reads CLEAN-MESSAGES once and builds three whole-file
001100* tables (one row per conversation, one per distinct sender,
001200* one per distinct hour), then produces the four investigation
001300* reports from those tables - deleted-conversation ranking,
001400* participant activity ranking, conversation-volume ranking,
001500* and the hourly activity timeline.  No SORT verb; each table
001600* is put in its report order with the shop's own hand-rolled
001700* insertion sort.
001800*----------------------------------------------------------------*
001900* CHANGE LOG
002000*----------------------------------------------------------------*
002100* DATE       BY   REQUEST     DESCRIPTION
002200* ---------- ---- ----------- ------------------------------
002300* 1987-02-11 MC   FDS-0009    Original version.
002400* 1991-07-24 RA   FDS-0064    Participant table split off the
002500*                             conversation table - a sender in
002600*                             40 conversations was being
002700*                             counted 40 times in PA-MESSAGE-
002800*                             COUNT under the old combined
002900*                             layout.
003000* 1996-02-05 GF   FDS-0112    Timeline hour bucket built with
003100*                             a REDEFINES instead of the old
003200*                             UNSTRING - one fewer working
003300*                             field to keep track of.
003400* 1998-12-01 PB   FDS-0143    Year-2000 sweep. Hour bucket
003500*                             already carries a four-digit
003600*                             year from X61T001; no change.
003700* 2012-05-17 SR   FDS-0301    Insertion sort on the deleted-
003800*                             conversation table made stable
003900*                             (shift only on strictly-less)
004000*                             after Legal asked why two tied
004100*                             conversations kept swapping
004200*                             position between runs.
004300* 2015-04-22 SR   FDS-0302    226-ADD-TIMELINE-HOUR now checks
004400*                             the hour digits before using them
004500*                             as a table key - a corrupted
004600*                             datetime was building a bogus
004700*                             timeline bucket instead of being
004800*                             skipped.
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-370.
005300 OBJECT-COMPUTER. IBM-370.
005400 SPECIAL-NAMES.
005500     CLASS WS-DIGITS-ONLY IS '0' THRU '9'.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS CLNMSGS-STATUS.
006200     SELECT DELETED-CONVS ASSIGN TO DELCONVS
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS DELCONVS-STATUS.
006500     SELECT PARTICIPANT-ACT ASSIGN TO PARTACT
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS PARTACT-STATUS.
006800     SELECT CONV-VOLUME ASSIGN TO CONVVOL
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS CONVVOL-STATUS.
007100     SELECT TIMELINE ASSIGN TO TIMELINE
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS TIMELN-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  CLEAN-MESSAGES
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS.
008100     COPY X61MMSG.
008200*
008300 FD  DELETED-CONVS
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS.
008700     COPY X61MDEL.
008800*
008900 FD  PARTICIPANT-ACT
009000     LABEL RECORDS ARE STANDARD
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300     COPY X61MPAC.
009400*
009500 FD  CONV-VOLUME
009600     LABEL RECORDS ARE STANDARD
009700     RECORDING MODE IS F
009800     BLOCK CONTAINS 0 RECORDS.
009900     COPY X61MVOL.
010000*
010100 FD  TIMELINE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F
010400     BLOCK CONTAINS 0 RECORDS.
010500     COPY X61MTLN.
010600*
010700 WORKING-STORAGE SECTION.
010800 01  FILE-STATUS-CODES.
010900     05  CLNMSGS-STATUS            PIC X(02).
011000         88  CLNMSGS-OK                VALUE '00'.
011100         88  CLNMSGS-EOF               VALUE '10'.
011200     05  DELCONVS-STATUS           PIC X(02).
011300         88  DELCONVS-OK               VALUE '00'.
011400     05  PARTACT-STATUS            PIC X(02).
011500         88  PARTACT-OK                VALUE '00'.
011600     05  CONVVOL-STATUS            PIC X(02).
011700         88  CONVVOL-OK                VALUE '00'.
011800     05  TIMELN-STATUS             PIC X(02).
011900         88  TIMELN-OK                 VALUE '00'.
012000 
012100 01  WS-COUNTERS.
012200     05  WS-CNV-TOT                PIC 9(05) COMP.
012300     05  WS-DEL-TOT                PIC 9(05) COMP.
012400     05  WS-SEN-TOT                PIC 9(05) COMP.
012500     05  WS-TLN-TOT                PIC 9(05) COMP.
012600     05  PART2-TOT                 PIC 9(03) COMP.
012700     05  WS-GRP-MSG-COUNT          PIC 9(05) COMP.
012800     05  WS-GRP-DEL-COUNT          PIC 9(05) COMP.
012900     05  WS-SORT-I                 PIC 9(05) COMP.
013000     05  WS-SORT-J                 PIC 9(05) COMP.
013100 
013200 01  WS-SWITCHES.
013300     05  WS-FIRST-ROW-SW           PIC X(01) VALUE 'Y'.
013400         88  WS-FIRST-ROW              VALUE 'Y'.
013500         88  WS-NOT-FIRST-ROW          VALUE 'N'.
013600     05  WS-ANY-ROW-SW             PIC X(01) VALUE 'N'.
013700         88  WS-ANY-ROW-SEEN           VALUE 'Y'.
013800     05  FILLER                    PIC X(02).
013900 
014000 01  WS-GRP-AREA.
014100     05  WS-GRP-UID                PIC X(24).
014200     05  FILLER                    PIC X(04).
014300 
014400* distinct-sender scratch list, rebuilt fresh for every
014500* conversation group.
014600 01  PART2-LIST-AREA.
014700     05  PART2-LIST-ROW OCCURS 1 TO 500 TIMES
014800             DEPENDING ON PART2-TOT
014900             INDEXED BY PART2-IDX.
015000         10  PART2-EMAIL           PIC X(40).
015100 
015200* one row per conversation, built as the file is read and
015300* put in CV report order (descending message count) after
015400* the deleted-conversation table has been copied out of it.
015500 01  CNV-TABLE-AREA.
015600     05  CNV-TB-ROW OCCURS 1 TO 5000 TIMES
015700             DEPENDING ON WS-CNV-TOT
015800             INDEXED BY CNV-TB-IDX.
015900         10  CNV-TB-UID            PIC X(24).
016000         10  CNV-TB-MSG-COUNT      PIC 9(05) COMP.
016100         10  CNV-TB-PART-COUNT     PIC 9(03) COMP.
016200         10  CNV-TB-DEL-COUNT      PIC 9(05) COMP.
016300         10  CNV-TB-HAS-DELETED    PIC X(01).
016400             88  CNV-TB-HAS-DELETED-YES  VALUE 'Y'.
016500             88  CNV-TB-HAS-DELETED-NO   VALUE 'N'.
016600 
016700* conversations copied out of CNV-TABLE-AREA that had at
016800* least one deleted message, in DC report order.
016900 01  DEL-TABLE-AREA.
017000     05  DEL-TB-ROW OCCURS 1 TO 5000 TIMES
017100             DEPENDING ON WS-DEL-TOT
017200             INDEXED BY DEL-TB-IDX.
017300         10  DEL-TB-UID            PIC X(24).
017400         10  DEL-TB-DEL-COUNT      PIC 9(05) COMP.
017500 
017600* one row per distinct sender seen anywhere in the file, in
017700* PA report order (descending message count).
017800 01  SEN-TABLE-AREA.
017900     05  SEN-TB-ROW OCCURS 1 TO 2000 TIMES
018000             DEPENDING ON WS-SEN-TOT
018100             INDEXED BY SEN-TB-IDX.
018200         10  SEN-TB-EMAIL          PIC X(40).
018300         10  SEN-TB-MSG-COUNT      PIC 9(05) COMP.
018400         10  SEN-TB-CONV-COUNT     PIC 9(05) COMP.
018500 
018600* one row per distinct hour bucket, in TL report order
018700* (ascending hour).
018800 01  TLN-TABLE-AREA.
018900     05  TLN-TB-ROW OCCURS 1 TO 9000 TIMES
019000             DEPENDING ON WS-TLN-TOT
019100             INDEXED BY TLN-TB-IDX.
019200         10  TLN-TB-HOUR           PIC X(19).
019300         10  TLN-TB-MSG-COUNT      PIC 9(07) COMP.
019400 
019500* a normalised timestamp redefined two ways - once split into
019600* date/time halves, once truncated to the hour prefix - so the
019700* TL-HOUR bucket can be built without an UNSTRING.
019800 01  WS-DATETIME-VIEW.
019900     05  WS-DATETIME-TEXT          PIC X(19).
020000     05  WS-DATETIME-PARTS REDEFINES WS-DATETIME-TEXT.
020100         10  WS-DATETIME-DATE      PIC X(10).
020200         10  FILLER                PIC X(01).
020300         10  WS-DATETIME-TIME      PIC X(08).
020400     05  WS-DATETIME-HOUR-VIEW REDEFINES WS-DATETIME-TEXT.
020500         10  WS-DATETIME-HR-PREFIX PIC X(13).
020600         10  FILLER                PIC X(06).
020700 
020800 01  WS-HOUR-AREA.
020900     05  WS-HOUR-TEXT              PIC X(19).
021000     05  FILLER                    PIC X(04).
021100 
021200* insertion-sort scratch, one save area per table - the shop's
021300* own shift-and-insert idiom (see X61T001's participant list).
021400 01  WS-DEL-SAVE-AREA.
021500     05  WS-DEL-SAVE-UID           PIC X(24).
021600     05  WS-DEL-SAVE-CNT           PIC 9(05) COMP.
021700 
021800 01  WS-SEN-SAVE-AREA.
021900     05  WS-SEN-SAVE-EMAIL         PIC X(40).
022000     05  WS-SEN-SAVE-MSG           PIC 9(05) COMP.
022100     05  WS-SEN-SAVE-CONV          PIC 9(05) COMP.
022200 
022300 01  WS-CNV-SAVE-AREA.
022400     05  WS-CNV-SAVE-UID           PIC X(24).
022500     05  WS-CNV-SAVE-MSG           PIC 9(05) COMP.
022600     05  WS-CNV-SAVE-PART          PIC 9(03) COMP.
022700     05  WS-CNV-SAVE-DEL           PIC 9(05) COMP.
022800     05  WS-CNV-SAVE-HASDEL        PIC X(01).
022900 
023000* timeline save area, redefined into date/time halves as well
023100* so a future report can split on the date part without a
023200* new working field - the same convention kept above.
023300 01  WS-TLN-SAVE-AREA.
023400     05  WS-TLN-SAVE-HOUR          PIC X(19).
023500     05  WS-TLN-SAVE-HR-PARTS REDEFINES WS-TLN-SAVE-HOUR.
023600         10  WS-TLN-SAVE-DATE      PIC X(10).
023700         10  FILLER                PIC X(01).
023800         10  WS-TLN-SAVE-TIME      PIC X(08).
023900     05  WS-TLN-SAVE-CNT           PIC 9(07) COMP.
024000*
024100 LINKAGE SECTION.
024200 COPY X61MCR.
024300*
024400 PROCEDURE DIVISION USING MR.
024500*
024600 BEGIN.
024700     MOVE ZERO   TO MR-RESULT WS-CNV-TOT WS-DEL-TOT
024800                    WS-SEN-TOT WS-TLN-TOT.
024900     PERFORM 100-OPEN-FILES THRU 100-EXIT.
025000     PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
025100     PERFORM 205-PROCESS-ONE-ROW THRU 205-EXIT
025200         UNTIL CLNMSGS-EOF.
025300     IF WS-ANY-ROW-SEEN
025400         PERFORM 230-FLUSH-CONV-GROUP THRU 230-EXIT
025500     END-IF.
025600     PERFORM 300-BUILD-DELETED-TABLE THRU 300-EXIT.
025700     PERFORM 310-SORT-DELETED-TABLE  THRU 310-EXIT.
025800     PERFORM 320-WRITE-DELETED-RECORDS THRU 320-EXIT.
025900     PERFORM 400-SORT-PARTICIPANT-TABLE THRU 400-EXIT.
026000     PERFORM 420-WRITE-PARTICIPANT-RECORDS THRU 420-EXIT.
026100     PERFORM 500-SORT-VOLUME-TABLE THRU 500-EXIT.
026200     PERFORM 520-WRITE-VOLUME-RECORDS THRU 520-EXIT.
026300     PERFORM 600-SORT-TIMELINE-TABLE THRU 600-EXIT.
026400     PERFORM 620-WRITE-TIMELINE-RECORDS THRU 620-EXIT.
026500     PERFORM 150-CLOSE-FILES THRU 150-EXIT.
026600     GOBACK.
026700*
026800 100-OPEN-FILES.
026900     OPEN INPUT  CLEAN-MESSAGES.
027000     IF NOT CLNMSGS-OK
027100         MOVE 4                            TO MR-RESULT
027200         MOVE 'CLEAN-MESSAGES OPEN ERROR'   TO MR-DESCRIPTION
027300         GOBACK
027400     END-IF.
027500     OPEN OUTPUT DELETED-CONVS.
027600     IF NOT DELCONVS-OK
027700         MOVE 4                            TO MR-RESULT
027800         MOVE 'DELETED-CONVS OPEN ERROR'    TO MR-DESCRIPTION
027900         GOBACK
028000     END-IF.
028100     OPEN OUTPUT PARTICIPANT-ACT.
028200     IF NOT PARTACT-OK
028300         MOVE 4                            TO MR-RESULT
028400         MOVE 'PARTICIPANT-ACT OPEN ERROR'  TO MR-DESCRIPTION
028500         GOBACK
028600     END-IF.
028700     OPEN OUTPUT CONV-VOLUME.
028800     IF NOT CONVVOL-OK
028900         MOVE 4                            TO MR-RESULT
029000         MOVE 'CONV-VOLUME OPEN ERROR'      TO MR-DESCRIPTION
029100         GOBACK
029200     END-IF.
029300     OPEN OUTPUT TIMELINE.
029400     IF NOT TIMELN-OK
029500         MOVE 4                            TO MR-RESULT
029600         MOVE 'TIMELINE OPEN ERROR'         TO MR-DESCRIPTION
029700         GOBACK
029800     END-IF.
029900 100-EXIT.
030000     EXIT.
030100*
030200 150-CLOSE-FILES.
030300     CLOSE CLEAN-MESSAGES DELETED-CONVS PARTICIPANT-ACT
030400           CONV-VOLUME    TIMELINE.
030500 150-EXIT.
030600     EXIT.
030700*
030800 200-READ-CLEAN-MESSAGE.
030900     READ CLEAN-MESSAGES.
031000     IF NOT CLNMSGS-OK AND NOT CLNMSGS-EOF
031100         MOVE 8                          TO MR-RESULT
031200         MOVE 'CLEAN-MESSAGES READ ERROR' TO MR-DESCRIPTION
031300         PERFORM 150-CLOSE-FILES THRU 150-EXIT
031400         GOBACK
031500     END-IF.
031600 200-EXIT.
031700     EXIT.
031800*
031900* control break on MSG-CONVERSATION-UID, exactly as in
032000* X61F001 - CLEAN-MESSAGES is already grouped that way.
032100 205-PROCESS-ONE-ROW.
032200     IF WS-FIRST-ROW
032300         PERFORM 210-START-GROUP THRU 210-EXIT
032400     ELSE
032500         IF MSG-CONVERSATION-UID NOT = WS-GRP-UID
032600             PERFORM 230-FLUSH-CONV-GROUP THRU 230-EXIT
032700             PERFORM 210-START-GROUP THRU 210-EXIT
032800         END-IF
032900     END-IF.
033000     PERFORM 220-ACCUM-ONE-MESSAGE THRU 220-EXIT.
033100     PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
033200 205-EXIT.
033300     EXIT.
033400*
033500 210-START-GROUP.
033600     MOVE MSG-CONVERSATION-UID TO WS-GRP-UID.
033700     MOVE ZERO TO WS-GRP-MSG-COUNT WS-GRP-DEL-COUNT PART2-TOT.
033800     SET WS-NOT-FIRST-ROW TO TRUE.
033900     SET WS-ANY-ROW-SEEN  TO TRUE.
034000 210-EXIT.
034100     EXIT.
034200*
034300 220-ACCUM-ONE-MESSAGE.
034400     ADD 1 TO WS-GRP-MSG-COUNT.
034500     IF MSG-STATUS-DELETED
034600         ADD 1 TO WS-GRP-DEL-COUNT
034700     END-IF.
034800     PERFORM 222-ADD-PARTICIPANT2 THRU 222-EXIT.
034900     PERFORM 224-ADD-SENDER-MESSAGE THRU 224-EXIT.
035000     PERFORM 226-ADD-TIMELINE-HOUR THRU 226-EXIT.
035100 220-EXIT.
035200     EXIT.
035300*
035400 222-ADD-PARTICIPANT2.
035500     SET PART2-IDX TO 1.
035600     SEARCH PART2-LIST-ROW
035700         AT END
035800             ADD 1 TO PART2-TOT
035900             MOVE MSG-SENDER-EMAIL
036000                          TO PART2-EMAIL (PART2-TOT)
036100         WHEN PART2-EMAIL (PART2-IDX) = MSG-SENDER-EMAIL
036200             CONTINUE
036300     END-SEARCH.
036400 222-EXIT.
036500     EXIT.
036600*
036700 224-ADD-SENDER-MESSAGE.
036800     SET SEN-TB-IDX TO 1.
036900     SEARCH SEN-TB-ROW
037000         AT END
037100             ADD 1 TO WS-SEN-TOT
037200             MOVE MSG-SENDER-EMAIL TO SEN-TB-EMAIL (WS-SEN-TOT)
037300             MOVE ZERO             TO SEN-TB-MSG-COUNT
037400                                                  (WS-SEN-TOT)
037500                                      SEN-TB-CONV-COUNT
037600                                                  (WS-SEN-TOT)
037700             SET SEN-TB-IDX TO WS-SEN-TOT
037800         WHEN SEN-TB-EMAIL (SEN-TB-IDX) = MSG-SENDER-EMAIL
037900             CONTINUE
038000     END-SEARCH.
038100     ADD 1 TO SEN-TB-MSG-COUNT (SEN-TB-IDX).
038200 224-EXIT.
038300     EXIT.
038400*
038500 226-ADD-TIMELINE-HOUR.
038600     IF MSG-CONV-DATETIME NOT = SPACES
038700         MOVE MSG-CONV-DATETIME    TO WS-DATETIME-TEXT
038800         IF WS-DATETIME-HR-PREFIX (12:2) IS WS-DIGITS-ONLY
038900             MOVE SPACES               TO WS-HOUR-TEXT
039000             MOVE WS-DATETIME-HR-PREFIX
039100                                       TO WS-HOUR-TEXT (1:13)
039200             MOVE ':00:00'             TO WS-HOUR-TEXT (14:6)
039300             SET TLN-TB-IDX TO 1
039400             SEARCH TLN-TB-ROW
039500                 AT END
039600                     ADD 1 TO WS-TLN-TOT
039700                     MOVE WS-HOUR-TEXT
039800                                       TO TLN-TB-HOUR (WS-TLN-TOT)
039900                     MOVE ZERO         TO TLN-TB-MSG-COUNT
040000                                                  (WS-TLN-TOT)
040100                     SET TLN-TB-IDX TO WS-TLN-TOT
040200                 WHEN TLN-TB-HOUR (TLN-TB-IDX) = WS-HOUR-TEXT
040300                     CONTINUE
040400             END-SEARCH
040500             ADD 1 TO TLN-TB-MSG-COUNT (TLN-TB-IDX)
040600         END-IF
040700     END-IF.
040800 226-EXIT.
040900     EXIT.
041000*
041100 230-FLUSH-CONV-GROUP.
041200     ADD 1 TO WS-CNV-TOT.
041300     MOVE WS-GRP-UID       TO CNV-TB-UID       (WS-CNV-TOT).
041400     MOVE WS-GRP-MSG-COUNT TO CNV-TB-MSG-COUNT  (WS-CNV-TOT).
041500     MOVE PART2-TOT        TO CNV-TB-PART-COUNT (WS-CNV-TOT).
041600     MOVE WS-GRP-DEL-COUNT TO CNV-TB-DEL-COUNT  (WS-CNV-TOT).
041700     IF WS-GRP-DEL-COUNT > ZERO
041800         SET CNV-TB-HAS-DELETED-YES (WS-CNV-TOT) TO TRUE
041900     ELSE
042000         SET CNV-TB-HAS-DELETED-NO  (WS-CNV-TOT) TO TRUE
042100     END-IF.
042200     PERFORM 232-BUMP-SENDER-CONV-COUNT
042300         VARYING PART2-IDX FROM 1 BY 1
042400         UNTIL PART2-IDX > PART2-TOT.
042500 230-EXIT.
042600     EXIT.
042700*
042800 232-BUMP-SENDER-CONV-COUNT.
042900     SET SEN-TB-IDX TO 1.
043000     SEARCH SEN-TB-ROW
043100         AT END
043200             CONTINUE
043300         WHEN SEN-TB-EMAIL (SEN-TB-IDX) = PART2-EMAIL
043400                                                (PART2-IDX)
043500             ADD 1 TO SEN-TB-CONV-COUNT (SEN-TB-IDX)
043600     END-SEARCH.
043700 232-EXIT.
043800     EXIT.
043900*
044000* copy every conversation with at least one deleted message
044100* out of CNV-TABLE-AREA before that table is re-ordered for
044200* the volume report.
044300 300-BUILD-DELETED-TABLE.
044400     PERFORM 305-COPY-ONE-DELETED-ROW
044500         VARYING CNV-TB-IDX FROM 1 BY 1
044600         UNTIL CNV-TB-IDX > WS-CNV-TOT.
044700 300-EXIT.
044800     EXIT.
044900*
045000 305-COPY-ONE-DELETED-ROW.
045100     IF CNV-TB-DEL-COUNT (CNV-TB-IDX) > ZERO
045200         ADD 1 TO WS-DEL-TOT
045300         MOVE CNV-TB-UID (CNV-TB-IDX)
045400                               TO DEL-TB-UID (WS-DEL-TOT)
045500         MOVE CNV-TB-DEL-COUNT (CNV-TB-IDX)
045600                               TO DEL-TB-DEL-COUNT (WS-DEL-TOT)
045700     END-IF.
045800 305-EXIT.
045900     EXIT.
046000*
046100* insertion sort, descending on deleted count. The shift test
046200* uses NOT < (not strictly greater) so equal counts never
046300* trade places - kept stable per FDS-0301.
046400 310-SORT-DELETED-TABLE.
046500     PERFORM 312-INSERT-ONE-DELETED-ROW
046600         VARYING WS-SORT-I FROM 2 BY 1
046700         UNTIL WS-SORT-I > WS-DEL-TOT.
046800 310-EXIT.
046900     EXIT.
047000*
047100 312-INSERT-ONE-DELETED-ROW.
047200     MOVE DEL-TB-UID      (WS-SORT-I) TO WS-DEL-SAVE-UID.
047300     MOVE DEL-TB-DEL-COUNT (WS-SORT-I) TO WS-DEL-SAVE-CNT.
047400     MOVE WS-SORT-I TO WS-SORT-J.
047500     PERFORM 314-SHIFT-ONE-DELETED-ROW
047600         UNTIL WS-SORT-J < 2
047700            OR DEL-TB-DEL-COUNT (WS-SORT-J - 1)
047800                   NOT < WS-DEL-SAVE-CNT.
047900     MOVE WS-DEL-SAVE-UID TO DEL-TB-UID      (WS-SORT-J).
048000     MOVE WS-DEL-SAVE-CNT TO DEL-TB-DEL-COUNT (WS-SORT-J).
048100 312-EXIT.
048200     EXIT.
048300*
048400 314-SHIFT-ONE-DELETED-ROW.
048500     MOVE DEL-TB-UID       (WS-SORT-J - 1)
048600                                 TO DEL-TB-UID (WS-SORT-J).
048700     MOVE DEL-TB-DEL-COUNT (WS-SORT-J - 1)
048800                           TO DEL-TB-DEL-COUNT (WS-SORT-J).
048900     SUBTRACT 1 FROM WS-SORT-J.
049000 314-EXIT.
049100     EXIT.
049200*
049300 320-WRITE-DELETED-RECORDS.
049400     PERFORM 322-WRITE-ONE-DELETED-RECORD
049500         VARYING DEL-TB-IDX FROM 1 BY 1
049600         UNTIL DEL-TB-IDX > WS-DEL-TOT.
049700 320-EXIT.
049800     EXIT.
049900*
050000 322-WRITE-ONE-DELETED-RECORD.
050100     MOVE DEL-TB-UID (DEL-TB-IDX) TO DC-CONVERSATION-UID.
050200     MOVE DEL-TB-DEL-COUNT (DEL-TB-IDX)
050300                                  TO DC-DELETED-MSG-COUNT.
050400     MOVE DEL-TB-DEL-COUNT (DEL-TB-IDX)
050500                                  TO DC-TOTAL-MESSAGES.
050600     WRITE DELETED-CONVERSATION-RECORD.
050700 322-EXIT.
050800     EXIT.
050900*
051000* insertion sort, descending on message count.
051100 400-SORT-PARTICIPANT-TABLE.
051200     PERFORM 410-INSERT-ONE-SENDER-ROW
051300         VARYING WS-SORT-I FROM 2 BY 1
051400         UNTIL WS-SORT-I > WS-SEN-TOT.
051500 400-EXIT.
051600     EXIT.
051700*
051800 410-INSERT-ONE-SENDER-ROW.
051900     MOVE SEN-TB-EMAIL      (WS-SORT-I) TO WS-SEN-SAVE-EMAIL.
052000     MOVE SEN-TB-MSG-COUNT  (WS-SORT-I) TO WS-SEN-SAVE-MSG.
052100     MOVE SEN-TB-CONV-COUNT (WS-SORT-I) TO WS-SEN-SAVE-CONV.
052200     MOVE WS-SORT-I TO WS-SORT-J.
052300     PERFORM 412-SHIFT-ONE-SENDER-ROW
052400         UNTIL WS-SORT-J < 2
052500            OR SEN-TB-MSG-COUNT (WS-SORT-J - 1)
052600                   NOT < WS-SEN-SAVE-MSG.
052700     MOVE WS-SEN-SAVE-EMAIL TO SEN-TB-EMAIL      (WS-SORT-J).
052800     MOVE WS-SEN-SAVE-MSG   TO SEN-TB-MSG-COUNT  (WS-SORT-J).
052900     MOVE WS-SEN-SAVE-CONV  TO SEN-TB-CONV-COUNT (WS-SORT-J).
053000 410-EXIT.
053100     EXIT.
053200*
053300 412-SHIFT-ONE-SENDER-ROW.
053400     MOVE SEN-TB-EMAIL      (WS-SORT-J - 1)
053500                               TO SEN-TB-EMAIL (WS-SORT-J).
053600     MOVE SEN-TB-MSG-COUNT  (WS-SORT-J - 1)
053700                           TO SEN-TB-MSG-COUNT (WS-SORT-J).
053800     MOVE SEN-TB-CONV-COUNT (WS-SORT-J - 1)
053900                          TO SEN-TB-CONV-COUNT (WS-SORT-J).
054000     SUBTRACT 1 FROM WS-SORT-J.
054100 412-EXIT.
054200     EXIT.
054300*
054400 420-WRITE-PARTICIPANT-RECORDS.
054500     PERFORM 422-WRITE-ONE-PARTICIPANT-ROW
054600         VARYING SEN-TB-IDX FROM 1 BY 1
054700         UNTIL SEN-TB-IDX > WS-SEN-TOT.
054800 420-EXIT.
054900     EXIT.
055000*
055100 422-WRITE-ONE-PARTICIPANT-ROW.
055200     MOVE SEN-TB-EMAIL (SEN-TB-IDX)     TO PA-SENDER-EMAIL.
055300     MOVE SEN-TB-MSG-COUNT (SEN-TB-IDX) TO PA-MESSAGE-COUNT.
055400     MOVE SEN-TB-CONV-COUNT (SEN-TB-IDX)
055500                             TO PA-CONVERSATIONS-INVOLVED.
055600     WRITE PARTICIPANT-ACTIVITY-RECORD.
055700 422-EXIT.
055800     EXIT.
055900*
056000* insertion sort, descending on message count - the same
056100* table used for the deleted-conversation copy, now put in
056200* its own report order.
056300 500-SORT-VOLUME-TABLE.
056400     PERFORM 510-INSERT-ONE-VOLUME-ROW
056500         VARYING WS-SORT-I FROM 2 BY 1
056600         UNTIL WS-SORT-I > WS-CNV-TOT.
056700 500-EXIT.
056800     EXIT.
056900*
057000 510-INSERT-ONE-VOLUME-ROW.
057100     MOVE CNV-TB-UID        (WS-SORT-I) TO WS-CNV-SAVE-UID.
057200     MOVE CNV-TB-MSG-COUNT  (WS-SORT-I) TO WS-CNV-SAVE-MSG.
057300     MOVE CNV-TB-PART-COUNT (WS-SORT-I) TO WS-CNV-SAVE-PART.
057400     MOVE CNV-TB-DEL-COUNT  (WS-SORT-I) TO WS-CNV-SAVE-DEL.
057500     MOVE CNV-TB-HAS-DELETED (WS-SORT-I)
057600                                  TO WS-CNV-SAVE-HASDEL.
057700     MOVE WS-SORT-I TO WS-SORT-J.
057800     PERFORM 512-SHIFT-ONE-VOLUME-ROW
057900         UNTIL WS-SORT-J < 2
058000            OR CNV-TB-MSG-COUNT (WS-SORT-J - 1)
058100                   NOT < WS-CNV-SAVE-MSG.
058200     MOVE WS-CNV-SAVE-UID  TO CNV-TB-UID       (WS-SORT-J).
058300     MOVE WS-CNV-SAVE-MSG  TO CNV-TB-MSG-COUNT  (WS-SORT-J).
058400     MOVE WS-CNV-SAVE-PART TO CNV-TB-PART-COUNT (WS-SORT-J).
058500     MOVE WS-CNV-SAVE-DEL  TO CNV-TB-DEL-COUNT  (WS-SORT-J).
058600     MOVE WS-CNV-SAVE-HASDEL
058700                           TO CNV-TB-HAS-DELETED (WS-SORT-J).
058800 510-EXIT.
058900     EXIT.
059000*
059100 512-SHIFT-ONE-VOLUME-ROW.
059200     MOVE CNV-TB-UID        (WS-SORT-J - 1)
059300                               TO CNV-TB-UID (WS-SORT-J).
059400     MOVE CNV-TB-MSG-COUNT  (WS-SORT-J - 1)
059500                           TO CNV-TB-MSG-COUNT (WS-SORT-J).
059600     MOVE CNV-TB-PART-COUNT (WS-SORT-J - 1)
059700                          TO CNV-TB-PART-COUNT (WS-SORT-J).
059800     MOVE CNV-TB-DEL-COUNT  (WS-SORT-J - 1)
059900                           TO CNV-TB-DEL-COUNT (WS-SORT-J).
060000     MOVE CNV-TB-HAS-DELETED (WS-SORT-J - 1)
060100                         TO CNV-TB-HAS-DELETED (WS-SORT-J).
060200     SUBTRACT 1 FROM WS-SORT-J.
060300 512-EXIT.
060400     EXIT.
060500*
060600 520-WRITE-VOLUME-RECORDS.
060700     PERFORM 522-WRITE-ONE-VOLUME-ROW
060800         VARYING CNV-TB-IDX FROM 1 BY 1
060900         UNTIL CNV-TB-IDX > WS-CNV-TOT.
061000 520-EXIT.
061100     EXIT.
061200*
061300 522-WRITE-ONE-VOLUME-ROW.
061400     MOVE CNV-TB-UID (CNV-TB-IDX)  TO CV-CONVERSATION-UID.
061500     MOVE CNV-TB-MSG-COUNT (CNV-TB-IDX)
061600                                   TO CV-MESSAGE-COUNT.
061700     MOVE CNV-TB-PART-COUNT (CNV-TB-IDX)
061800                                   TO CV-PARTICIPANT-COUNT.
061900     IF CNV-TB-HAS-DELETED-YES (CNV-TB-IDX)
062000         SET CV-HAS-DELETED-YES TO TRUE
062100     ELSE
062200         SET CV-HAS-DELETED-NO  TO TRUE
062300     END-IF.
062400     WRITE CONVERSATION-VOLUME-RECORD.
062500 522-EXIT.
062600     EXIT.
062700*
062800* insertion sort, ascending on the hour text.
062900 600-SORT-TIMELINE-TABLE.
063000     PERFORM 610-INSERT-ONE-TIMELINE-ROW
063100         VARYING WS-SORT-I FROM 2 BY 1
063200         UNTIL WS-SORT-I > WS-TLN-TOT.
063300 600-EXIT.
063400     EXIT.
063500*
063600 610-INSERT-ONE-TIMELINE-ROW.
063700     MOVE TLN-TB-HOUR      (WS-SORT-I) TO WS-TLN-SAVE-HOUR.
063800     MOVE TLN-TB-MSG-COUNT (WS-SORT-I) TO WS-TLN-SAVE-CNT.
063900     MOVE WS-SORT-I TO WS-SORT-J.
064000     PERFORM 612-SHIFT-ONE-TIMELINE-ROW
064100         UNTIL WS-SORT-J < 2
064200            OR TLN-TB-HOUR (WS-SORT-J - 1)
064300                   NOT > WS-TLN-SAVE-HOUR.
064400     MOVE WS-TLN-SAVE-HOUR TO TLN-TB-HOUR      (WS-SORT-J).
064500     MOVE WS-TLN-SAVE-CNT  TO TLN-TB-MSG-COUNT (WS-SORT-J).
064600 610-EXIT.
064700     EXIT.
064800*
064900 612-SHIFT-ONE-TIMELINE-ROW.
065000     MOVE TLN-TB-HOUR      (WS-SORT-J - 1)
065100                               TO TLN-TB-HOUR (WS-SORT-J).
065200     MOVE TLN-TB-MSG-COUNT (WS-SORT-J - 1)
065300                          TO TLN-TB-MSG-COUNT (WS-SORT-J).
065400     SUBTRACT 1 FROM WS-SORT-J.
065500 612-EXIT.
065600     EXIT.
065700*
065800 620-WRITE-TIMELINE-RECORDS.
065900     PERFORM 622-WRITE-ONE-TIMELINE-ROW
066000         VARYING TLN-TB-IDX FROM 1 BY 1
066100         UNTIL TLN-TB-IDX > WS-TLN-TOT.
066200 620-EXIT.
066300     EXIT.
066400*
066500 622-WRITE-ONE-TIMELINE-ROW.
066600     MOVE TLN-TB-HOUR (TLN-TB-IDX)      TO TL-HOUR.
066700     MOVE TLN-TB-MSG-COUNT (TLN-TB-IDX) TO TL-MESSAGE-COUNT.
066800     WRITE TIMELINE-ACTIVITY-RECORD.
066900 622-EXIT.
067000     EXIT.
