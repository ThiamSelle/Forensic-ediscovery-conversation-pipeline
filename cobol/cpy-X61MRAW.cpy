000100* **++ RAW-EXPORT-RECORD - one row of the corrupted extraction.
000200* Column 1 is a block marker, a metadata key label, or a sender
000300* e-mail address; column 2 is the matching value or message
000400* text. Delivered as fixed columns 1-40 / 41-240, no header row.
000500 01  RAW-EXPORT-RECORD.
000600     05  RAW-KEY                      PIC X(40).
000700     05  RAW-KEY-BLOCK-VIEW REDEFINES RAW-KEY.
000800         10  RAW-KEY-BLOCK-LIT        PIC X(03).
000900         10  RAW-KEY-BLOCK-DIGITS     PIC X(37).
001000     05  RAW-VALUE                    PIC X(200).
001100     05  FILLER                       PIC X(10).
