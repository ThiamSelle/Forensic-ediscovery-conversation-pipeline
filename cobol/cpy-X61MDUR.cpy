000100* **++ CONVERSATION-DURATION-RECORD - one row per conversation,
000200* written by X61F001 to CONV-DURATION on the block control break.
000300 01  CONVERSATION-DURATION-RECORD.
000400     05  CD-CONVERSATION-UID          PIC X(24).
000500     05  CD-CONV-START                PIC X(19).
000600     05  CD-CONV-END                  PIC X(19).
000700     05  CD-MESSAGE-COUNT             PIC 9(05).
000800     05  CD-PARTICIPANT-COUNT         PIC 9(03).
000900     05  CD-HAS-DELETED               PIC X(01).
001000         88  CD-HAS-DELETED-YES           VALUE 'Y'.
001100         88  CD-HAS-DELETED-NO            VALUE 'N'.
001200     05  CD-DURATION-SECONDS          PIC X(09).
001300     05  FILLER                       PIC X(04).
