000100* **++ CONVERSATION-VOLUME-RECORD - one row per conversation,
000200* written by X61A001 to CONV-VOLUME after the descending sort
000300* on message count.
000400 01  CONVERSATION-VOLUME-RECORD.
000500     05  CV-CONVERSATION-UID          PIC X(24).
000600     05  CV-MESSAGE-COUNT             PIC 9(05).
000700     05  CV-PARTICIPANT-COUNT         PIC 9(03).
000800     05  CV-HAS-DELETED               PIC X(01).
000900         88  CV-HAS-DELETED-YES           VALUE 'Y'.
001000         88  CV-HAS-DELETED-NO            VALUE 'N'.
001100     05  FILLER                       PIC X(04).
