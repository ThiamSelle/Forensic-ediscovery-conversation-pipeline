000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61T001.
000300 AUTHOR.     R. ALAIMO.
000400 INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
000500 DATE-WRITTEN. 1986-04-14.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
000800*----------------------------------------------------------------*
000900* X61T001 - TRANSFORM MODULE FOR THE CORRUPTED CONVERSATION
001000* EXPORT.
001100* **++ Reads RAW-EXPORT row by row and recognizes a block
001200* marker, a metadata key or a message row (sender e-mail).
001300* The metadata of a block applies to every row of the block
001400* regardless of its position within the block, so the block
001500* is buffered and only flushed - CLEAN-MESSAGES and
001600* CONV-SUMMARY written - when the block is complete (next
001700* marker seen, or end of file).
001800*----------------------------------------------------------------*
001900* CHANGE LOG
002000*----------------------------------------------------------------*
002100* DATE       BY   REQUEST     DESCRIPTION
002200* ---------- ---- ----------- ------------------------------
002300* 1986-04-14 RA   FDS-0001    Original version.
002400* 1988-11-02 RA   FDS-0034    Fixed truncation of platform
002500*                             call id when marker had no pad.
002600* 1991-02-19 MC   FDS-0071    Added distinct-participant list
002700*                             to the conversation summary rec.
002800* 1994-07-08 GF   FDS-0098    Corrected has-deleted flag when
002900*                             delete marker follows the msgs.
003000* 1998-12-01 PB   FDS-0140    Year-2000 two-digit year pivot
003100*                             fix (00-68=>20xx, 69-99=>19xx).
003200* 2001-05-22 MC   FDS-0177    UUID quality flag added for the
003300*                             investigation reports.
003400* 2004-09-30 SR   FDS-0209    Widened message text field to
003500*                             200 bytes for longer exports.
003600* 2011-06-27 SR   FDS-0288    Rows before the first marker
003700*                             now flattened too (block zero).
003800* 2015-03-11 SR   FDS-0299    MSG-LEN was scanning only the first
003900*                             40 bytes and stopping at the first
004000*                             embedded blank - every multi-word
004100*                             message came out short.  Rewritten
004200*                             to scan the full message buffer.
004300* 2016-09-08 SR   FDS-0304    Run totals (conversation count,
004400*                             message count) now passed back to
004500*                             the driver in MR for the recap.
004600* 2016-11-14 SR   FDS-0306    520-VALIDATE-DATE-PARTS now uses
004700*                             the WS-DIGITS-ONLY class test in
004800*                             place of NOT NUMERIC - same check,
004900*                             consistent with the rest of the
005000*                             field-scanning logic in this
005100*                             module.
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-370.
005600 OBJECT-COMPUTER. IBM-370.
005700 SPECIAL-NAMES.
005800     CLASS WS-DIGITS-ONLY   IS '0' THRU '9'
005900     CLASS WS-LOCAL-CHARS   IS 'A' THRU 'Z', 'a' THRU 'z',
006000                               '0' THRU '9', '.', '_', '%',
006100                               '+', '-'
006200     CLASS WS-DOMAIN-CHARS  IS 'A' THRU 'Z', 'a' THRU 'z',
006300                               '0' THRU '9', '.', '-'
006400     CLASS WS-ALPHA-CHARS   IS 'A' THRU 'Z', 'a' THRU 'z'
006500     CLASS WS-HEX-CHARS     IS '0' THRU '9', 'A' THRU 'F',
006600                               'a' THRU 'f'.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RAW-EXPORT     ASSIGN TO RAWEXPRT
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS RAWEXPRT-STATUS.
007300 
007400     SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
007500            ORGANIZATION IS SEQUENTIAL
007600            FILE STATUS  IS CLNMSGS-STATUS.
007700 
007800     SELECT CONV-SUMMARY   ASSIGN TO CONVSUMM
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS  IS CONVSUMM-STATUS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  RAW-EXPORT
008500     LABEL RECORDS ARE STANDARD.
008600     COPY X61MRAW.
008700 
008800 FD  CLEAN-MESSAGES
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F
009100     BLOCK CONTAINS 0 RECORDS.
009200     COPY X61MMSG.
009300 
009400 FD  CONV-SUMMARY
009500     LABEL RECORDS ARE STANDARD
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS.
009800     COPY X61MSUM.
009900*
010000 WORKING-STORAGE SECTION.
010100 01  FILE-STATUS-CODES.
010200     05  RAWEXPRT-STATUS          PIC X(02).
010300         88  RAWEXPRT-OK              VALUE '00'.
010400         88  RAWEXPRT-EOF             VALUE '10'.
010500     05  CLNMSGS-STATUS            PIC X(02).
010600         88  CLNMSGS-OK               VALUE '00'.
010700     05  CONVSUMM-STATUS           PIC X(02).
010800         88  CONVSUMM-OK              VALUE '00'.
010900 
011000 01  WS-COUNTERS.
011100     05  WS-ROW-NUM                PIC 9(07) COMP.
011200     05  WS-CONV-SEQ               PIC 9(07) COMP.
011300     05  WS-CONV-SEQ-ED            PIC Z(06)9.
011400     05  WS-BLOCK-MSG-TOT          PIC 9(05) COMP.
011500     05  WS-PART-TOT               PIC 9(03) COMP.
011600     05  WS-IDX                    PIC 9(05) COMP.
011700     05  WS-IDX2                   PIC 9(05) COMP.
011800     05  WS-MSG-WRITTEN-TOT        PIC 9(07) COMP.
011900     05  WS-CONV-WRITTEN-TOT       PIC 9(07) COMP.
012000 
012100 01  WS-SWITCHES.
012200     05  WS-IS-BLOCK-MARKER-SW     PIC X(01) VALUE 'N'.
012300         88  WS-IS-BLOCK-MARKER        VALUE 'Y'.
012400     05  WS-IS-EMAIL-SW            PIC X(01) VALUE 'N'.
012500         88  WS-IS-EMAIL               VALUE 'Y'.
012600     05  WS-METADATA-KEY-SW        PIC X(02) VALUE '00'.
012700         88  WS-METADATA-IS-CONV-ID    VALUE '01'.
012800         88  WS-METADATA-IS-CALL-ID    VALUE '02'.
012900         88  WS-METADATA-IS-DATETIME   VALUE '03'.
013000         88  WS-METADATA-NONE          VALUE '00'.
013100     05  WS-CONV-ID-SEEN-SW        PIC X(01) VALUE 'N'.
013200         88  WS-CONV-ID-SEEN           VALUE 'Y'.
013300     05  WS-CALL-ID-SEEN-SW        PIC X(01) VALUE 'N'.
013400         88  WS-CALL-ID-SEEN           VALUE 'Y'.
013500     05  WS-DATETIME-SEEN-SW       PIC X(01) VALUE 'N'.
013600         88  WS-DATETIME-SEEN          VALUE 'Y'.
013700     05  BLOCK-CONV-ID-IS-UUID-SW  PIC X(01) VALUE 'N'.
013800 
013900* current block header, buffered until the block is complete -
014000* reuses the shop-wide CNV-:X:- shape (scalar instance here).
014100 01  CURR-BLOCK-TOTALS.
014200     COPY X61MCNV REPLACING ==:X:== BY ==BLK==.
014300 01  BLOCK-EXTRACTION-GROUP-ID     PIC X(12) VALUE SPACES.
014400 01  BLOCK-CONVERSATION-ID         PIC X(40) VALUE SPACES.
014500 01  BLOCK-PLATFORM-CALL-ID        PIC X(40) VALUE SPACES.
014600 01  BLOCK-DATETIME-RAW            PIC X(19) VALUE SPACES.
014700 01  BLOCK-DATETIME-NORM           PIC X(19) VALUE SPACES.
014800 
014900* messages of the current block, buffered so the block-wide
015000* metadata (captured above) can be stamped onto every row when
015100* the block is flushed - see FDS-0098 in the change log.
015200 01  BUF-MSG-AREA.
015300     05  BUF-MSG-ROW OCCURS 1 TO 5000 TIMES
015400                      DEPENDING ON WS-BLOCK-MSG-TOT
015500                      INDEXED BY BUF-MSG-I.
015600         10  BUF-MSG-SENDER        PIC X(40).
015700         10  BUF-MSG-TEXT          PIC X(200).
015800         10  BUF-MSG-LEN           PIC 9(04) COMP.
015900         10  BUF-MSG-STATUS        PIC X(08).
016000             88  BUF-MSG-IS-DELETED    VALUE 'deleted '.
016100         10  BUF-MSG-ROW-NUM       PIC 9(07) COMP.
016200 
016300* distinct senders of the current block, kept in ascending order
016400* as each message row is buffered (insertion sort on the fly).
016500 01  PART-LIST-AREA.
016600     05  PART-LIST-ROW OCCURS 1 TO 500 TIMES
016700                        DEPENDING ON WS-PART-TOT
016800                        INDEXED BY PART-I.
016900         10  PART-LIST-EMAIL       PIC X(40).
017000 
017100* generic field-length scanner - shared scratch, one field at a
017200* time is moved in, the length up to the first trailing space (or
017300* end of field) comes back in WS-SCAN-LEN.
017400 01  WS-SCAN-AREA.
017500     05  WS-SCAN-FIELD             PIC X(40).
017600     05  WS-SCAN-LEN               PIC 9(02) COMP.
017700 
017800* last-dot scanner, splits a domain into "before" and "tld".
017900 01  WS-DOT-AREA.
018000     05  WS-DOT-FIELD              PIC X(40).
018100     05  WS-DOT-LEN                PIC 9(02) COMP.
018200     05  WS-DOT-POS                PIC 9(02) COMP.
018300 
018400* message-text length scanner - unlike WS-SCAN-AREA (40 bytes,
018500* stops at the first space) this one walks the whole 200-byte
018600* message buffer and keeps the highest non-space position seen,
018700* so a message with more than one word does not get truncated
018800* to the length of its first word.               FDS-0299  SR
018900 01  WS-MSGLEN-AREA.
019000     05  WS-MSGLEN-POS             PIC 9(03) COMP.
019100     05  FILLER                    PIC X(01).
019200 
019300* leading-blank counter, used to strip the leading spaces a
019400* zero-suppressed numeric-edited field leaves behind.
019500 01  WS-LEAD-AREA.
019600     05  WS-LEAD-FIELD             PIC X(07).
019700     05  WS-LEAD-COUNT             PIC 9(02) COMP.
019800 
019900* block-marker digit scanner working fields.
020000 01  WS-BLOCK-SCAN-AREA.
020100     05  WS-BLOCK-DIGIT-LEN        PIC 9(02) COMP.
020200     05  WS-BLOCK-BAD-SW           PIC X(01).
020300         88  WS-BLOCK-BAD              VALUE 'Y'.
020400     05  WS-BLOCK-DONE-SW          PIC X(01).
020500         88  WS-BLOCK-DONE             VALUE 'Y'.
020600 
020700* e-mail pattern working fields.
020800 01  WS-EMAIL-AREA.
020900     05  WS-EMAIL-LOCAL            PIC X(40).
021000     05  WS-EMAIL-DOMAIN           PIC X(40).
021100     05  WS-EMAIL-AT-COUNT         PIC 9(02) COMP.
021200     05  WS-EMAIL-LOCAL-LEN        PIC 9(02) COMP.
021300     05  WS-EMAIL-TLD-LEN          PIC 9(02) COMP.
021400     05  WS-EMAIL-DOMAIN-PRE-LEN   PIC 9(02) COMP.
021500 
021600* Date and time: parsing working fields - M/D/YY h:MM:SS AM/PM.
021700 01  WS-DT-PARSE.
021800     05  WS-DT-MONTH-TXT           PIC X(02) JUSTIFIED RIGHT.
021900     05  WS-DT-MONTH-N REDEFINES WS-DT-MONTH-TXT PIC 99.
022000     05  WS-DT-DAY-TXT             PIC X(02) JUSTIFIED RIGHT.
022100     05  WS-DT-DAY-N REDEFINES WS-DT-DAY-TXT PIC 99.
022200     05  WS-DT-REST-TXT            PIC X(17).
022300     05  WS-DT-YEAR-TXT            PIC X(02) JUSTIFIED RIGHT.
022400     05  WS-DT-YEAR-N REDEFINES WS-DT-YEAR-TXT PIC 99.
022500     05  WS-DT-TIME-TXT            PIC X(08).
022600     05  WS-DT-AMPM-TXT            PIC X(02).
022700     05  WS-DT-HOUR-TXT            PIC X(02) JUSTIFIED RIGHT.
022800     05  WS-DT-HOUR-N REDEFINES WS-DT-HOUR-TXT PIC 99.
022900     05  WS-DT-MIN-TXT             PIC X(02) JUSTIFIED RIGHT.
023000     05  WS-DT-MIN-N REDEFINES WS-DT-MIN-TXT PIC 99.
023100     05  WS-DT-SEC-TXT             PIC X(02) JUSTIFIED RIGHT.
023200     05  WS-DT-SEC-N REDEFINES WS-DT-SEC-TXT PIC 99.
023300     05  WS-DT-YEAR-FULL           PIC 9(04) COMP.
023400     05  WS-DT-YEAR-DISP           PIC 9(04).
023500     05  WS-DT-HOUR-24             PIC 99.
023600     05  WS-DT-BAD-SW              PIC X(01).
023700         88  WS-DT-BAD                 VALUE 'Y'.
023800         88  WS-DT-OK                  VALUE 'N'.
023900 
024000* UUID check working field.
024100 01  WS-UUID-LEN                   PIC 9(02) COMP.
024200*
024300 LINKAGE SECTION.
024400 COPY X61MCR.
024500*
024600 PROCEDURE DIVISION USING MR.
024700*
024800 BEGIN.
024900     MOVE ZERO                          TO MR-RESULT.
025000     PERFORM 000-INITIALIZE THRU 000-EXIT.
025100     PERFORM 100-OPEN-FILES  THRU 100-EXIT.
025200     PERFORM 200-READ-RAW-EXPORT THRU 200-EXIT.
025300     PERFORM 300-PROCESS-RAW-ROW THRU 300-EXIT
025400         UNTIL RAWEXPRT-EOF.
025500     PERFORM 400-FLUSH-BLOCK THRU 400-EXIT.
025600     MOVE WS-CONV-WRITTEN-TOT           TO MR-CONV-COUNT.
025700     MOVE WS-MSG-WRITTEN-TOT            TO MR-MSG-COUNT.
025800     PERFORM 150-CLOSE-FILES THRU 150-EXIT.
025900     GOBACK.
026000*
026100 000-INITIALIZE.
026200     MOVE ZERO   TO WS-ROW-NUM WS-CONV-SEQ WS-BLOCK-MSG-TOT
026300                     WS-PART-TOT WS-MSG-WRITTEN-TOT
026400                     WS-CONV-WRITTEN-TOT.
026500     INITIALIZE     CURR-BLOCK-TOTALS.
026600     MOVE SPACES TO BLOCK-EXTRACTION-GROUP-ID
026700                     BLOCK-CONVERSATION-ID
026800                     BLOCK-PLATFORM-CALL-ID
026900                     BLOCK-DATETIME-RAW
027000                     BLOCK-DATETIME-NORM.
027100     MOVE 'N'    TO WS-CONV-ID-SEEN-SW WS-CALL-ID-SEEN-SW
027200                     WS-DATETIME-SEEN-SW.
027300 000-EXIT.
027400     EXIT.
027500*
027600 100-OPEN-FILES.
027700     OPEN INPUT  RAW-EXPORT.
027800     IF NOT RAWEXPRT-OK
027900         MOVE 4                          TO MR-RESULT
028000         STRING 'RAW-EXPORT OPEN ERROR - STATUS '
028100                 DELIMITED BY SIZE
028200                 RAWEXPRT-STATUS         DELIMITED BY SIZE
028300             INTO MR-DESCRIPTION
028400         GOBACK
028500     END-IF.
028600     OPEN OUTPUT CLEAN-MESSAGES.
028700     IF NOT CLNMSGS-OK
028800         MOVE 4                          TO MR-RESULT
028900         MOVE 'CLEAN-MESSAGES OPEN ERROR' TO MR-DESCRIPTION
029000         GOBACK
029100     END-IF.
029200     OPEN OUTPUT CONV-SUMMARY.
029300     IF NOT CONVSUMM-OK
029400         MOVE 4                          TO MR-RESULT
029500         MOVE 'CONV-SUMMARY OPEN ERROR'   TO MR-DESCRIPTION
029600         GOBACK
029700     END-IF.
029800 100-EXIT.
029900     EXIT.
030000*
030100 150-CLOSE-FILES.
030200     CLOSE RAW-EXPORT CLEAN-MESSAGES CONV-SUMMARY.
030300 150-EXIT.
030400     EXIT.
030500*
030600 200-READ-RAW-EXPORT.
030700     READ RAW-EXPORT.
030800     IF RAWEXPRT-OK
030900         ADD 1 TO WS-ROW-NUM
031000     ELSE
031100         IF NOT RAWEXPRT-EOF
031200             MOVE 8                        TO MR-RESULT
031300             MOVE 'RAW-EXPORT READ ERROR'   TO MR-DESCRIPTION
031400             PERFORM 150-CLOSE-FILES THRU 150-EXIT
031500             GOBACK
031600         END-IF
031700     END-IF.
031800 200-EXIT.
031900     EXIT.
032000*
032100 300-PROCESS-RAW-ROW.
032200     PERFORM 310-CHECK-BLOCK-MARKER  THRU 310-EXIT.
032300     IF WS-IS-BLOCK-MARKER
032400         PERFORM 340-HANDLE-BLOCK-START THRU 340-EXIT
032500     ELSE
032600         PERFORM 320-CHECK-METADATA-KEY THRU 320-EXIT
032700         IF NOT WS-METADATA-NONE
032800             PERFORM 350-HANDLE-METADATA-ROW THRU 350-EXIT
032900         ELSE
033000             PERFORM 330-CHECK-EMAIL-PATTERN THRU 330-EXIT
033100             IF WS-IS-EMAIL
033200                 PERFORM 360-HANDLE-MESSAGE-ROW THRU 360-EXIT
033300             END-IF
033400         END-IF
033500     END-IF.
033600     PERFORM 200-READ-RAW-EXPORT THRU 200-EXIT.
033700 300-EXIT.
033800     EXIT.
033900*
034000* R1 - block start = 'APD' followed by 1 or more digits, exact.
034100 310-CHECK-BLOCK-MARKER.
034200     MOVE 'N' TO WS-IS-BLOCK-MARKER-SW.
034300     IF RAW-KEY-BLOCK-LIT = 'APD'
034400         MOVE 0   TO WS-BLOCK-DIGIT-LEN
034500         MOVE 'N' TO WS-BLOCK-BAD-SW
034600         MOVE 'N' TO WS-BLOCK-DONE-SW
034700         PERFORM 950-SCAN-ONE-BLOCK-CHAR
034800             VARYING WS-IDX FROM 1 BY 1
034900             UNTIL WS-IDX > 37 OR WS-BLOCK-DONE
035000         IF WS-BLOCK-DIGIT-LEN > 0 AND NOT WS-BLOCK-BAD
035100             SET WS-IS-BLOCK-MARKER TO TRUE
035200         END-IF
035300     END-IF.
035400 310-EXIT.
035500     EXIT.
035600*
035700 950-SCAN-ONE-BLOCK-CHAR.
035800     IF RAW-KEY-BLOCK-DIGITS (WS-IDX:1) = SPACE
035900         SET WS-BLOCK-DONE TO TRUE
036000     ELSE
036100         IF RAW-KEY-BLOCK-DIGITS (WS-IDX:1) NOT NUMERIC
036200             SET WS-BLOCK-BAD  TO TRUE
036300             SET WS-BLOCK-DONE TO TRUE
036400         ELSE
036500             ADD 1 TO WS-BLOCK-DIGIT-LEN
036600         END-IF
036700     END-IF.
036800*
036900* R3 - metadata key labels, exact text match.
037000 320-CHECK-METADATA-KEY.
037100     MOVE '00' TO WS-METADATA-KEY-SW.
037200     EVALUATE RAW-KEY
037300         WHEN 'Conversation Identifier:'
037400             MOVE '01' TO WS-METADATA-KEY-SW
037500         WHEN 'Platform Call ID:'
037600             MOVE '02' TO WS-METADATA-KEY-SW
037700         WHEN 'Date and time:'
037800             MOVE '03' TO WS-METADATA-KEY-SW
037900     END-EVALUATE.
038000 320-EXIT.
038100     EXIT.
038200*
038300* R2 - strict e-mail address match on the whole 40-byte field.
038400 330-CHECK-EMAIL-PATTERN.
038500     MOVE 'N' TO WS-IS-EMAIL-SW.
038600     MOVE 0   TO WS-EMAIL-AT-COUNT.
038700     INSPECT RAW-KEY TALLYING WS-EMAIL-AT-COUNT FOR ALL '@'.
038800     IF WS-EMAIL-AT-COUNT = 1
038900         UNSTRING RAW-KEY DELIMITED BY '@'
039000             INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN
039100         MOVE WS-EMAIL-LOCAL  TO WS-SCAN-FIELD
039200         PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT
039300         MOVE WS-SCAN-LEN     TO WS-EMAIL-LOCAL-LEN
039400         MOVE WS-EMAIL-DOMAIN TO WS-SCAN-FIELD
039500         PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT
039600         MOVE WS-EMAIL-DOMAIN TO WS-DOT-FIELD
039700         MOVE WS-SCAN-LEN     TO WS-DOT-LEN
039800         PERFORM 920-FIND-LAST-DOT THRU 920-EXIT
039900         IF WS-EMAIL-LOCAL-LEN > 0 AND WS-DOT-POS > 1
040000             COMPUTE WS-EMAIL-DOMAIN-PRE-LEN = WS-DOT-POS - 1
040100             COMPUTE WS-EMAIL-TLD-LEN = WS-DOT-LEN - WS-DOT-POS
040200             IF WS-EMAIL-TLD-LEN >= 2
040300                 IF WS-EMAIL-LOCAL (1:WS-EMAIL-LOCAL-LEN)
040400                            IS WS-LOCAL-CHARS
040500                    AND WS-EMAIL-DOMAIN
040600                           (1:WS-EMAIL-DOMAIN-PRE-LEN)
040700                            IS WS-DOMAIN-CHARS
040800                    AND WS-EMAIL-DOMAIN (WS-DOT-POS + 1:
040900                                         WS-EMAIL-TLD-LEN)
041000                            IS WS-ALPHA-CHARS
041100                     SET WS-IS-EMAIL TO TRUE
041200                 END-IF
041300             END-IF
041400         END-IF
041500     END-IF.
041600 330-EXIT.
041700     EXIT.
041800*
041900* R1/R7 - a new block marker starts a new conversation block; the
042000* block just completed (if any) is flushed first.
042100 340-HANDLE-BLOCK-START.
042200     PERFORM 400-FLUSH-BLOCK THRU 400-EXIT.
042300     ADD 1 TO WS-CONV-SEQ.
042400     MOVE RAW-KEY TO BLOCK-EXTRACTION-GROUP-ID.
042500     MOVE 'N' TO WS-CONV-ID-SEEN-SW WS-CALL-ID-SEEN-SW
042600                 WS-DATETIME-SEEN-SW.
042700     MOVE SPACES TO BLOCK-CONVERSATION-ID BLOCK-PLATFORM-CALL-ID
042800                     BLOCK-DATETIME-RAW BLOCK-DATETIME-NORM.
042900 340-EXIT.
043000     EXIT.
043100*
043200* R3 - first value per key per block wins; later dups ignored.
043300 350-HANDLE-METADATA-ROW.
043400     EVALUATE TRUE
043500         WHEN WS-METADATA-IS-CONV-ID
043600             IF NOT WS-CONV-ID-SEEN
043700                 MOVE RAW-VALUE TO BLOCK-CONVERSATION-ID
043800                 SET WS-CONV-ID-SEEN TO TRUE
043900             END-IF
044000         WHEN WS-METADATA-IS-CALL-ID
044100             IF NOT WS-CALL-ID-SEEN
044200                 MOVE RAW-VALUE TO BLOCK-PLATFORM-CALL-ID
044300                 SET WS-CALL-ID-SEEN TO TRUE
044400             END-IF
044500         WHEN WS-METADATA-IS-DATETIME
044600             IF NOT WS-DATETIME-SEEN
044700                 MOVE RAW-VALUE (1:19) TO BLOCK-DATETIME-RAW
044800                 SET WS-DATETIME-SEEN TO TRUE
044900                 PERFORM 500-PARSE-CONV-DATETIME THRU 500-EXIT
045000             END-IF
045100     END-EVALUATE.
045200 350-EXIT.
045300     EXIT.
045400*
045500* buffer this message row; block-wide facts are stamped on later.
045600 360-HANDLE-MESSAGE-ROW.
045700     ADD 1 TO WS-BLOCK-MSG-TOT.
045800     MOVE RAW-KEY   TO BUF-MSG-SENDER (WS-BLOCK-MSG-TOT).
045900     MOVE RAW-VALUE TO BUF-MSG-TEXT   (WS-BLOCK-MSG-TOT).
046000     PERFORM 905-FIND-MESSAGE-LENGTH THRU 905-EXIT.
046100     MOVE WS-MSGLEN-POS TO BUF-MSG-LEN (WS-BLOCK-MSG-TOT).
046200     MOVE WS-ROW-NUM  TO BUF-MSG-ROW-NUM (WS-BLOCK-MSG-TOT).
046300     IF RAW-VALUE (1:17) = '[Deleted Message]'
046400        AND RAW-VALUE (18:1) = SPACE
046500         MOVE 'deleted ' TO BUF-MSG-STATUS (WS-BLOCK-MSG-TOT)
046600         ADD 1 TO CNV-BLK-DEL-COUNT
046700     ELSE
046800         MOVE 'normal  ' TO BUF-MSG-STATUS (WS-BLOCK-MSG-TOT)
046900     END-IF.
047000     PERFORM 430-ADD-PARTICIPANT THRU 430-EXIT.
047100 360-EXIT.
047200     EXIT.
047300*
047400* write the buffered block: apply the block-wide metadata to every
047500* message row, then the conversation summary row.
047600 400-FLUSH-BLOCK.
047700     IF WS-BLOCK-MSG-TOT > 0
047800         PERFORM 600-CHECK-CONVERSATION-UUID THRU 600-EXIT
047900         PERFORM 410-APPLY-METADATA-AND-WRITE
048000             VARYING BUF-MSG-I FROM 1 BY 1
048100             UNTIL BUF-MSG-I > WS-BLOCK-MSG-TOT
048200         IF WS-CONV-SEQ > 0
048300             PERFORM 440-WRITE-SUMMARY-RECORD THRU 440-EXIT
048400         END-IF
048500     END-IF.
048600     MOVE ZERO   TO WS-BLOCK-MSG-TOT WS-PART-TOT.
048700     INITIALIZE     CURR-BLOCK-TOTALS.
048800 400-EXIT.
048900     EXIT.
049000*
049100 410-APPLY-METADATA-AND-WRITE.
049200     MOVE BLOCK-EXTRACTION-GROUP-ID    TO MSG-EXTRACTION-GROUP-ID.
049300     PERFORM 420-BUILD-CONVERSATION-UID THRU 420-EXIT.
049400     MOVE WS-CONV-SEQ                  TO MSG-CONV-BLOCK-ID.
049500     MOVE BLOCK-CONVERSATION-ID        TO MSG-CONVERSATION-ID.
049600     MOVE BLOCK-CONV-ID-IS-UUID-SW     TO MSG-CONV-ID-IS-UUID.
049700     MOVE BLOCK-PLATFORM-CALL-ID       TO MSG-PLATFORM-CALL-ID.
049800     MOVE BLOCK-DATETIME-NORM          TO MSG-CONV-DATETIME.
049900     MOVE BUF-MSG-SENDER (BUF-MSG-I)   TO MSG-SENDER-EMAIL.
050000     MOVE BUF-MSG-TEXT   (BUF-MSG-I)   TO MSG-TEXT.
050100     MOVE BUF-MSG-LEN    (BUF-MSG-I)   TO MSG-LEN.
050200     MOVE BUF-MSG-STATUS (BUF-MSG-I)   TO MSG-STATUS.
050300     IF CNV-BLK-DEL-COUNT > 0
050400         MOVE 'Y' TO MSG-HAS-DELETED-IN-CONV
050500     ELSE
050600         MOVE 'N' TO MSG-HAS-DELETED-IN-CONV
050700     END-IF.
050800     MOVE BUF-MSG-I                    TO MSG-SEQUENCE.
050900     MOVE BUF-MSG-ROW-NUM (BUF-MSG-I)  TO MSG-ROW-NUM.
051000     MOVE WS-CONV-SEQ                  TO MSG-CONV-SEQ.
051100     WRITE MESSAGE-RECORD.
051200     ADD 1 TO WS-MSG-WRITTEN-TOT.
051300*
051400 420-BUILD-CONVERSATION-UID.
051500     MOVE WS-CONV-SEQ TO WS-CONV-SEQ-ED.
051600     MOVE WS-CONV-SEQ-ED TO WS-LEAD-FIELD.
051700     MOVE 0 TO WS-LEAD-COUNT.
051800     PERFORM 940-COUNT-LEADING-BLANK
051900         VARYING WS-IDX2 FROM 1 BY 1
052000         UNTIL WS-IDX2 > 7
052100            OR WS-LEAD-FIELD (WS-IDX2:1) NOT = SPACE.
052200     MOVE SPACES TO MSG-CONVERSATION-UID.
052300     STRING BLOCK-EXTRACTION-GROUP-ID   DELIMITED BY SPACE
052400            '-'                        DELIMITED BY SIZE
052500            WS-CONV-SEQ-ED (WS-LEAD-COUNT + 1:)
052600                                        DELIMITED BY SIZE
052700         INTO MSG-CONVERSATION-UID.
052800 420-EXIT.
052900     EXIT.
053000*
053100 940-COUNT-LEADING-BLANK.
053200     ADD 1 TO WS-LEAD-COUNT.
053300*
053400* insert the sender into the block's distinct-senders list,
053500* kept in ascending order (SUM-PARTICIPANTS needs it sorted).
053600 430-ADD-PARTICIPANT.
053700     SET PART-I TO 1.
053800     SEARCH PART-LIST-ROW
053900         AT END
054000             PERFORM 435-APPEND-PARTICIPANT THRU 435-EXIT
054100         WHEN PART-LIST-EMAIL (PART-I) = RAW-KEY
054200             CONTINUE
054300     END-SEARCH.
054400 430-EXIT.
054500     EXIT.
054600*
054700 435-APPEND-PARTICIPANT.
054800     ADD 1 TO WS-PART-TOT.
054900     MOVE RAW-KEY TO PART-LIST-EMAIL (WS-PART-TOT).
055000     PERFORM 436-BUBBLE-PARTICIPANT
055100         VARYING WS-IDX FROM WS-PART-TOT BY -1
055200         UNTIL WS-IDX < 2
055300            OR PART-LIST-EMAIL (WS-IDX - 1) NOT > PART-LIST-EMAIL
055400                                                    (WS-IDX).
055500 435-EXIT.
055600     EXIT.
055700*
055800 436-BUBBLE-PARTICIPANT.
055900     MOVE PART-LIST-EMAIL (WS-IDX)     TO WS-SCAN-FIELD.
056000     MOVE PART-LIST-EMAIL (WS-IDX - 1)
056100                                 TO PART-LIST-EMAIL (WS-IDX).
056200     MOVE WS-SCAN-FIELD
056300                           TO PART-LIST-EMAIL (WS-IDX - 1).
056400*
056500 440-WRITE-SUMMARY-RECORD.
056600     ADD 1 TO WS-CONV-WRITTEN-TOT.
056700     MOVE WS-CONV-SEQ                TO SUM-CONV-SEQ.
056800     MOVE BLOCK-EXTRACTION-GROUP-ID  TO SUM-EXTRACTION-GROUP-ID.
056900     MOVE MSG-CONVERSATION-UID       TO SUM-CONVERSATION-UID.
057000     MOVE BLOCK-CONVERSATION-ID      TO SUM-CONVERSATION-ID.
057100     MOVE BLOCK-PLATFORM-CALL-ID     TO SUM-PLATFORM-CALL-ID.
057200     MOVE BLOCK-DATETIME-NORM        TO SUM-CONV-DATETIME.
057300     MOVE WS-BLOCK-MSG-TOT           TO SUM-MESSAGE-COUNT.
057400     MOVE CNV-BLK-DEL-COUNT          TO SUM-DELETED-COUNT.
057500     IF CNV-BLK-DEL-COUNT > 0
057600         MOVE 'Y' TO SUM-HAS-DELETED
057700     ELSE
057800         MOVE 'N' TO SUM-HAS-DELETED
057900     END-IF.
058000     MOVE SPACES TO SUM-PARTICIPANTS.
058100     SET PART-I TO 1.
058200     PERFORM 445-APPEND-ONE-PARTICIPANT
058300         VARYING PART-I FROM 1 BY 1
058400         UNTIL PART-I > WS-PART-TOT.
058500     WRITE CONVERSATION-SUMMARY-RECORD.
058600 440-EXIT.
058700     EXIT.
058800*
058900 445-APPEND-ONE-PARTICIPANT.
059000     MOVE PART-LIST-EMAIL (PART-I) TO WS-SCAN-FIELD.
059100     PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT.
059200     IF PART-I = 1
059300         STRING SUM-PARTICIPANTS     DELIMITED BY SPACE
059400                WS-SCAN-FIELD (1:WS-SCAN-LEN) DELIMITED BY SIZE
059500             INTO SUM-PARTICIPANTS
059600     ELSE
059700         STRING SUM-PARTICIPANTS     DELIMITED BY SPACE
059800                ';'                  DELIMITED BY SIZE
059900                WS-SCAN-FIELD (1:WS-SCAN-LEN) DELIMITED BY SIZE
060000             INTO SUM-PARTICIPANTS
060100     END-IF.
060200*
060300* R4 - "M/D/YY h:MM:SS AM|PM" parsed into YYYY-MM-DD HH:MM:SS.
060400 500-PARSE-CONV-DATETIME.
060500     SET WS-DT-OK TO TRUE.
060600     MOVE SPACES TO BLOCK-DATETIME-NORM.
060700     IF BLOCK-DATETIME-RAW = SPACES
060800         SET WS-DT-BAD TO TRUE
060900     ELSE
061000         PERFORM 510-SPLIT-DATE-TIME-TEXT THRU 510-EXIT
061100         IF WS-DT-OK
061200             PERFORM 520-VALIDATE-DATE-PARTS THRU 520-EXIT
061300         END-IF
061400         IF WS-DT-OK
061500             PERFORM 530-CONVERT-DATE-PARTS THRU 530-EXIT
061600         END-IF
061700     END-IF.
061800 500-EXIT.
061900     EXIT.
062000*
062100 510-SPLIT-DATE-TIME-TEXT.
062200     UNSTRING BLOCK-DATETIME-RAW DELIMITED BY '/'
062300         INTO WS-DT-MONTH-TXT WS-DT-DAY-TXT WS-DT-REST-TXT
062400         ON OVERFLOW SET WS-DT-BAD TO TRUE
062500     END-UNSTRING.
062600     IF WS-DT-OK
062700         UNSTRING WS-DT-REST-TXT DELIMITED BY SPACE
062800             INTO WS-DT-YEAR-TXT WS-DT-TIME-TXT WS-DT-AMPM-TXT
062900             ON OVERFLOW SET WS-DT-BAD TO TRUE
063000         END-UNSTRING
063100     END-IF.
063200     IF WS-DT-OK
063300         UNSTRING WS-DT-TIME-TXT DELIMITED BY ':'
063400             INTO WS-DT-HOUR-TXT WS-DT-MIN-TXT WS-DT-SEC-TXT
063500             ON OVERFLOW SET WS-DT-BAD TO TRUE
063600         END-UNSTRING
063700     END-IF.
063800 510-EXIT.
063900     EXIT.
064000*
064100 520-VALIDATE-DATE-PARTS.
064200     IF WS-DT-MONTH-TXT IS NOT WS-DIGITS-ONLY
064300        OR WS-DT-DAY-TXT   IS NOT WS-DIGITS-ONLY
064400        OR WS-DT-YEAR-TXT  IS NOT WS-DIGITS-ONLY
064500        OR WS-DT-HOUR-TXT  IS NOT WS-DIGITS-ONLY
064600        OR WS-DT-MIN-TXT   IS NOT WS-DIGITS-ONLY
064700        OR WS-DT-SEC-TXT   IS NOT WS-DIGITS-ONLY
064800         SET WS-DT-BAD TO TRUE
064900     ELSE
065000         IF WS-DT-MONTH-N < 1 OR WS-DT-MONTH-N > 12
065100            OR WS-DT-DAY-N < 1 OR WS-DT-DAY-N > 31
065200            OR WS-DT-HOUR-N < 1 OR WS-DT-HOUR-N > 12
065300            OR WS-DT-MIN-N > 59 OR WS-DT-SEC-N > 59
065400            OR (WS-DT-AMPM-TXT NOT = 'AM' AND WS-DT-AMPM-TXT
065500                                          NOT = 'PM')
065600             SET WS-DT-BAD TO TRUE
065700         END-IF
065800     END-IF.
065900 520-EXIT.
066000     EXIT.
066100*
066200* two-digit year pivot - see the Y2K fix in the change log
066300* (FDS-0140).
066400 530-CONVERT-DATE-PARTS.
066500     IF WS-DT-YEAR-N <= 68
066600         COMPUTE WS-DT-YEAR-FULL = 2000 + WS-DT-YEAR-N
066700     ELSE
066800         COMPUTE WS-DT-YEAR-FULL = 1900 + WS-DT-YEAR-N
066900     END-IF.
067000     MOVE WS-DT-YEAR-FULL TO WS-DT-YEAR-DISP.
067100     EVALUATE TRUE
067200         WHEN WS-DT-AMPM-TXT = 'AM' AND WS-DT-HOUR-N = 12
067300             MOVE 0 TO WS-DT-HOUR-24
067400         WHEN WS-DT-AMPM-TXT = 'AM'
067500             MOVE WS-DT-HOUR-N TO WS-DT-HOUR-24
067600         WHEN WS-DT-AMPM-TXT = 'PM' AND WS-DT-HOUR-N = 12
067700             MOVE 12 TO WS-DT-HOUR-24
067800         WHEN OTHER
067900             COMPUTE WS-DT-HOUR-24 = WS-DT-HOUR-N + 12
068000     END-EVALUATE.
068100     STRING WS-DT-YEAR-DISP DELIMITED BY SIZE
068200            '-'             DELIMITED BY SIZE
068300            WS-DT-MONTH-N   DELIMITED BY SIZE
068400            '-'             DELIMITED BY SIZE
068500            WS-DT-DAY-N     DELIMITED BY SIZE
068600            ' '             DELIMITED BY SIZE
068700            WS-DT-HOUR-24   DELIMITED BY SIZE
068800            ':'             DELIMITED BY SIZE
068900            WS-DT-MIN-N     DELIMITED BY SIZE
069000            ':'             DELIMITED BY SIZE
069100            WS-DT-SEC-N     DELIMITED BY SIZE
069200         INTO BLOCK-DATETIME-NORM.
069300 530-EXIT.
069400     EXIT.
069500*
069600* R6 - strict 8-4-4-4-12 hex-with-hyphens shape, case-insensitive.
069700 600-CHECK-CONVERSATION-UUID.
069800     MOVE 'N' TO BLOCK-CONV-ID-IS-UUID-SW.
069900     MOVE BLOCK-CONVERSATION-ID TO WS-SCAN-FIELD.
070000     PERFORM 900-FIND-FIELD-LENGTH THRU 900-EXIT.
070100     MOVE WS-SCAN-LEN TO WS-UUID-LEN.
070200     IF WS-UUID-LEN = 36
070300         IF BLOCK-CONVERSATION-ID (9:1)  = '-'
070400            AND BLOCK-CONVERSATION-ID (14:1) = '-'
070500            AND BLOCK-CONVERSATION-ID (19:1) = '-'
070600            AND BLOCK-CONVERSATION-ID (24:1) = '-'
070700            AND BLOCK-CONVERSATION-ID (1:8)   IS WS-HEX-CHARS
070800            AND BLOCK-CONVERSATION-ID (10:4)  IS WS-HEX-CHARS
070900            AND BLOCK-CONVERSATION-ID (15:4)  IS WS-HEX-CHARS
071000            AND BLOCK-CONVERSATION-ID (20:4)  IS WS-HEX-CHARS
071100            AND BLOCK-CONVERSATION-ID (25:12) IS WS-HEX-CHARS
071200             MOVE 'Y' TO BLOCK-CONV-ID-IS-UUID-SW
071300         END-IF
071400     END-IF.
071500 600-EXIT.
071600     EXIT.
071700*
071800* generic length-of-significant-text scanner (up to first space).
071900 900-FIND-FIELD-LENGTH.
072000     MOVE 0 TO WS-SCAN-LEN.
072100     PERFORM 910-SCAN-ONE-POSITION
072200         VARYING WS-IDX FROM 1 BY 1
072300         UNTIL WS-IDX > 40 OR WS-SCAN-FIELD (WS-IDX:1) = SPACE.
072400 900-EXIT.
072500     EXIT.
072600*
072700 910-SCAN-ONE-POSITION.
072800     ADD 1 TO WS-SCAN-LEN.
072900*
073000* MSG-LEN scanner - FDS-0299.  Walks the full 200-byte message
073100* text and remembers the highest column that was not a space, so a
073200* message of ordinary chat text (several words, one or more
073300* embedded blanks) gets its real length instead of the length of
073400* its first word.  WS-SCAN-FIELD/900-FIND-FIELD-LENGTH above stay
073500* as they were - they are still right for the 40-byte e-mail and
073600* UUID tokens that have no embedded spaces to worry about.
073700 905-FIND-MESSAGE-LENGTH.
073800     MOVE 0 TO WS-MSGLEN-POS.
073900     PERFORM 906-CHECK-ONE-MSG-POSITION
074000         VARYING WS-IDX FROM 1 BY 1
074100         UNTIL WS-IDX > 200.
074200 905-EXIT.
074300     EXIT.
074400*
074500 906-CHECK-ONE-MSG-POSITION.
074600     IF RAW-VALUE (WS-IDX:1) NOT = SPACE
074700         MOVE WS-IDX TO WS-MSGLEN-POS
074800     END-IF.
074900 906-EXIT.
075000     EXIT.
075100*
075200* last '.' position within the first WS-DOT-LEN bytes.
075300 920-FIND-LAST-DOT.
075400     MOVE 0 TO WS-DOT-POS.
075500     PERFORM 930-CHECK-ONE-DOT
075600         VARYING WS-IDX FROM 1 BY 1
075700         UNTIL WS-IDX > WS-DOT-LEN.
075800 920-EXIT.
075900     EXIT.
076000*
076100 930-CHECK-ONE-DOT.
076200     IF WS-DOT-FIELD (WS-IDX:1) = '.'
076300         MOVE WS-IDX TO WS-DOT-POS
076400     END-IF.
