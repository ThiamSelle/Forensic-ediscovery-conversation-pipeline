000100* **++ PRM - run parameters passed LINKAGE from X61DRV01 into
000200* X61F001. Only override in the shop today is the burst-activity
000300* gap threshold (SPEC calls it "parameterisable, default 60").
000400 01  PRM-AREA.
000500     05  PRM-BURST-THRESHOLD-SECS     PIC 9(05) COMP VALUE 60.
000600     05  PRM-BURST-THRESHOLD-OVERRIDE PIC X(01) VALUE 'N'.
000700         88  PRM-THRESHOLD-IS-OVERRIDDEN  VALUE 'Y'.
000800     05  FILLER                       PIC X(04).
