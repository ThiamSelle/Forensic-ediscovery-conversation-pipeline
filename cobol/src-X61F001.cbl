000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. X61F001.
000300 AUTHOR.     R. ALAIMO.
000400 INSTALLATION. FORENSIC DATA SERVICES - EDP DEPT.
000500 DATE-WRITTEN. 1986-06-18.
000600 DATE-COMPILED.
000700 SECURITY.   COMPANY CONFIDENTIAL - DO NOT RELEASE OUTSIDE EDP.
000800*----------------------------------------------------------------*
000900* X61F001 - TEMPORAL FEATURES MODULE.
001000* **++ CLEAN-MESSAGES already arrives grouped by conversation
001100* (X61T001 numbers each block once, in ascending order, and the
001200* conversation uid carries that number) so this module runs a
001300* plain control break on MSG-CONVERSATION-UID rather than a
001400* sort. Produces per-message time gaps, per-conversation
001500* duration, and the burst-activity summary in one pass.
001600*----------------------------------------------------------------*
001700* CHANGE LOG
001800*----------------------------------------------------------------*
001900* DATE       BY   REQUEST     DESCRIPTION
002000* ---------- ---- ----------- ------------------------------
002100* 1986-06-18 RA   FDS-0003    Original version.
002200* 1990-11-09 MC   FDS-0057    Day-number routine reworked to
002300*                             the civil-calendar formula after
002400*                             the old table-driven version
002500*                             mishandled the 1990 leap check.
002600* 1994-04-21 GF   FDS-0096    Burst threshold made a run
002700*                             parameter (was a hardcoded 60).
002800* 1998-12-01 PB   FDS-0142    Year-2000 sweep. Four-digit year
002900*                             already carried since FDS-0057;
003000*                             no change needed to this module.
003100* 2009-08-03 SR   FDS-0260    Distinct-participant count kept
003200*                             as a plain running total - this
003300*                             module never needs the joined
003400*                             text X61T001 builds for SUM.
003500* 2015-03-11 SR   FDS-0300    900-TIMESTAMP-TO-SECONDS now
003600*                             checks each date/time part is
003700*                             digits before the COMPUTE chain
003800*                             runs - a corrupted normalized
003900*                             timestamp was abending the run
004000*                             instead of just skipping the row.
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-370.
004500 OBJECT-COMPUTER. IBM-370.
004600 SPECIAL-NAMES.
004700     CLASS WS-DIGITS-ONLY IS '0' THRU '9'.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT CLEAN-MESSAGES ASSIGN TO CLNMSGS
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS CLNMSGS-STATUS.
005400     SELECT MSG-TIME-GAPS ASSIGN TO MSGTGAPS
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS MSGTGAPS-STATUS.
005700     SELECT CONV-DURATION ASSIGN TO CONVDURN
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS  IS CONVDURN-STATUS.
006000     SELECT BURST-ACTIVITY ASSIGN TO BURSTACT
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS  IS BURSTACT-STATUS.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CLEAN-MESSAGES
006700     LABEL RECORDS ARE STANDARD
006800     RECORDING MODE IS F
006900     BLOCK CONTAINS 0 RECORDS.
007000     COPY X61MMSG.
007100*
007200 FD  MSG-TIME-GAPS
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F
007500     BLOCK CONTAINS 0 RECORDS.
007600     COPY X61MTGP.
007700*
007800 FD  CONV-DURATION
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F
008100     BLOCK CONTAINS 0 RECORDS.
008200     COPY X61MDUR.
008300*
008400 FD  BURST-ACTIVITY
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS.
008800     COPY X61MBRS.
008900*
009000 WORKING-STORAGE SECTION.
009100 01  FILE-STATUS-CODES.
009200     05  CLNMSGS-STATUS            PIC X(02).
009300         88  CLNMSGS-OK                VALUE '00'.
009400         88  CLNMSGS-EOF               VALUE '10'.
009500     05  MSGTGAPS-STATUS           PIC X(02).
009600         88  MSGTGAPS-OK               VALUE '00'.
009700     05  CONVDURN-STATUS           PIC X(02).
009800         88  CONVDURN-OK               VALUE '00'.
009900     05  BURSTACT-STATUS           PIC X(02).
010000         88  BURSTACT-OK               VALUE '00'.
010100 
010200 01  WS-COUNTERS.
010300     05  WS-GRP-MSG-COUNT          PIC 9(05) COMP.
010400     05  WS-GRP-DEL-COUNT          PIC 9(05) COMP.
010500     05  WS-GRP-BURST-COUNT        PIC 9(05) COMP.
010600     05  PART2-TOT                 PIC 9(03) COMP.
010700 
010800 01  WS-SWITCHES.
010900     05  WS-FIRST-ROW-SW           PIC X(01) VALUE 'Y'.
011000         88  WS-FIRST-ROW              VALUE 'Y'.
011100         88  WS-NOT-FIRST-ROW          VALUE 'N'.
011200     05  WS-ANY-ROW-SW             PIC X(01) VALUE 'N'.
011300         88  WS-ANY-ROW-SEEN           VALUE 'Y'.
011400     05  WS-GRP-MINMAX-SW          PIC X(01) VALUE 'N'.
011500         88  WS-GRP-MINMAX-SET         VALUE 'Y'.
011600         88  WS-GRP-MINMAX-NOT-SET     VALUE 'N'.
011700     05  WS-PREV-SECS-SW           PIC X(01) VALUE 'N'.
011800         88  WS-PREV-SECS-VALID        VALUE 'Y'.
011900         88  WS-PREV-SECS-INVALID      VALUE 'N'.
012000     05  WS-DC-VALID-SW            PIC X(01) VALUE 'N'.
012100         88  WS-DC-VALID               VALUE 'Y'.
012200         88  WS-DC-INVALID             VALUE 'N'.
012300     05  FILLER                    PIC X(02).
012400 
012500* distinct-sender scratch list, rebuilt fresh for every
012600* conversation group - this module needs only the count.
012700 01  PART2-LIST-AREA.
012800     05  PART2-LIST-ROW OCCURS 1 TO 500 TIMES
012900             DEPENDING ON PART2-TOT
013000             INDEXED BY PART2-IDX.
013100         10  PART2-EMAIL           PIC X(40).
013200 
013300* the current group's uid and its min/max timestamp text, both
013400* as found and as seconds for the min/max comparisons.
013500 01  WS-GRP-AREA.
013600     05  WS-GRP-UID                PIC X(24).
013700     05  WS-GRP-MIN-TS             PIC X(19).
013800     05  WS-GRP-MAX-TS             PIC X(19).
013900     05  WS-GRP-MIN-SECS           PIC S9(11) COMP.
014000     05  WS-GRP-MAX-SECS           PIC S9(11) COMP.
014100     05  WS-PREV-SECS              PIC S9(11) COMP.
014200     05  WS-GAP-SECS               PIC S9(09) COMP.
014300     05  WS-GAP-DISPLAY            PIC S9(09)
014400                                    SIGN LEADING SEPARATE.
014500 
014600* civil-calendar day-number scratch, redefined six ways so a
014700* fixed 19-byte timestamp can be split into numeric parts with
014800* no UNSTRING and no intrinsic FUNCTION.
014900 01  WS-TS-SCAN.
015000     05  WS-TS-TEXT                PIC X(19).
015100     05  WS-TS-YEAR-X               PIC X(04).
015200     05  WS-TS-YEAR-N REDEFINES WS-TS-YEAR-X  PIC 9(04).
015300     05  WS-TS-MONTH-X              PIC X(02).
015400     05  WS-TS-MONTH-N REDEFINES WS-TS-MONTH-X PIC 9(02).
015500     05  WS-TS-DAY-X                PIC X(02).
015600     05  WS-TS-DAY-N REDEFINES WS-TS-DAY-X    PIC 9(02).
015700     05  WS-TS-HOUR-X               PIC X(02).
015800     05  WS-TS-HOUR-N REDEFINES WS-TS-HOUR-X  PIC 9(02).
015900     05  WS-TS-MIN-X                PIC X(02).
016000     05  WS-TS-MIN-N REDEFINES WS-TS-MIN-X    PIC 9(02).
016100     05  WS-TS-SEC-X                PIC X(02).
016200     05  WS-TS-SEC-N REDEFINES WS-TS-SEC-X    PIC 9(02).
016300 
016400 01  WS-DATE-CALC.
016500     05  WS-DC-Y                   PIC S9(06) COMP.
016600     05  WS-DC-M                   PIC S9(04) COMP.
016700     05  WS-DC-ERA                 PIC S9(06) COMP.
016800     05  WS-DC-YOE                 PIC S9(06) COMP.
016900     05  WS-DC-DOY                 PIC S9(06) COMP.
017000     05  WS-DC-DOE                 PIC S9(09) COMP.
017100     05  WS-DC-DAYNUM              PIC S9(09) COMP.
017200     05  WS-DC-TOTAL-SECS          PIC S9(11) COMP.
017300     05  FILLER                    PIC X(04).
017400 
017500 01  WS-DURATION-CALC.
017600     05  WS-DUR-N                  PIC 9(09).
017700     05  FILLER                    PIC X(04).
017800*
017900 LINKAGE SECTION.
018000 COPY X61MCR.
018100 COPY X61MPRM.
018200*
018300 PROCEDURE DIVISION USING MR PRM-AREA.
018400*
018500 BEGIN.
018600     MOVE ZERO   TO MR-RESULT.
018700     PERFORM 100-OPEN-FILES THRU 100-EXIT.
018800     PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
018900     PERFORM 300-PROCESS-ONE-ROW THRU 300-EXIT
019000         UNTIL CLNMSGS-EOF.
019100     IF WS-ANY-ROW-SEEN
019200         PERFORM 360-WRITE-DURATION-ROW THRU 360-EXIT
019300         PERFORM 370-WRITE-BURST-ROW THRU 370-EXIT
019400     END-IF.
019500     PERFORM 150-CLOSE-FILES THRU 150-EXIT.
019600     GOBACK.
019700*
019800 100-OPEN-FILES.
019900     OPEN INPUT  CLEAN-MESSAGES.
020000     IF NOT CLNMSGS-OK
020100         MOVE 4                            TO MR-RESULT
020200         MOVE 'CLEAN-MESSAGES OPEN ERROR'   TO MR-DESCRIPTION
020300         GOBACK
020400     END-IF.
020500     OPEN OUTPUT MSG-TIME-GAPS.
020600     IF NOT MSGTGAPS-OK
020700         MOVE 4                            TO MR-RESULT
020800         MOVE 'MSG-TIME-GAPS OPEN ERROR'    TO MR-DESCRIPTION
020900         GOBACK
021000     END-IF.
021100     OPEN OUTPUT CONV-DURATION.
021200     IF NOT CONVDURN-OK
021300         MOVE 4                            TO MR-RESULT
021400         MOVE 'CONV-DURATION OPEN ERROR'    TO MR-DESCRIPTION
021500         GOBACK
021600     END-IF.
021700     OPEN OUTPUT BURST-ACTIVITY.
021800     IF NOT BURSTACT-OK
021900         MOVE 4                            TO MR-RESULT
022000         MOVE 'BURST-ACTIVITY OPEN ERROR'   TO MR-DESCRIPTION
022100         GOBACK
022200     END-IF.
022300 100-EXIT.
022400     EXIT.
022500*
022600 150-CLOSE-FILES.
022700     CLOSE CLEAN-MESSAGES MSG-TIME-GAPS
022800           CONV-DURATION  BURST-ACTIVITY.
022900 150-EXIT.
023000     EXIT.
023100*
023200 200-READ-CLEAN-MESSAGE.
023300     READ CLEAN-MESSAGES.
023400     IF NOT CLNMSGS-OK AND NOT CLNMSGS-EOF
023500         MOVE 8                          TO MR-RESULT
023600         MOVE 'CLEAN-MESSAGES READ ERROR' TO MR-DESCRIPTION
023700         PERFORM 150-CLOSE-FILES THRU 150-EXIT
023800         GOBACK
023900     END-IF.
024000 200-EXIT.
024100     EXIT.
024200*
024300* control break on MSG-CONVERSATION-UID - the file is already
024400* in that order, so a key change (or the very first row) is
024500* all that is needed to start a new conversation group.
024600 300-PROCESS-ONE-ROW.
024700     IF WS-FIRST-ROW
024800         PERFORM 305-START-GROUP THRU 305-EXIT
024900     ELSE
025000         IF MSG-CONVERSATION-UID NOT = WS-GRP-UID
025100             PERFORM 360-WRITE-DURATION-ROW THRU 360-EXIT
025200             PERFORM 370-WRITE-BURST-ROW THRU 370-EXIT
025300             PERFORM 305-START-GROUP THRU 305-EXIT
025400         END-IF
025500     END-IF.
025600     PERFORM 325-PROCESS-GROUP-MESSAGE THRU 325-EXIT.
025700     PERFORM 200-READ-CLEAN-MESSAGE THRU 200-EXIT.
025800 300-EXIT.
025900     EXIT.
026000*
026100 305-START-GROUP.
026200     MOVE MSG-CONVERSATION-UID TO WS-GRP-UID.
026300     MOVE ZERO TO WS-GRP-MSG-COUNT WS-GRP-DEL-COUNT
026400                  WS-GRP-BURST-COUNT PART2-TOT.
026500     SET WS-GRP-MINMAX-NOT-SET TO TRUE.
026600     SET WS-PREV-SECS-INVALID  TO TRUE.
026700     MOVE SPACES TO WS-GRP-MIN-TS WS-GRP-MAX-TS.
026800     SET WS-NOT-FIRST-ROW TO TRUE.
026900     SET WS-ANY-ROW-SEEN  TO TRUE.
027000 305-EXIT.
027100     EXIT.
027200*
027300 325-PROCESS-GROUP-MESSAGE.
027400     ADD 1 TO WS-GRP-MSG-COUNT.
027500     IF MSG-STATUS-DELETED
027600         ADD 1 TO WS-GRP-DEL-COUNT
027700     END-IF.
027800     PERFORM 340-ADD-PARTICIPANT2 THRU 340-EXIT.
027900     MOVE MSG-CONV-DATETIME TO WS-TS-TEXT.
028000     PERFORM 900-TIMESTAMP-TO-SECONDS THRU 900-EXIT.
028100     IF WS-DC-VALID
028200         PERFORM 328-TRACK-GROUP-MINMAX THRU 328-EXIT
028300     END-IF.
028400     IF WS-DC-VALID AND WS-PREV-SECS-VALID
028500         COMPUTE WS-GAP-SECS = WS-DC-TOTAL-SECS - WS-PREV-SECS
028600         IF WS-GAP-SECS <= PRM-BURST-THRESHOLD-SECS
028700             ADD 1 TO WS-GRP-BURST-COUNT
028800         END-IF
028900     END-IF.
029000     PERFORM 350-WRITE-TIME-GAP-ROW THRU 350-EXIT.
029100     IF WS-DC-VALID
029200         MOVE WS-DC-TOTAL-SECS TO WS-PREV-SECS
029300         SET WS-PREV-SECS-VALID TO TRUE
029400     ELSE
029500         SET WS-PREV-SECS-INVALID TO TRUE
029600     END-IF.
029700 325-EXIT.
029800     EXIT.
029900*
030000 328-TRACK-GROUP-MINMAX.
030100     IF WS-GRP-MINMAX-NOT-SET
030200         MOVE WS-DC-TOTAL-SECS TO WS-GRP-MIN-SECS
030300                                   WS-GRP-MAX-SECS
030400         MOVE MSG-CONV-DATETIME TO WS-GRP-MIN-TS
030500                                   WS-GRP-MAX-TS
030600         SET WS-GRP-MINMAX-SET TO TRUE
030700     ELSE
030800         IF WS-DC-TOTAL-SECS < WS-GRP-MIN-SECS
030900             MOVE WS-DC-TOTAL-SECS   TO WS-GRP-MIN-SECS
031000             MOVE MSG-CONV-DATETIME  TO WS-GRP-MIN-TS
031100         END-IF
031200         IF WS-DC-TOTAL-SECS > WS-GRP-MAX-SECS
031300             MOVE WS-DC-TOTAL-SECS   TO WS-GRP-MAX-SECS
031400             MOVE MSG-CONV-DATETIME  TO WS-GRP-MAX-TS
031500         END-IF
031600     END-IF.
031700 328-EXIT.
031800     EXIT.
031900*
032000 340-ADD-PARTICIPANT2.
032100     SET PART2-IDX TO 1.
032200     SEARCH PART2-LIST-ROW
032300         AT END
032400             ADD 1 TO PART2-TOT
032500             MOVE MSG-SENDER-EMAIL
032600                          TO PART2-EMAIL (PART2-TOT)
032700         WHEN PART2-EMAIL (PART2-IDX) = MSG-SENDER-EMAIL
032800             CONTINUE
032900     END-SEARCH.
033000 340-EXIT.
033100     EXIT.
033200*
033300 350-WRITE-TIME-GAP-ROW.
033400     MOVE MSG-CONVERSATION-UID TO TG-CONVERSATION-UID.
033500     MOVE MSG-SENDER-EMAIL     TO TG-SENDER-EMAIL.
033600     MOVE MSG-CONV-DATETIME    TO TG-CONV-DATETIME.
033700     MOVE MSG-SEQUENCE         TO TG-MESSAGE-SEQUENCE.
033800     MOVE MSG-STATUS           TO TG-MESSAGE-STATUS.
033900     IF WS-DC-VALID AND WS-PREV-SECS-VALID
034000         MOVE WS-GAP-SECS      TO WS-GAP-DISPLAY
034100         MOVE WS-GAP-DISPLAY   TO TG-TIME-GAP-SECONDS
034200     ELSE
034300         MOVE SPACES           TO TG-TIME-GAP-SECONDS
034400     END-IF.
034500     WRITE TIME-GAP-RECORD.
034600 350-EXIT.
034700     EXIT.
034800*
034900 360-WRITE-DURATION-ROW.
035000     MOVE WS-GRP-UID           TO CD-CONVERSATION-UID.
035100     MOVE WS-GRP-MSG-COUNT     TO CD-MESSAGE-COUNT.
035200     MOVE PART2-TOT            TO CD-PARTICIPANT-COUNT.
035300     IF WS-GRP-DEL-COUNT > ZERO
035400         SET CD-HAS-DELETED-YES TO TRUE
035500     ELSE
035600         SET CD-HAS-DELETED-NO  TO TRUE
035700     END-IF.
035800     IF WS-GRP-MINMAX-SET
035900         MOVE WS-GRP-MIN-TS   TO CD-CONV-START
036000         MOVE WS-GRP-MAX-TS   TO CD-CONV-END
036100         COMPUTE WS-DUR-N = WS-GRP-MAX-SECS - WS-GRP-MIN-SECS
036200         MOVE WS-DUR-N        TO CD-DURATION-SECONDS
036300     ELSE
036400         MOVE SPACES          TO CD-CONV-START CD-CONV-END
036500                                 CD-DURATION-SECONDS
036600     END-IF.
036700     WRITE CONVERSATION-DURATION-RECORD.
036800 360-EXIT.
036900     EXIT.
037000*
037100 370-WRITE-BURST-ROW.
037200     MOVE WS-GRP-UID             TO BA-CONVERSATION-UID.
037300     MOVE WS-GRP-BURST-COUNT     TO BA-BURST-MESSAGE-COUNT.
037400     MOVE WS-GRP-MSG-COUNT       TO BA-TOTAL-MESSAGES.
037500     MOVE PRM-BURST-THRESHOLD-SECS
037600                                 TO BA-BURST-THRESHOLD-SECS.
037700     COMPUTE BA-BURST-RATIO ROUNDED =
037800         WS-GRP-BURST-COUNT / WS-GRP-MSG-COUNT.
037900     WRITE BURST-ACTIVITY-RECORD.
038000 370-EXIT.
038100     EXIT.
038200*
038300* civil-calendar day-number formula (Hinnant), carried by this
038400* shop since the 1990 leap-year fix - see the change log. No
038500* intrinsic FUNCTION is used; every step is a plain COMPUTE.
038600 900-TIMESTAMP-TO-SECONDS.
038700     IF WS-TS-TEXT = SPACES
038800         SET WS-DC-INVALID TO TRUE
038900     ELSE
039000         MOVE WS-TS-TEXT (1:4)  TO WS-TS-YEAR-X
039100         MOVE WS-TS-TEXT (6:2)  TO WS-TS-MONTH-X
039200         MOVE WS-TS-TEXT (9:2)  TO WS-TS-DAY-X
039300         MOVE WS-TS-TEXT (12:2) TO WS-TS-HOUR-X
039400         MOVE WS-TS-TEXT (15:2) TO WS-TS-MIN-X
039500         MOVE WS-TS-TEXT (18:2) TO WS-TS-SEC-X
039600         IF WS-TS-YEAR-X  IS NOT WS-DIGITS-ONLY
039700            OR WS-TS-MONTH-X IS NOT WS-DIGITS-ONLY
039800            OR WS-TS-DAY-X   IS NOT WS-DIGITS-ONLY
039900            OR WS-TS-HOUR-X  IS NOT WS-DIGITS-ONLY
040000            OR WS-TS-MIN-X   IS NOT WS-DIGITS-ONLY
040100            OR WS-TS-SEC-X   IS NOT WS-DIGITS-ONLY
040200             SET WS-DC-INVALID TO TRUE
040300         ELSE
040400         COMPUTE WS-DC-Y = WS-TS-YEAR-N
040500         COMPUTE WS-DC-M = WS-TS-MONTH-N
040600         IF WS-DC-M <= 2
040700             SUBTRACT 1 FROM WS-DC-Y
040800             ADD 12 TO WS-DC-M
040900         END-IF
041000         COMPUTE WS-DC-ERA = WS-DC-Y / 400
041100         COMPUTE WS-DC-YOE = WS-DC-Y - WS-DC-ERA * 400
041200         COMPUTE WS-DC-DOY =
041300             (153 * (WS-DC-M - 3) + 2) / 5
041400                 + WS-TS-DAY-N - 1
041500         COMPUTE WS-DC-DOE =
041600             WS-DC-YOE * 365 + WS-DC-YOE / 4
041700                 - WS-DC-YOE / 100 + WS-DC-DOY
041800         COMPUTE WS-DC-DAYNUM =
041900             WS-DC-ERA * 146097 + WS-DC-DOE - 719468
042000         COMPUTE WS-DC-TOTAL-SECS =
042100             WS-DC-DAYNUM * 86400 + WS-TS-HOUR-N * 3600
042200                 + WS-TS-MIN-N * 60 + WS-TS-SEC-N
042300         SET WS-DC-VALID TO TRUE
042400         END-IF
042500     END-IF.
042600 900-EXIT.
042700     EXIT.
