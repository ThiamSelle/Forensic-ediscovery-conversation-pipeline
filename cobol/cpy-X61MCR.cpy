000100* **++ MR - common result area shared by every X61 module.
000200* Each phase (X61T001/X61V001/X61F001/X61A001) sets MR-RESULT
000300* before GOBACK; the driver X61DRV01 tests it to decide whether
000400* to run the next phase or abend the run.
000500*                                            FDS-0304  SR
000600* MR-CONV-COUNT/MR-MSG-COUNT are set by X61T001 only (the run
000700* totals are known there, and nowhere else) and carried
000800* through the other three phases untouched for the driver's
000900* recap banner.
001000 01  MR.
001100     05  MR-RESULT                   PIC S9(4) COMP.
001200         88  MR-RESULT-OK                VALUE ZERO.
001300     05  MR-DESCRIPTION               PIC X(60).
001400     05  MR-POSITION                  PIC X(50).
001500     05  MR-CONV-COUNT                PIC 9(07) COMP.
001600     05  MR-MSG-COUNT                 PIC 9(07) COMP.
001700     05  FILLER                       PIC X(04).
