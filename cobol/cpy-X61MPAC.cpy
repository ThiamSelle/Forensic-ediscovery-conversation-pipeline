000100* **++ PARTICIPANT-ACTIVITY-RECORD - one row per distinct sender,
000200* written by X61A001 to PARTICIPANT-ACT after the descending
000300* sort on message count.
000400 01  PARTICIPANT-ACTIVITY-RECORD.
000500     05  PA-SENDER-EMAIL              PIC X(40).
000600     05  PA-MESSAGE-COUNT             PIC 9(05).
000700     05  PA-CONVERSATIONS-INVOLVED    PIC 9(05).
000800     05  FILLER                       PIC X(04).
