000100* **++ MESSAGE-RECORD - one flattened message row, written by
000200* X61T001 to CLEAN-MESSAGES and read back by X61V001, X61F001
000300* and X61A001. Batch artefacts (extraction group, row number)
000400* are carried alongside the business fields for traceability.
000500 01  MESSAGE-RECORD.
000600     05  MSG-EXTRACTION-GROUP-ID      PIC X(12).
000700     05  MSG-CONVERSATION-UID         PIC X(24).
000800     05  MSG-CONV-BLOCK-ID            PIC 9(07).
000900     05  MSG-CONVERSATION-ID          PIC X(40).
001000     05  MSG-CONV-ID-IS-UUID          PIC X(01).
001100         88  MSG-CONV-ID-IS-UUID-YES      VALUE 'Y'.
001200         88  MSG-CONV-ID-IS-UUID-NO       VALUE 'N'.
001300     05  MSG-PLATFORM-CALL-ID         PIC X(40).
001400     05  MSG-CONV-DATETIME            PIC X(19).
001500     05  MSG-CONV-DATETIME-VIEW REDEFINES MSG-CONV-DATETIME.
001600         10  MSG-CONV-DT-DATE-PART    PIC X(10).
001700         10  FILLER                   PIC X(01).
001800         10  MSG-CONV-DT-TIME-PART    PIC X(08).
001900     05  MSG-SENDER-EMAIL             PIC X(40).
002000     05  MSG-TEXT                     PIC X(200).
002100     05  MSG-LEN                      PIC 9(04).
002200     05  MSG-STATUS                   PIC X(08).
002300         88  MSG-STATUS-DELETED           VALUE 'deleted '.
002400         88  MSG-STATUS-NORMAL            VALUE 'normal  '.
002500     05  MSG-HAS-DELETED-IN-CONV      PIC X(01).
002600         88  MSG-HAS-DELETED-IN-CONV-YES  VALUE 'Y'.
002700         88  MSG-HAS-DELETED-IN-CONV-NO   VALUE 'N'.
002800     05  MSG-SEQUENCE                 PIC 9(05).
002900     05  MSG-ROW-NUM                  PIC 9(07).
003000     05  MSG-CONV-SEQ                 PIC 9(07).
003100     05  FILLER                       PIC X(01).
